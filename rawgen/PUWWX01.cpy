      *----------------------------------------------------------------*
      *    COPY MEMBER..: PUWWX01                                      *
      *    PURPOSE......: ONE HOURLY/DAILY WEATHER OBSERVATION GROUP,  *
      *                   SHARED BY THE HISTORICAL MASTER (3 TIMES,    *
      *                   ONE PER STATION) AND THE HOURLY OBSERVATION  *
      *                   FILE (ONCE).  CALLER SUPPLIES THE FIELD      *
      *                   PREFIX VIA COPY ... REPLACING ==PFX==.       *
      *    MISSING-VALUE SENTINELS PER FIELD ARE NOTED BELOW - A FIELD *
      *    HOLDING ITS SENTINEL VALUE MEANS "NOT OBSERVED".            *
      *----------------------------------------------------------------*
       05 ==PFX==-VISIBILITY-MILES       PIC S9(3)V9(1).
      *    999.9 = NOT OBSERVED
       05 ==PFX==-WIND-SPEED-KNOTS       PIC S9(3)V9(1).
      *    999.9 = NOT OBSERVED
       05 ==PFX==-WIND-DIRECTION         PIC S9(3).
      *    999   = NOT OBSERVED
       05 ==PFX==-WIND-GUST-KNOTS        PIC S9(3)V9(1).
      *    999.9 = NOT OBSERVED
       05 ==PFX==-TEMP-F                 PIC S9(3)V9(1).
      *    999.9 = NOT OBSERVED
       05 ==PFX==-PRECIP-IN              PIC S9(2)V9(2).
      *    99.99 = NOT OBSERVED
       05 ==PFX==-SNOW-DEPTH-IN          PIC S9(2)V9(1).
      *    99.9  = NOT OBSERVED
       05 ==PFX==-CLOUD-COVER-PCT        PIC S9(3).
      *    999   = NOT OBSERVED
       05 ==PFX==-HUMIDITY-PCT           PIC S9(3).
      *    999   = NOT OBSERVED
       05 ==PFX==-WEATHER-CODE           PIC 9(2).
       05 ==PFX==-CONDITIONS             PIC X(20).
