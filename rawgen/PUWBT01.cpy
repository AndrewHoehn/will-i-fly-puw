      *----------------------------------------------------------------*
      *    COPY MEMBER..: PUWBT01                                      *
      *    PURPOSE......: GOVERNMENT (BTS) MONTHLY CARRIER DELAY-CAUSE *
      *                   RECORD, ONE ROW PER CARRIER-MONTH.  RATE     *
      *                   FIELDS ARE DERIVED ON LOAD BY PUWR0002.      *
      *----------------------------------------------------------------*
       03 BT-YEAR                        PIC 9(4).
       03 BT-MONTH                       PIC 9(2).
      *    1 - 12
       03 BT-CARRIER                     PIC X(2).
       03 BT-CARRIER-NAME                PIC X(30).
       03 BT-ARR-FLIGHTS                 PIC 9(6)V9(2).
       03 BT-ARR-DEL15                   PIC 9(6)V9(2).
      *    FLIGHTS DELAYED 15 MINUTES OR MORE
       03 BT-CARRIER-CT                  PIC 9(6)V9(2).
       03 BT-WEATHER-CT                  PIC 9(6)V9(2).
       03 BT-NAS-CT                      PIC 9(6)V9(2).
      *    NATIONAL AIRSPACE SYSTEM
       03 BT-SECURITY-CT                 PIC 9(6)V9(2).
       03 BT-LATE-AIRCRAFT-CT            PIC 9(6)V9(2).
       03 BT-ARR-CANCELLED               PIC 9(6)V9(2).
       03 BT-ARR-DIVERTED                PIC 9(6)V9(2).
       03 BT-ARR-DELAY                   PIC 9(8).
      *    TOTAL DELAY MINUTES, ALL CAUSES
       03 BT-CARRIER-DELAY               PIC 9(8).
       03 BT-WEATHER-DELAY               PIC 9(8).
       03 BT-NAS-DELAY                   PIC 9(8).
       03 BT-SECURITY-DELAY              PIC 9(8).
       03 BT-LATE-AIRCRAFT-DELAY         PIC 9(8).
       03 BT-CANCEL-RATE                 PIC 9(3)V9(2).
      *    DERIVED ON LOAD - SEE 4100-CALC-RATES
       03 BT-DELAY-RATE                  PIC 9(3)V9(2).
      *    DERIVED ON LOAD - SEE 4100-CALC-RATES
       03 FILLER                         PIC X(12).
