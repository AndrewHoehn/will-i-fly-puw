      *----------------------------------------------------------------*
      *    COPY MEMBER..: PUWPL01                                      *
      *    PURPOSE......: LOGGED PREDICTION - THE RISK SCORE PUWR0001  *
      *                   WROTE OUT FOR A FLIGHT AT PREDICTION TIME.   *
      *                   READ BACK LATER TO CALIBRATE (U3) AND TO     *
      *                   GRADE THE OUTCOME (U4).                      *
      *----------------------------------------------------------------*
       03 PL-FLIGHT-ID                   PIC X(24).
       03 PL-FLIGHT-NUMBER               PIC X(8).
       03 PL-SCHED-DATE                  PIC X(10).
       03 PL-PREDICTED-RISK              PIC S9(3)V9(2).
      *    SCORE AT PREDICTION TIME, 0 - 100
       03 PL-PREDICTED-LEVEL             PIC X(6).
      *    LOW / MEDIUM / HIGH
       03 FILLER                         PIC X(7).
