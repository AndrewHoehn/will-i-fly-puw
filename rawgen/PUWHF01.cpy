      *----------------------------------------------------------------*
      *    COPY MEMBER..: PUWHF01                                      *
      *    PURPOSE......: HISTORICAL FLIGHT MASTER RECORD - ONE ROW    *
      *                   PER FLIGHT-DAY, CARRYING THE PUW/ORIGIN/DEST *
      *                   WEATHER OBSERVED FOR THAT FLIGHT.  LOADED    *
      *                   INTO THE IN-CORE HIST-TABLE BY PUWR0001 AND  *
      *                   WRITTEN BY PUWR0003 DURING THE IMPORT RUN.   *
      *----------------------------------------------------------------*
       03 HF-FLIGHT-NUMBER               PIC X(8).
       03 HF-FLIGHT-DATE                 PIC X(10).
      *    FORMAT YYYY-MM-DD
       03 HF-IS-CANCELLED                PIC 9.
           88 HF-FLIGHT-WAS-CANCELLED           VALUE 1.
           88 HF-FLIGHT-OPERATED                VALUE 0.
      *    1 = CANCELLED   0 = OPERATED
       03 HF-ORIGIN-AIRPORT              PIC X(4).
       03 HF-DEST-AIRPORT                PIC X(4).
       03 HF-LOCAL-WX.
           COPY PUWWX01 REPLACING ==PFX== BY ==LOCAL==.
       03 HF-ORIGIN-WX.
           COPY PUWWX01 REPLACING ==PFX== BY ==ORIGIN==.
       03 HF-DEST-WX.
           COPY PUWWX01 REPLACING ==PFX== BY ==DEST==.
       03 FILLER                         PIC X(11).
