      *----------------------------------------------------------------*
      *    COPY MEMBER..: PUWRH01                                      *
      *    PURPOSE......: RAW HISTORICAL IMPORT RECORD - METRIC UNITS  *
      *                   AS RECEIVED FROM THE SOURCE FEED.  PUWR0003  *
      *                   CONVERTS THIS TO A PUWHF01 MASTER RECORD.    *
      *----------------------------------------------------------------*
       03 RH-FLIGHT-NUMBER               PIC X(8).
       03 RH-FLIGHT-DATE                 PIC X(10).
       03 RH-IS-CANCELLED                PIC X(5).
      *    'TRUE'/'FALSE'/'1'/'0'/'YES' IN ANY CASE
       03 RH-TEMP-C                      PIC S9(3)V9(1).
      *    999.9 = NOT OBSERVED
       03 RH-WIND-KMH                    PIC S9(3)V9(1).
      *    999.9 = NOT OBSERVED
       03 RH-VISIBILITY-M                PIC S9(6).
      *    999999 = NOT OBSERVED
       03 RH-SNOWFALL-CM                 PIC S9(2)V9(1).
      *    99.9 = NOT OBSERVED, TREATED AS ZERO
       03 RH-WEATHER-CODE                PIC 9(2).
       03 FILLER                         PIC X(8).
