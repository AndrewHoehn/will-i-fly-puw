      *----------------------------------------------------------------*
      *    COPY MEMBER..: PUWERR1                                      *
      *    PURPOSE......: SHOP-STANDARD ERROR LOG PASSED TO PUWRABND   *
      *                   ON THE ABEND CALL.  ONE COPY PER PROGRAM SO  *
      *                   THE CALLING LINKAGE STAYS IN STEP EVERYWHERE.*
      *----------------------------------------------------------------*
       03 WRK-PROGRAM                    PIC X(08).
       03 WRK-ERROR-MSG                  PIC X(30).
       03 WRK-ERROR-CODE                 PIC X(30).
       03 WRK-ERROR-DATE                 PIC X(10).
       03 WRK-ERROR-TIME                 PIC X(08).
