      *----------------------------------------------------------------*
      *    COPY MEMBER..: PUWSF01                                      *
      *    PURPOSE......: SCHEDULED / COMPLETED FLIGHT RECORD.  DRIVES *
      *                   THE MAIN NIGHTLY LOOP IN PUWR0001 - FUTURE   *
      *                   FLIGHTS ARE SCORED, PAST FLIGHTS ARE GRADED. *
      *----------------------------------------------------------------*
       03 SF-FLIGHT-ID                   PIC X(24).
      *    FLIGHT NUMBER + SCHEDULED TIMESTAMP, UNIQUE
       03 SF-FLIGHT-NUMBER               PIC X(8).
       03 SF-AIRLINE                     PIC X(20).
       03 SF-ORIGIN                      PIC X(4).
       03 SF-DESTINATION                 PIC X(4).
       03 SF-SCHED-DATE                  PIC X(10).
       03 SF-SCHED-TIME                  PIC X(5).
      *    HH:MM, 24 HOUR CLOCK
       03 SF-STATUS                      PIC X(12).
      *    SCHEDULED/CANCELLED/LANDED/DEPARTED/EXPECTED/UNKNOWN
       03 SF-TYPE                        PIC X.
      *    A = ARRIVAL AT PUW     D = DEPARTURE FROM PUW
       03 SF-FUTURE-FLAG                 PIC X.
      *    F = FUTURE - SCORE IT     P = PAST - GRADE IT
       03 FILLER                         PIC X(11).
