      *----------------------------------------------------------------*
      *    COPY MEMBER..: PUWWO01                                      *
      *    PURPOSE......: HOURLY WEATHER OBSERVATION, ONE PER AIRPORT/ *
      *                   DATE/HOUR.  LOADED INTO THE IN-CORE WX-TABLE *
      *                   BY PUWR0001 AND LOOKED UP WITH SEARCH ALL.   *
      *----------------------------------------------------------------*
       03 WO-AIRPORT                     PIC X(4).
       03 WO-OBS-DATE                    PIC X(10).
       03 WO-OBS-HOUR                    PIC 9(2).
      *    0 - 23 UTC
       03 WO-WX.
           COPY PUWWX01 REPLACING ==PFX== BY ==WO==.
       03 FILLER                         PIC X(10).
