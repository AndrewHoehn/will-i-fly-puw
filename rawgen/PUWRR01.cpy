      *----------------------------------------------------------------*
      *    COPY MEMBER..: PUWRR01                                      *
      *    PURPOSE......: PER-FLIGHT RISK RESULT - WRITTEN TO RISKOUT  *
      *                   BY PUWR0001 FOR EVERY SCORED FUTURE FLIGHT.  *
      *----------------------------------------------------------------*
       03 RR-FLIGHT-ID                   PIC X(24).
       03 RR-FLIGHT-NUMBER               PIC X(8).
       03 RR-RAW-SCORE                   PIC S9(3)V9(2).
      *    BEFORE CALIBRATION
       03 RR-CALIB-SCORE                 PIC S9(3)V9(2).
      *    AFTER CALIBRATION, 0 - 100
       03 RR-RISK-LEVEL                  PIC X(6).
      *    LOW / MEDIUM / HIGH
       03 RR-SEASONAL-PART               PIC S9(3)V9(2).
       03 RR-WEATHER-PART                PIC S9(3)V9(2).
       03 RR-HISTORY-ADJ                 PIC S9(3)V9(2).
       03 RR-FACTOR-COUNT                PIC 9(2).
      *    NUMBER OF FACTOR LINES FOLLOWING THIS RECORD IN RISKOUT
       03 FILLER                         PIC X(15).
