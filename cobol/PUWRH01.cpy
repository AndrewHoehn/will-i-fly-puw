000010*----------------------------------------------------------------*
000020*    COPY MEMBER..: PUWRH01                                      *
000030*    PURPOSE......: RAW HISTORICAL IMPORT RECORD - METRIC UNITS  *
000040*                   AS RECEIVED FROM THE SOURCE FEED.  PUWR0003  *
000050*                   CONVERTS THIS TO A PUWHF01 MASTER RECORD.    *
000060*----------------------------------------------------------------*
000070 03 RH-FLIGHT-NUMBER               PIC X(8).
000080 03 RH-FLIGHT-DATE                 PIC X(10).
000090 03 RH-IS-CANCELLED                PIC X(5).
000100*    'TRUE'/'FALSE'/'1'/'0'/'YES' IN ANY CASE
000110 03 RH-TEMP-C                      PIC S9(3)V9(1).
000120*    999.9 = NOT OBSERVED
000130 03 RH-WIND-KMH                    PIC S9(3)V9(1).
000140*    999.9 = NOT OBSERVED
000150 03 RH-VISIBILITY-M                PIC S9(6).
000160*    999999 = NOT OBSERVED
000170 03 RH-SNOWFALL-CM                 PIC S9(2)V9(1).
000180*    99.9 = NOT OBSERVED, TREATED AS ZERO
000190 03 RH-WEATHER-CODE                PIC 9(2).
000200 03 FILLER                         PIC X(8).
000210
