000010*----------------------------------------------------------------*
000020*    COPY MEMBER..: PUWSF01                                      *
000030*    PURPOSE......: SCHEDULED / COMPLETED FLIGHT RECORD.  DRIVES *
000040*                   THE MAIN NIGHTLY LOOP IN PUWR0001 - FUTURE   *
000050*                   FLIGHTS ARE SCORED, PAST FLIGHTS ARE GRADED. *
000060*----------------------------------------------------------------*
000070 03 SF-FLIGHT-ID                   PIC X(24).
000080*    FLIGHT NUMBER + SCHEDULED TIMESTAMP, UNIQUE
000090 03 SF-FLIGHT-NUMBER               PIC X(8).
000100 03 SF-AIRLINE                     PIC X(20).
000110 03 SF-ORIGIN                      PIC X(4).
000120 03 SF-DESTINATION                 PIC X(4).
000130 03 SF-SCHED-DATE                  PIC X(10).
000140 03 SF-SCHED-TIME                  PIC X(5).
000150*    HH:MM, 24 HOUR CLOCK
000160 03 SF-STATUS                      PIC X(12).
000170*    SCHEDULED/CANCELLED/LANDED/DEPARTED/EXPECTED/UNKNOWN
000180 03 SF-TYPE                        PIC X.
000190*    A = ARRIVAL AT PUW     D = DEPARTURE FROM PUW
000200 03 SF-FUTURE-FLAG                 PIC X.
000210*    F = FUTURE - SCORE IT     P = PAST - GRADE IT
000220 03 FILLER                         PIC X(11).
000230
