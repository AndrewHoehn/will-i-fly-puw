000010*================================================================*
000020*        I D E N T I F I C A T I O N      D I V I S I O N        *
000030*================================================================*
000040 IDENTIFICATION  DIVISION.
000050 PROGRAM-ID.     PUWR0001.
000060 AUTHOR.         D W HALVORSEN.
000070 INSTALLATION.   PULLMAN-MOSCOW REGIONAL AIRPORT - DATA PROC.
000080 DATE-WRITTEN.   05/02/1989.
000090 DATE-COMPILED.  WHEN-COMPILED.
000100 SECURITY.       AIRPORT OPERATIONS USE ONLY - NOT FOR RELEASE.
000110 REMARKS.
000120*----------------------------------------------------------------*
000130*                 D W HALVORSEN  -  DATA PROCESSING               *
000140*----------------------------------------------------------------*
000150*    PROGRAM-ID..: PUWR0001.                                     *
000160*    ANALYST.....: D W HALVORSEN                                 *
000170*    PROGRAMMER..: D W HALVORSEN                                 *
000180*    DATE........: 05/02/1989                                    *
000190*----------------------------------------------------------------*
000200*    PROJECT.....: FLIGHT CANCELLATION RISK BATCH - FLTRISK      *
000210*----------------------------------------------------------------*
000220*    GOAL........: NIGHTLY RUN - SCORE EACH SCHEDULED FLIGHT'S   *
000230*                  CANCELLATION RISK FROM SEASON/WEATHER/HISTORY,*
000240*                  CALIBRATE AGAINST PAST PREDICTIONS, GRADE     *
000250*                  COMPLETED FLIGHTS, AND PRINT THE RISK,        *
000260*                  SCORECARD, RELIABILITY AND MONTHLY REPORTS.   *
000270*----------------------------------------------------------------*
000280*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000290*                   HISTFLT         00200       PUWHF01          *
000300*                   SCHEDFLT        00100       PUWSF01          *
000310*                   WXOBS           00080       PUWWO01          *
000320*                   PREDLOG         00060       PUWPL01          *
000330*                   RISKOUT         00090       PUWRR01          *
000340*                   RPTFILE         00132       (PRINT)          *
000350*----------------------------------------------------------------*
000360*    TABLE DB2...:  NONE.                                        *
000370*----------------------------------------------------------------*
000380*                                                                *
000390*    C H A N G E   L O G                                         *
000400*----------------------------------------------------------------*
000410*  DATE       BY   REQUEST   DESCRIPTION                         *
000420*----------------------------------------------------------------*
000430*  05/02/1989 DWH  N/A       ORIGINAL CODING - PUW ONLY, WIND    *
000440*                            AND VISIBILITY PENALTIES, NO        *
000450*                            HISTORY MATCHING.                   *
000460*  08/11/1990 DWH  WO-0301   ADDED SNOW DEPTH AND PRECIPITATION  *
000470*                            PENALTIES PER OPS REQUEST.          *
000480*  03/22/1992 RTK  WO-0455   HISTORICAL SIMILARITY MATCH ADDED   *
000490*                            (VISIBILITY/WIND/TEMP, PUW ONLY).   *
000500*  07/09/1993 DWH  WO-0512   CALIBRATION FACTOR ADDED - RAW      *
000510*                            SCORES WERE RUNNING HOT AGAINST     *
000520*                            ACTUAL CANCEL RATE.                 *
000530*  10/14/1994 MJL  WO-0640   MULTI-AIRPORT REWRITE - ORIGIN AND  *
000540*                            DESTINATION STATION WEATHER NOW     *
000550*                            FACTORED IN FOR SEA/BOI SERVICE.    *
000560*                            OLD PUW-ONLY BLEND KEPT AS 5900     *
000570*                            UNTIL CUTOVER IS CONFIRMED.         *
000580*  02/02/1995 MJL  WO-0662   CUTOVER CONFIRMED - 5900 SERIES     *
000590*                            REMOVED, MULTI-AIRPORT PATH IS NOW  *
000600*                            THE ONLY PATH.                      *
000610*  09/18/1996 MJL  WO-0847   PREDICTION SCORECARD AND RELIABILITY*
000620*                            SUMMARY ADDED (GRADES PAST FLIGHTS).*
000630*  04/05/1997 SLC  WO-0899   MONTHLY STATISTICS REPORT ADDED,    *
000640*                            CONTROL BREAK ON YEAR-MONTH OVER    *
000650*                            THE HISTORICAL MASTER.              *
000660*  01/11/1999 SLC  Y2K-0011  YEAR 2000 REVIEW - ALL DATE FIELDS  *
000670*                            ARE X(10) YYYY-MM-DD, 4-DIGIT YEAR  *
000680*                            ALREADY IN USE.  JULIAN DAY ROUTINE *
000690*                            RE-TESTED ACROSS THE CENTURY ROLL.  *
000700*  06/23/2001 SLC  WO-1055   CROSSWIND COMPONENT ADDED TO THE    *
000710*                            WIND PENALTY - GUST-ONLY WAS MISSING*
000720*                            HEADWIND-FAVORABLE RUNWAY CASES.    *
000730*  11/14/2005 KAB  WO-1288   WEATHER DESCRIPTION LINE ADDED TO   *
000740*                            THE RISK REPORT PER STATION MGR.    *
000750*  06/02/2011 KAB  WO-1503   AUDIT FIXES - AVGPRED WAS NEVER SET *
000760*                            BEFORE THE N<30 TEST SO CALIBRATION *
000770*                            NEVER LEFT 0.5 (4900); CANCELLED    *
000780*                            MID-BAND GRADE WAS TAGGED SMOOTH    *
000790*                            INSTEAD OF NEUTRAL (2300); WEATHER  *
000800*                            DESCRIPTION HIGH WIND CUTOVER WAS   *
000810*                            30 KT, SHOULD BE 20 KT (4700); U2   *
000820*                            SNOW/PRECIP OFFSETS AND ZERO-FLOOR  *
000830*                            WERE WRONG AND THE WIND TEST NEVER  *
000840*                            LOOKED AT GUST SPEED (5110/5210/    *
000850*                            5310).                              *
000860*  08/10/2026 KAB  WO-1509   SECOND AUDIT PASS - A GARBLED SCHED *
000870*                            MONTH COULD SUBSCRIPT OFF THE END OF*
000880*                            SEASONAL-PCT INSTEAD OF DEFAULTING  *
000890*                            TO 5.0 (2200); CANCELLED-STATUS     *
000900*                            TESTS IN 2300/2400 WERE CASE-       *
000910*                            SENSITIVE, NOW FOLDED TO UPPER CASE *
000920*                            LIKE PUWR0003 ALREADY DOES; ADDED   *
000930*                            THE ADVF CALL TO PUWR0009 SO THE    *
000940*                            ADVERSE-CONDITION FLAGS WE HAVE     *
000950*                            BEEN PASSING A HOLDER FIELD FOR BUT *
000960*                            NEVER COMPUTED FINALLY GET FILLED   *
000970*                            IN AND PRINTED (4700/6100/6110).    *
000980*----------------------------------------------------------------*
000990*================================================================*
001000*           E N V I R O N M E N T      D I V I S I O N           *
001010*================================================================*
001020 ENVIRONMENT DIVISION.
001030 CONFIGURATION SECTION.
001040 SPECIAL-NAMES.
001050      C01 IS TOP-OF-FORM
001060      CLASS ALPHABETIC-STA IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001070
001080 INPUT-OUTPUT SECTION.
001090 FILE-CONTROL.
001100
001110     SELECT HISTFLT        ASSIGN TO UT-S-HISTFLT
001120      ORGANIZATION IS      SEQUENTIAL
001130      ACCESS MODE  IS      SEQUENTIAL
001140      FILE STATUS  IS      WRK-FS-HISTFLT.
001150
001160     SELECT SCHEDFLT       ASSIGN TO UT-S-SCHEDFLT
001170      ORGANIZATION IS      SEQUENTIAL
001180      ACCESS MODE  IS      SEQUENTIAL
001190      FILE STATUS  IS      WRK-FS-SCHEDFLT.
001200
001210     SELECT WXOBS          ASSIGN TO UT-S-WXOBS
001220      ORGANIZATION IS      SEQUENTIAL
001230      ACCESS MODE  IS      SEQUENTIAL
001240      FILE STATUS  IS      WRK-FS-WXOBS.
001250
001260     SELECT PREDLOG        ASSIGN TO UT-S-PREDLOG
001270      ORGANIZATION IS      SEQUENTIAL
001280      ACCESS MODE  IS      SEQUENTIAL
001290      FILE STATUS  IS      WRK-FS-PREDLOG.
001300
001310     SELECT RISKOUT        ASSIGN TO UT-S-RISKOUT
001320      ORGANIZATION IS      SEQUENTIAL
001330      ACCESS MODE  IS      SEQUENTIAL
001340      FILE STATUS  IS      WRK-FS-RISKOUT.
001350
001360     SELECT RPTFILE        ASSIGN TO UT-S-RPTFILE
001370      ORGANIZATION IS      SEQUENTIAL
001380      ACCESS MODE  IS      SEQUENTIAL
001390      FILE STATUS  IS      WRK-FS-RPTFILE.
001400
001410*================================================================*
001420*                  D A T A      D I V I S I O N                  *
001430*================================================================*
001440 DATA DIVISION.
001450 FILE SECTION.
001460*
001470 FD HISTFLT
001480     RECORDING MODE IS F
001490     LABEL RECORD   IS STANDARD
001500     BLOCK CONTAINS 00 RECORDS.
001510 01 FD-REG-HISTFLT      PIC X(200).
001520
001530 FD SCHEDFLT
001540     RECORDING MODE IS F
001550     LABEL RECORD   IS STANDARD
001560     BLOCK CONTAINS 00 RECORDS.
001570 01 FD-REG-SCHEDFLT     PIC X(100).
001580
001590 FD WXOBS
001600     RECORDING MODE IS F
001610     LABEL RECORD   IS STANDARD
001620     BLOCK CONTAINS 00 RECORDS.
001630 01 FD-REG-WXOBS        PIC X(80).
001640
001650 FD PREDLOG
001660     RECORDING MODE IS F
001670     LABEL RECORD   IS STANDARD
001680     BLOCK CONTAINS 00 RECORDS.
001690 01 FD-REG-PREDLOG      PIC X(60).
001700
001710 FD RISKOUT
001720     RECORDING MODE IS F
001730     LABEL RECORD   IS STANDARD
001740     BLOCK CONTAINS 00 RECORDS.
001750 01 FD-REG-RISKOUT      PIC X(90).
001760
001770 FD RPTFILE
001780     RECORDING MODE IS F
001790     LABEL RECORD   IS STANDARD
001800     BLOCK CONTAINS 00 RECORDS.
001810 01 FD-REG-RPTFILE      PIC X(132).
001820
001830*-----------------------------------------------------------------*
001840*                  WORKING-STORAGE SECTION                        *
001850*-----------------------------------------------------------------*
001860 WORKING-STORAGE SECTION.
001870
001880*-----------------------------------------------------------------*
001890*    FILE STATUS AND EOF SWITCHES                                 *
001900*-----------------------------------------------------------------*
001910 01 WRK-FILE-STATUS.
001920     05 WRK-FS-HISTFLT                     PIC 9(02) VALUE ZEROS.
001930         88 WRK-FS-HISTFLT-OK                       VALUE 00.
001940     05 WRK-FS-SCHEDFLT                    PIC 9(02) VALUE ZEROS.
001950         88 WRK-FS-SCHEDFLT-OK                      VALUE 00.
001960     05 WRK-FS-WXOBS                       PIC 9(02) VALUE ZEROS.
001970         88 WRK-FS-WXOBS-OK                         VALUE 00.
001980     05 WRK-FS-PREDLOG                     PIC 9(02) VALUE ZEROS.
001990         88 WRK-FS-PREDLOG-OK                       VALUE 00.
002000     05 WRK-FS-RISKOUT                     PIC 9(02) VALUE ZEROS.
002010         88 WRK-FS-RISKOUT-OK                       VALUE 00.
002020     05 WRK-FS-RPTFILE                     PIC 9(02) VALUE ZEROS.
002030         88 WRK-FS-RPTFILE-OK                       VALUE 00.
002040
002050 77 WRK-HISTFLT-EOF                        PIC X(03) VALUE SPACES.
002060     88 WRK-HISTFLT-AT-EOF                          VALUE 'YES'.
002070 77 WRK-SCHEDFLT-EOF                       PIC X(03) VALUE SPACES.
002080     88 WRK-SCHEDFLT-AT-EOF                         VALUE 'YES'.
002090 77 WRK-WXOBS-EOF                          PIC X(03) VALUE SPACES.
002100     88 WRK-WXOBS-AT-EOF                            VALUE 'YES'.
002110 77 WRK-PREDLOG-EOF                        PIC X(03) VALUE SPACES.
002120     88 WRK-PREDLOG-AT-EOF                          VALUE 'YES'.
002130
002140*DATA FOR ERROR LOG:
002150 01 WRK-ERROR-LOG.
002160     03 WRK-PROGRAM                        PIC X(08) VALUE
002170                                                    'PUWR0001'.
002180     03 WRK-ERROR-MSG                      PIC X(30) VALUE SPACES.
002190     03 WRK-ERROR-CODE                     PIC X(30) VALUE SPACES.
002200     03 WRK-ERROR-DATE                     PIC X(10) VALUE SPACES.
002210     03 WRK-ERROR-TIME                     PIC X(08) VALUE SPACES.
002220
002230*ABENDING PROGRAM:
002240 77 WRK-ABEND-PGM                          PIC X(08) VALUE
002250                                                    'PUWRABND'.
002260 77 WRK-WX-UTIL-PGM                        PIC X(08) VALUE
002270                                                    'PUWR0009'.
002280
002290*-----------------------------------------------------------------*
002300*    RECORD WORK AREAS (COPY MEMBERS)                              *
002310*-----------------------------------------------------------------*
002320 01 WRK-HISTFLT-REG.
002330     COPY PUWHF01.
002340
002350 01 WRK-SCHEDFLT-REG.
002360     COPY PUWSF01.
002370
002380 01 WRK-WXOBS-REG.
002390     COPY PUWWO01.
002400
002410 01 WRK-PREDLOG-REG.
002420     COPY PUWPL01.
002430
002440 01 WRK-RISKOUT-REG.
002450     COPY PUWRR01.
002460
002470 01 WRK-KEY1-PREVIOUS                      PIC X(10) VALUE LOW-VALUES.
002480 01 WRK-KEY2-PREVIOUS                      PIC X(24) VALUE LOW-VALUES.
002490
002500*-----------------------------------------------------------------*
002510*    COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL COMP PER SHOP    *
002520*    STANDARD (SEE PROGRAMMING STANDARDS MANUAL SECTION 4).       *
002530*-----------------------------------------------------------------*
002540 01 WRK-COUNTERS.
002550     05 WRK-HIST-COUNT                     PIC S9(8) COMP VALUE 0.
002560     05 WRK-WX-COUNT                       PIC S9(8) COMP VALUE 0.
002570     05 WRK-PRED-COUNT                     PIC S9(8) COMP VALUE 0.
002580     05 WRK-SCHED-READ-CTR                 PIC S9(8) COMP VALUE 0.
002590     05 WRK-SCORED-CTR                     PIC S9(8) COMP VALUE 0.
002600     05 WRK-GRADED-CTR                     PIC S9(8) COMP VALUE 0.
002610     05 WRK-HDG-IDX                        PIC S9(4) COMP VALUE 0.
002620     05 WRK-FACTOR-CTR                     PIC S9(4) COMP VALUE 0.
002630     05 WRK-MONTH-COUNT                    PIC S9(4) COMP VALUE 0.
002640     05 WRK-LINE-CTR                       PIC S9(4) COMP VALUE 0.
002650     05 WRK-PAGE-CTR                       PIC S9(4) COMP VALUE 0.
002660
002670 01 HX                                     PIC S9(8) COMP VALUE 0.
002680 01 WX                                     PIC S9(8) COMP VALUE 0.
002690 01 PX                                     PIC S9(8) COMP VALUE 0.
002700 01 RWX                                    PIC S9(4) COMP VALUE 0.
002710 01 MX                                     PIC S9(4) COMP VALUE 0.
002720
002730*-----------------------------------------------------------------*
002740*    IN-CORE HISTORICAL FLIGHT MASTER TABLE                       *
002750*-----------------------------------------------------------------*
002760 01 HIST-TABLE.
002770     05 HIST-ENTRY OCCURS 5000 TIMES.
002780         COPY PUWHF01.
002790         10 HE-JULIAN-DAY               PIC S9(9) COMP VALUE 0.
002800
002810*-----------------------------------------------------------------*
002820*    IN-CORE HOURLY WEATHER OBSERVATION TABLE (SEARCH ALL KEY)     *
002830*-----------------------------------------------------------------*
002840 01 WX-TABLE.
002850     05 WX-ENTRY OCCURS 3000 TIMES
002860            ASCENDING KEY IS WO-AIRPORT WO-OBS-DATE WO-OBS-HOUR
002870            INDEXED BY WX.
002880         COPY PUWWO01.
002890
002900*-----------------------------------------------------------------*
002910*    IN-CORE PREDICTION LOG TABLE                                  *
002920*-----------------------------------------------------------------*
002930 01 PRED-TABLE.
002940     05 PRED-ENTRY OCCURS 2000 TIMES.
002950         COPY PUWPL01.
002960
002970*-----------------------------------------------------------------*
002980*    RUNWAY HEADING TABLE - REDEFINES A LITERAL CONSTANT STRING    *
002990*-----------------------------------------------------------------*
003000 01 RUNWAY-TABLE-LITERAL.
003010     05 FILLER                  PIC X(16) VALUE 'KPUW050230000000'.
003020     05 FILLER                  PIC X(16) VALUE 'KSEA160340170350'.
003030     05 FILLER                  PIC X(16) VALUE 'KBOI100280120300'.
003040 01 RUNWAY-TABLE REDEFINES RUNWAY-TABLE-LITERAL.
003050     05 RWY-ENTRY OCCURS 3 TIMES INDEXED BY RWX.
003060         10 RWY-AIRPORT              PIC X(4).
003070         10 RWY-HDG-1                PIC 9(3).
003080         10 RWY-HDG-2                PIC 9(3).
003090         10 RWY-HDG-3                PIC 9(3).
003100         10 RWY-HDG-4                PIC 9(3).
003110
003120*-----------------------------------------------------------------*
003130*    SEASONAL BASELINE TABLE - REDEFINES A LITERAL CONSTANT        *
003140*    STRING, ONE 9V99 ENTRY PER CALENDAR MONTH (JAN..DEC).         *
003150*-----------------------------------------------------------------*
003160 01 SEASONAL-TABLE-LITERAL      PIC X(36) VALUE
003170        '041048005016007009004009006001017059'.
003180 01 SEASONAL-TABLE REDEFINES SEASONAL-TABLE-LITERAL.
003190     05 SEASONAL-PCT OCCURS 12 TIMES PIC 9V99.
003200
003210*-----------------------------------------------------------------*
003220*    SINE TABLE (DEGREES 0-90, 4 DECIMALS) - REDEFINES A LITERAL   *
003230*    CONSTANT STRING.  USED BY THE CROSSWIND ROUTINE SO WE NEVER   *
003240*    NEED A TRIG LIBRARY CALL FOR A SIMPLE BATCH JOB.              *
003250*-----------------------------------------------------------------*
003260 01 SINE-TABLE-LITERAL.
003270     05 FILLER              PIC X(65) VALUE
003280        '0000000175003490052300698008720104501219013920156401736019080207
003290     05 FILLER              PIC X(65) VALUE
003300        '0225002419025880275602924030900325603420035840374603907040670422
003310     05 FILLER              PIC X(65) VALUE
003320        '0438404540046950484805000051500529905446055920573605878060180615
003330     05 FILLER              PIC X(65) VALUE
003340        '0629306428065610669106820069470707107193073140743107547076600777
003350     05 FILLER              PIC X(65) VALUE
003360        '0788007986080900819208290083870848008572086600874608829089100898
003370     05 FILLER              PIC X(65) VALUE
003380        '0906309135092050927209336093970945509511095630961309659097030974
003390     05 FILLER              PIC X(65) VALUE
003400        '0978109816098480987709903099250994509962099760998609994099981000
003410 01 SINE-TABLE REDEFINES SINE-TABLE-LITERAL.
003420     05 SINE-VALUE OCCURS 91 TIMES PIC 9V9999.
003430
003440*-----------------------------------------------------------------*
003450*    DAYS-IN-MONTH TABLE - REDEFINES A LITERAL CONSTANT STRING     *
003460*    (COMMON YEAR - LEAP FEBRUARY IS HANDLED SEPARATELY).          *
003470*-----------------------------------------------------------------*
003480 01 DAYS-IN-MONTH-LITERAL       PIC X(24) VALUE
003490        '312831303130313130313031'.
003500 01 DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-LITERAL.
003510     05 DIM-ENTRY OCCURS 12 TIMES PIC 9(2).
003520
003530*-----------------------------------------------------------------*
003540*    SYSTEM DATE / TIME (RUN DATE)                                 *
003550*-----------------------------------------------------------------*
003560 01 WRK-SYSTEM-DATE.
003570     03 YY                                 PIC 9(02) VALUE ZEROS.
003580     03 MM                                 PIC 9(02) VALUE ZEROS.
003590     03 DD                                 PIC 9(02) VALUE ZEROS.
003600*
003610 01 WRK-DATE-FORMATTED.
003620     03 YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.
003630     03 FILLER                             PIC X(01) VALUE '-'.
003640     03 MM-FORMATTED                       PIC 9(02) VALUE ZEROS.
003650     03 FILLER                             PIC X(01) VALUE '-'.
003660     03 DD-FORMATTED                       PIC 9(02) VALUE ZEROS.
003670*
003680 01 WRK-SYSTEM-TIME.
003690     03 HOUR                               PIC 9(02) VALUE ZEROS.
003700     03 MINUTE                             PIC 9(02) VALUE ZEROS.
003710     03 SECOND                             PIC 9(02) VALUE ZEROS.
003720     03 HUNDREDTH                          PIC 9(02) VALUE ZEROS.
003730*
003740 01 WRK-TIME-FORMATTED.
003750     03 HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.
003760     03 FILLER                             PIC X(01) VALUE ':'.
003770     03 MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.
003780     03 FILLER                             PIC X(01) VALUE ':'.
003790     03 SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.
003800
003810 01 WRK-TODAY-YMD.
003820     03 WRK-TODAY-Y                        PIC 9(4).
003830     03 WRK-TODAY-M                        PIC 9(2).
003840     03 WRK-TODAY-D                        PIC 9(2).
003850 01 WRK-YEST-YMD.
003860     03 WRK-YEST-Y                         PIC 9(4).
003870     03 WRK-YEST-M                         PIC 9(2).
003880     03 WRK-YEST-D                         PIC 9(2).
003890 01 WRK-TODAY-DATE                         PIC X(10).
003900 01 WRK-YEST-DATE                          PIC X(10).
003910 01 WRK-NEXT-DATE                          PIC X(10).
003920 01 WRK-WX-LOOKUP-DATE                     PIC X(10).
003930 01 WRK-WX-LOOKUP-HOUR                     PIC S9(4) COMP VALUE 0.
003940 01 WRK-WX-LOOKUP-MIN                      PIC 9(2) VALUE 0.
003950 01 WRK-TODAY-JULIAN                       PIC S9(9) COMP VALUE 0.
003960 01 WRK-CUTOFF-7-JULIAN                    PIC S9(9) COMP VALUE 0.
003970 01 WRK-CUTOFF-30-JULIAN                   PIC S9(9) COMP VALUE 0.
003980
003990*-----------------------------------------------------------------*
004000*    JULIAN DAY WORK AREA (9210/9220)                              *
004010*-----------------------------------------------------------------*
004020 01 WRK-JD-AREA.
004030     03 WRK-JD-DATE-IN                     PIC X(10).
004040     03 WRK-JD-Y                           PIC S9(4) COMP.
004050     03 WRK-JD-M                           PIC S9(4) COMP.
004060     03 WRK-JD-D                           PIC S9(4) COMP.
004070     03 WRK-JD-T1                          PIC S9(4) COMP.
004080     03 WRK-JD-T2                          PIC S9(9) COMP.
004090     03 WRK-JD-T3                          PIC S9(9) COMP.
004100     03 WRK-JD-T4                          PIC S9(9) COMP.
004110     03 WRK-JD-RESULT                      PIC S9(9) COMP.
004120
004130 01 WRK-NEXT-YMD.
004140     03 WRK-NEXT-Y                          PIC 9(4).
004150     03 WRK-NEXT-M                          PIC 9(2).
004160     03 WRK-NEXT-D                          PIC 9(2).
004170 01 WRK-NEXT-DIM                            PIC 9(2).
004180 01 WRK-LEAP-YEAR                           PIC X VALUE 'N'.
004190 01 WRK-LEAP-Q1                             PIC S9(4) COMP.
004200 01 WRK-LEAP-R1                             PIC S9(4) COMP.
004210 01 WRK-LEAP-R2                             PIC S9(4) COMP.
004220
004230*-----------------------------------------------------------------*
004240*    SCORING WORK AREA (4100-4700)                                 *
004250*-----------------------------------------------------------------*
004260 01 WRK-CS-AREA.
004270*    "CURRENT STATION" SCRATCH - LOADED BEFORE EACH CALL TO
004280*    4100-SCORE-AIRPORT-WEATHER, ONE STATION AT A TIME.
004290     03 WRK-CS-VISIBILITY                  PIC S9(3)V9(1).
004300     03 WRK-CS-WIND-SPEED                  PIC S9(3)V9(1).
004310     03 WRK-CS-WIND-DIR                    PIC S9(3).
004320     03 WRK-CS-WIND-GUST                   PIC S9(3)V9(1).
004330     03 WRK-CS-TEMP-F                      PIC S9(3)V9(1).
004340     03 WRK-CS-PRECIP                      PIC S9(2)V9(2).
004350     03 WRK-CS-SNOW-DEPTH                  PIC S9(2)V9(1).
004360     03 WRK-CS-CLOUD-PCT                   PIC S9(3).
004370     03 WRK-CS-HUMIDITY-PCT                PIC S9(3).
004380     03 WRK-CS-WEATHER-CODE                PIC 9(2).
004390     03 WRK-CS-CONDITIONS                  PIC X(20).
004400     03 WRK-CS-CROSSWIND-OK                PIC X VALUE 'N'.
004410     03 WRK-CS-CROSSWIND                   PIC S9(3)V9(1).
004420     03 WRK-CS-EFF-WIND                    PIC S9(3)V9(1).
004430     03 WRK-CS-SCORE                       PIC S9(3)V9(2).
004440
004450 01 WRK-CW-AREA.
004460*    CROSSWIND SCRATCH (4200-CALC-CROSSWIND)
004470     03 WRK-CW-AIRPORT                     PIC X(4).
004480     03 WRK-CW-WIND-SPEED                  PIC S9(3)V9(1).
004490     03 WRK-CW-WIND-DIR                    PIC S9(3).
004500     03 WRK-CW-UNDEFINED                   PIC X VALUE 'N'.
004510        88 WRK-CW-IS-UNDEFINED             VALUE 'Y'.
004520     03 WRK-CW-FOUND                       PIC X VALUE 'N'.
004530        88 WRK-CW-AIRPORT-WAS-FOUND        VALUE 'Y'.
004540     03 WRK-CW-RESULT                      PIC S9(3)V9(1).
004550     03 WRK-CW-BEST                        PIC S9(4)V9(4).
004560     03 WRK-CW-ANGLE                       PIC S9(3).
004570     03 WRK-CW-SINE-IDX                    PIC S9(4) COMP.
004580     03 WRK-CW-SINE-VAL                    PIC 9V9999.
004590     03 WRK-CW-COMPONENT                   PIC S9(4)V9(4).
004600
004610 01 WRK-SCORE-AREA.
004620     03 WRK-SEASONAL-BASE                  PIC S9(3)V9(2).
004630     03 WRK-PUW-WX-SCORE                   PIC S9(3)V9(2).
004640     03 WRK-ORIGIN-WX-SCORE                PIC S9(3)V9(2).
004650     03 WRK-DEST-WX-SCORE                  PIC S9(3)V9(2).
004660     03 WRK-REMOTE-WX-SCORE                PIC S9(3)V9(2).
004670     03 WRK-RAW-SCORE                      PIC S9(3)V9(2).
004680     03 WRK-CALIB-SCORE                    PIC S9(3)V9(2).
004690     03 WRK-RISK-LEVEL                     PIC X(6).
004700     03 WRK-PUW-CROSSWIND                  PIC S9(3)V9(1).
004710     03 WRK-REMOTE-CROSSWIND               PIC S9(3)V9(1).
004720
004730*-----------------------------------------------------------------*
004740*    HISTORICAL SIMILARITY MATCH WORK AREA (5000 SERIES)          *
004750*-----------------------------------------------------------------*
004760 01 WRK-MATCH-AREA.
004770     03 WRK-MATCH-VIS-APPLY                PIC X VALUE 'N'.
004780         88 WRK-MATCH-VIS-DOES-APPLY                VALUE 'Y'.
004790     03 WRK-MATCH-WIND-APPLY               PIC X VALUE 'N'.
004800         88 WRK-MATCH-WIND-DOES-APPLY               VALUE 'Y'.
004810     03 WRK-MATCH-SNOW-APPLY               PIC X VALUE 'N'.
004820         88 WRK-MATCH-SNOW-DOES-APPLY               VALUE 'Y'.
004830     03 WRK-MATCH-PRECIP-APPLY             PIC X VALUE 'N'.
004840         88 WRK-MATCH-PRECIP-DOES-APPLY             VALUE 'Y'.
004850     03 WRK-MATCH-CUR-VIS                  PIC S9(3)V9(1).
004860     03 WRK-MATCH-CUR-WIND                 PIC S9(3)V9(1).
004870     03 WRK-MATCH-CUR-SNOW                 PIC S9(2)V9(1).
004880     03 WRK-MATCH-CUR-PRECIP               PIC S9(2)V9(2).
004890     03 WRK-MATCH-SNOW-FLOOR                PIC S9(2)V9(1).
004900     03 WRK-MATCH-PRECIP-FLOOR              PIC S9(2)V9(2).
004910     03 WRK-MATCH-TOTAL                    PIC S9(6) COMP VALUE 0.
004920     03 WRK-MATCH-CANCEL                   PIC S9(6) COMP VALUE 0.
004930     03 WRK-MATCH-ENTRY-OK                  PIC X VALUE 'Y'.
004940         88 WRK-MATCH-ENTRY-IS-OK                   VALUE 'Y'.
004950
004960 01 WRK-PUW-MATCH-TOTAL                    PIC S9(6) COMP VALUE 0.
004970 01 WRK-PUW-MATCH-CANCEL                   PIC S9(6) COMP VALUE 0.
004980 01 WRK-REMOTE-MATCH-TOTAL                 PIC S9(6) COMP VALUE 0.
004990 01 WRK-REMOTE-MATCH-CANCEL                PIC S9(6) COMP VALUE 0.
005000 01 WRK-PUW-PROB                           PIC S9(3)V9(2) VALUE 0.
005010 01 WRK-REMOTE-PROB                        PIC S9(3)V9(2) VALUE 0.
005020 01 WRK-SIGNAL-SUM                         PIC S9(4)V9(2) VALUE 0.
005030 01 WRK-SIGNAL-COUNT                       PIC S9(2) COMP VALUE 0.
005040 01 WRK-SIGNAL-AVG                         PIC S9(3)V9(2) VALUE 0.
005050
005060*-----------------------------------------------------------------*
005070*    CALIBRATION WORK AREA (U3 - COMPUTED ONCE, 4900 SERIES)       *
005080*-----------------------------------------------------------------*
005090 01 WRK-CALIB-AREA.
005100     03 WRK-CALIB-N                        PIC S9(6) COMP VALUE 0.
005110     03 WRK-CALIB-SUM-PRED                 PIC S9(7)V9(2) VALUE 0.
005120     03 WRK-CALIB-AVG-PRED                 PIC S9(3)V9(2) VALUE 0.
005130     03 WRK-CALIB-ACTCX                    PIC S9(6) COMP VALUE 0.
005140     03 WRK-CALIB-IDEAL                    PIC S9(1)V9(4) VALUE 0.
005150     03 WRK-CALIB-FACTOR                   PIC S9(1)V9(3) VALUE 0.5.
005160
005170*-----------------------------------------------------------------*
005180*    U4 - PREDICTION SCORECARD WORK AREA                          *
005190*-----------------------------------------------------------------*
005200 01 WRK-GRADE-AREA.
005210     03 WRK-GRADE-FOUND                    PIC X VALUE 'N'.
005220         88 WRK-GRADE-WAS-FOUND                     VALUE 'Y'.
005230     03 WRK-GRADE-PREDICTED                PIC S9(3)V9(2).
005240     03 WRK-GRADE-STATUS                   PIC X(12).
005250     03 WRK-GRADE-TEXT                     PIC X(11).
005260 01 WRK-CT-NAILED                          PIC S9(5) COMP VALUE 0.
005270 01 WRK-CT-MISS                            PIC S9(5) COMP VALUE 0.
005280 01 WRK-CT-SMOOTH                          PIC S9(5) COMP VALUE 0.
005290 01 WRK-CT-FALSE-ALARM                     PIC S9(5) COMP VALUE 0.
005300 01 WRK-CT-NEUTRAL                         PIC S9(5) COMP VALUE 0.
005310
005320*-----------------------------------------------------------------*
005330*    U5 - RELIABILITY STATISTICS WORK AREA                        *
005340*-----------------------------------------------------------------*
005350 01 WRK-RELIABILITY.
005360     03 WRK-TODAY-TOTAL                    PIC S9(5) COMP VALUE 0.
005370     03 WRK-TODAY-CANCEL                   PIC S9(5) COMP VALUE 0.
005380     03 WRK-YEST-TOTAL                     PIC S9(5) COMP VALUE 0.
005390     03 WRK-YEST-CANCEL                    PIC S9(5) COMP VALUE 0.
005400     03 WRK-RELY-STATUS                    PIC X(12).
005410     03 WRK-7DAY-TOTAL                     PIC S9(5) COMP VALUE 0.
005420     03 WRK-7DAY-CANCEL                    PIC S9(5) COMP VALUE 0.
005430     03 WRK-30DAY-TOTAL                    PIC S9(5) COMP VALUE 0.
005440     03 WRK-30DAY-CANCEL                   PIC S9(5) COMP VALUE 0.
005450 01 WRK-RATE-DISPLAY                       PIC ZZ9.9.
005460
005470*-----------------------------------------------------------------*
005480*    U6 - MONTHLY STATISTICS CONTROL-BREAK TABLE                  *
005490*-----------------------------------------------------------------*
005500 01 MONTH-TABLE.
005510     05 MONTH-ENTRY OCCURS 600 TIMES.
005520         10 MT-YEAR-MONTH               PIC X(7).
005530         10 MT-TOTAL                    PIC S9(6) COMP VALUE 0.
005540         10 MT-CANCELLED                PIC S9(6) COMP VALUE 0.
005550         10 MT-VIS-SUM                  PIC S9(7)V9(1) VALUE 0.
005560         10 MT-VIS-CNT                  PIC S9(6) COMP VALUE 0.
005570         10 MT-WIND-SUM                 PIC S9(7)V9(1) VALUE 0.
005580         10 MT-WIND-CNT                 PIC S9(6) COMP VALUE 0.
005590         10 MT-TEMP-SUM                 PIC S9(7)V9(1) VALUE 0.
005600         10 MT-TEMP-CNT                 PIC S9(6) COMP VALUE 0.
005610 01 WRK-FIRST-HIST-DATE                    PIC X(10) VALUE SPACES.
005620 01 WRK-LAST-HIST-DATE                     PIC X(10) VALUE SPACES.
005630 01 WRK-FIRST-JULIAN                       PIC S9(9) COMP VALUE 0.
005640 01 WRK-LAST-JULIAN                        PIC S9(9) COMP VALUE 0.
005650 01 WRK-DAYS-COVERED                       PIC S9(9) COMP VALUE 0.
005660 01 WRK-GRAND-TOTAL                        PIC S9(7) COMP VALUE 0.
005670 01 WRK-GRAND-CANCEL                       PIC S9(7) COMP VALUE 0.
005680
005690*-----------------------------------------------------------------*
005700*    WEATHER DESCRIPTION WORK AREA (4700, CALLS PUWR0009)          *
005710*-----------------------------------------------------------------*
005720 01 WRK-DESC-LINE                          PIC X(78) VALUE SPACES.
005730 01 WRK-DESC-PTR                           PIC S9(4) COMP VALUE 1.
005740 01 WRK-DESC-ANY                           PIC X VALUE 'N'.
005750
005760*    LINKAGE TO PUWR0009 - SAME PARAMETER AREA THE UTILITY         *
005770*    SUBPROGRAM DEFINES FOR ITSELF, SEE PUWR0009 LINKAGE SECTION.  *
005780 01 WK9-PARM-AREA.
005790     05 WK9-FUNCTION                       PIC X(04) VALUE 'WMOD'.
005800     05 WK9-WMO-CODE                       PIC 9(02) VALUE 0.
005810     05 WK9-WMO-TEXT                       PIC X(24) VALUE SPACES.
005820     05 WK9-CTOF-CELSIUS                   PIC S9(3)V9(1) VALUE 0.
005830     05 WK9-CTOF-FAHR                      PIC S9(3)V9(1) VALUE 0.
005840     05 WK9-ADV-FLAGS                      PIC X(26) VALUE SPACES.
005850     05 WK9-ADV-VISIBILITY                 PIC S9(3)V9(1) VALUE 0.
005860     05 WK9-ADV-WIND-SPEED                 PIC S9(3)V9(1) VALUE 0.
005870     05 WK9-RH-TEMP                        PIC S9(3)V9(1) VALUE 0.
005880     05 WK9-RH-DEWPT                       PIC S9(3)V9(1) VALUE 0.
005890     05 WK9-RH-RESULT                      PIC S9(3)       VALUE 0.
005900
005910*-----------------------------------------------------------------*
005920*    PRINT LINE WORK AREAS - REPORT 1 (RISK REPORT)               *
005930*-----------------------------------------------------------------*
005940 01 WRK-RPT-LINE                           PIC X(132).
005950 01 RPT-HEAD-1.
005960     05 FILLER              PIC X(30) VALUE
005970            'FLTRISK - PULLMAN-MOSCOW REGIONAL AIRPORT'.
005980     05 FILLER              PIC X(20) VALUE SPACE.
005990     05 FILLER              PIC X(9)  VALUE 'RUN DATE '.
006000     05 RPTH-RUN-DATE       PIC X(10).
006010     05 FILLER              PIC X(53) VALUE SPACE.
006020 01 RPT-RISK-HEAD-2.
006030     05 FILLER              PIC X(9)  VALUE 'FLIGHT  '.
006040     05 FILLER              PIC X(11) VALUE 'DATE      '.
006050     05 FILLER              PIC X(7)  VALUE 'TIME  '.
006060     05 FILLER              PIC X(13) VALUE 'ROUTE       '.
006070     05 FILLER              PIC X(9)  VALUE 'RAW     '.
006080     05 FILLER              PIC X(9)  VALUE 'CALIB   '.
006090     05 FILLER              PIC X(6)  VALUE 'LEVEL '.
006100     05 FILLER              PIC X(68) VALUE SPACE.
006110 01 RPT-RISK-LINE.
006120     05 RPTR-FLIGHT-NUMBER  PIC X(9).
006130     05 RPTR-FLIGHT-DATE    PIC X(11).
006140     05 RPTR-FLIGHT-TIME    PIC X(7).
006150     05 RPTR-ROUTE          PIC X(13).
006160     05 RPTR-RAW-SCORE      PIC ZZ9.99.
006170     05 FILLER              PIC X(3) VALUE SPACE.
006180     05 RPTR-CALIB-SCORE    PIC ZZ9.99.
006190     05 FILLER              PIC X(3) VALUE SPACE.
006200     05 RPTR-RISK-LEVEL     PIC X(6).
006210     05 FILLER              PIC X(68) VALUE SPACE.
006220 01 RPT-FACTOR-LINE.
006230     05 FILLER              PIC X(10) VALUE SPACE.
006240     05 FILLER              PIC X(9)  VALUE 'FACTORS: '.
006250     05 RPTF-TEXT           PIC X(78).
006260     05 FILLER              PIC X(35) VALUE SPACE.
006270
006280*-----------------------------------------------------------------*
006290*    PRINT LINE WORK AREAS - REPORT 2 (SCORECARD)                 *
006300*-----------------------------------------------------------------*
006310 01 RPT-SCORE-HEAD-2.
006320     05 FILLER              PIC X(9)  VALUE 'FLIGHT  '.
006330     05 FILLER              PIC X(11) VALUE 'DATE      '.
006340     05 FILLER              PIC X(13) VALUE 'STATUS      '.
006350     05 FILLER              PIC X(9)  VALUE 'PREDICT '.
006360     05 FILLER              PIC X(11) VALUE 'GRADE     '.
006370     05 FILLER              PIC X(79) VALUE SPACE.
006380 01 RPT-SCORE-LINE.
006390     05 RPTS-FLIGHT-NUMBER  PIC X(9).
006400     05 RPTS-FLIGHT-DATE    PIC X(11).
006410     05 RPTS-STATUS         PIC X(13).
006420     05 RPTS-PREDICTED      PIC ZZ9.99.
006430     05 FILLER              PIC X(3) VALUE SPACE.
006440     05 RPTS-GRADE          PIC X(11).
006450     05 FILLER              PIC X(79) VALUE SPACE.
006460 01 RPT-SCORE-TOTAL-LINE.
006470     05 FILLER              PIC X(20) VALUE
006480            'SCORECARD TOTALS -- '.
006490     05 FILLER              PIC X(12) VALUE 'NAILED IT: '.
006500     05 RPTS-T-NAILED       PIC ZZZZ9.
006510     05 FILLER              PIC X(3) VALUE SPACE.
006520     05 FILLER              PIC X(7)  VALUE 'MISS: '.
006530     05 RPTS-T-MISS         PIC ZZZZ9.
006540     05 FILLER              PIC X(3) VALUE SPACE.
006550     05 FILLER              PIC X(9)  VALUE 'SMOOTH: '.
006560     05 RPTS-T-SMOOTH       PIC ZZZZ9.
006570     05 FILLER              PIC X(3) VALUE SPACE.
006580     05 FILLER              PIC X(13) VALUE 'FALSE ALARM: '.
006590     05 RPTS-T-FALSE        PIC ZZZZ9.
006600     05 FILLER              PIC X(3) VALUE SPACE.
006610     05 FILLER              PIC X(10) VALUE 'NEUTRAL: '.
006620     05 RPTS-T-NEUTRAL      PIC ZZZZ9.
006630     05 FILLER              PIC X(23) VALUE SPACE.
006640
006650*-----------------------------------------------------------------*
006660*    PRINT LINE WORK AREAS - REPORT 3 (RELIABILITY SUMMARY)       *
006670*-----------------------------------------------------------------*
006680 01 RPT-RELY-LINE.
006690     05 RPTY-LABEL          PIC X(14).
006700     05 FILLER              PIC X(11) VALUE 'CANCELLED:'.
006710     05 RPTY-CANCEL         PIC ZZZZ9.
006720     05 FILLER              PIC X(3) VALUE SPACE.
006730     05 FILLER              PIC X(7)  VALUE 'TOTAL:'.
006740     05 RPTY-TOTAL          PIC ZZZZ9.
006750     05 FILLER              PIC X(3) VALUE SPACE.
006760     05 FILLER              PIC X(6)  VALUE 'RATE:'.
006770     05 RPTY-RATE           PIC ZZ9.9.
006780     05 FILLER              PIC X(1) VALUE '%'.
006790     05 FILLER              PIC X(76) VALUE SPACE.
006800
006810*-----------------------------------------------------------------*
006820*    PRINT LINE WORK AREAS - REPORT 4 (MONTHLY STATISTICS)        *
006830*-----------------------------------------------------------------*
006840 01 RPT-MONTH-HEAD-2.
006850     05 FILLER              PIC X(9)  VALUE 'YR-MO   '.
006860     05 FILLER              PIC X(9)  VALUE 'TOTAL   '.
006870     05 FILLER              PIC X(9)  VALUE 'CANCEL  '.
006880     05 FILLER              PIC X(8)  VALUE 'RATE   '.
006890     05 FILLER              PIC X(9)  VALUE 'AVG VIS '.
006900     05 FILLER              PIC X(9)  VALUE 'AVG WND '.
006910     05 FILLER              PIC X(9)  VALUE 'AVG TMP '.
006920     05 FILLER              PIC X(72) VALUE SPACE.
006930 01 RPT-MONTH-LINE.
006940     05 RPTM-YEAR-MONTH     PIC X(9).
006950     05 RPTM-TOTAL          PIC ZZZZ9.
006960     05 FILLER              PIC X(4) VALUE SPACE.
006970     05 RPTM-CANCEL         PIC ZZZZ9.
006980     05 FILLER              PIC X(4) VALUE SPACE.
006990     05 RPTM-RATE           PIC ZZ9.9.
007000     05 FILLER              PIC X(4) VALUE SPACE.
007010     05 RPTM-AVG-VIS        PIC ZZ9.9.
007020     05 FILLER              PIC X(4) VALUE SPACE.
007030     05 RPTM-AVG-WIND       PIC ZZ9.9.
007040     05 FILLER              PIC X(4) VALUE SPACE.
007050     05 RPTM-AVG-TEMP       PIC ZZZ9.9.
007060     05 FILLER              PIC X(60) VALUE SPACE.
007070 01 RPT-MONTH-GRAND-LINE.                                          WO-1510
007080     05 FILLER              PIC X(9)  VALUE 'GRAND TOT'.
007090     05 RPTGT-TOTAL         PIC ZZZZ9.
007100     05 FILLER              PIC X(4) VALUE SPACE.
007110     05 RPTGT-CANCEL        PIC ZZZZ9.
007120     05 FILLER              PIC X(4) VALUE SPACE.
007130     05 RPTGT-RATE          PIC ZZ9.9.
007140     05 FILLER              PIC X(60) VALUE SPACE.
007150 01 RPT-RANGE-LINE.
007160     05 FILLER              PIC X(15) VALUE 'HISTORY RANGE '.
007170     05 RPTG-FIRST          PIC X(10).
007180     05 FILLER              PIC X(4)  VALUE ' TO '.
007190     05 RPTG-LAST           PIC X(10).
007200     05 FILLER              PIC X(10) VALUE ' FLIGHTS: '.
007210     05 RPTG-FLIGHTS        PIC ZZZZZ9.
007220     05 FILLER              PIC X(8)  VALUE ' DAYS: '.
007230     05 RPTG-DAYS           PIC ZZZZZ9.
007240     05 FILLER              PIC X(53) VALUE SPACE.
007250
007260*================================================================*
007270*              P R O C E D U R E    D I V I S I O N              *
007280*================================================================*
007290 PROCEDURE DIVISION.
007300*----------------------------------------------------------------*
007310 0000-MAIN-PROCESS               SECTION.
007320*----------------------------------------------------------------*
007330     PERFORM 1000-INITIALIZE     THRU 1000-99-EXIT.
007340     PERFORM 4900-COMPUTE-CALIBRATION
007350                                  THRU 4900-99-EXIT.
007360     PERFORM 2000-PROCESS-SCHED  THRU 2000-99-EXIT.
007370     PERFORM 3000-FINALIZE       THRU 3000-99-EXIT.
007380     STOP RUN.
007390*----------------------------------------------------------------*
007400 0000-99-EXIT.                   EXIT.
007410*----------------------------------------------------------------*
007420
007430*----------------------------------------------------------------*
007440 1000-INITIALIZE                 SECTION.
007450*----------------------------------------------------------------*
007460     OPEN INPUT  HISTFLT.
007470     PERFORM 8010-TEST-FS-HISTFLT   THRU 8010-99-EXIT.
007480     OPEN INPUT  WXOBS.
007490     PERFORM 8020-TEST-FS-WXOBS     THRU 8020-99-EXIT.
007500     OPEN INPUT  PREDLOG.
007510     PERFORM 8030-TEST-FS-PREDLOG   THRU 8030-99-EXIT.
007520     OPEN INPUT  SCHEDFLT.
007530     PERFORM 8040-TEST-FS-SCHEDFLT  THRU 8040-99-EXIT.
007540     OPEN OUTPUT RISKOUT.
007550     PERFORM 8050-TEST-FS-RISKOUT   THRU 8050-99-EXIT.
007560     OPEN OUTPUT RPTFILE.
007570     PERFORM 8060-TEST-FS-RPTFILE   THRU 8060-99-EXIT.
007580
007590     PERFORM 9000-GET-DATE-TIME  THRU 9000-99-EXIT.
007600     PERFORM 9210-PARSE-DATE     THRU 9210-99-EXIT.
007610     MOVE WRK-JD-Y                TO WRK-TODAY-Y.
007620     MOVE WRK-JD-M                TO WRK-TODAY-M.
007630     MOVE WRK-JD-D                TO WRK-TODAY-D.
007640     PERFORM 9220-CALC-JULIAN-DAY THRU 9220-99-EXIT.
007650     MOVE WRK-JD-RESULT           TO WRK-TODAY-JULIAN.
007660     COMPUTE WRK-CUTOFF-7-JULIAN  = WRK-TODAY-JULIAN - 6.
007670     COMPUTE WRK-CUTOFF-30-JULIAN = WRK-TODAY-JULIAN - 29.
007680     PERFORM 9230-CALC-YESTERDAY  THRU 9230-99-EXIT.
007690
007700     PERFORM 1100-LOAD-HIST-MASTER THRU 1100-99-EXIT.
007710     PERFORM 1150-LOAD-WX-OBS      THRU 1150-99-EXIT.
007720     PERFORM 1200-LOAD-PRED-LOG    THRU 1200-99-EXIT.
007730     PERFORM 1300-WRITE-RPT-HEADERS THRU 1300-99-EXIT.
007740*----------------------------------------------------------------*
007750 1000-99-EXIT.                   EXIT.
007760*----------------------------------------------------------------*
007770
007780*----------------------------------------------------------------*
007790 1100-LOAD-HIST-MASTER           SECTION.
007800*    LOAD THE HISTORICAL FLIGHT MASTER INTO CORE, ASCENDING BY   *
007810*    FLIGHT DATE.  ALSO DRIVES THE U6 MONTHLY CONTROL BREAK AND  *
007820*    THE U5 7/30-DAY RELIABILITY WINDOW COUNTS ON THE FLY.       *
007830*----------------------------------------------------------------*
007840     MOVE SPACES TO WRK-HISTFLT-EOF.
007850     PERFORM 1105-READ-HISTFLT   THRU 1105-99-EXIT.
007860     PERFORM 1110-BUILD-HIST-ENTRY THRU 1110-99-EXIT
007870             UNTIL WRK-HISTFLT-AT-EOF.
007880*----------------------------------------------------------------*
007890 1100-99-EXIT.                   EXIT.
007900*----------------------------------------------------------------*
007910
007920*----------------------------------------------------------------*
007930 1105-READ-HISTFLT               SECTION.
007940*----------------------------------------------------------------*
007950     READ HISTFLT INTO WRK-HISTFLT-REG
007960         AT END MOVE 'YES' TO WRK-HISTFLT-EOF.
007970     PERFORM 8010-TEST-FS-HISTFLT THRU 8010-99-EXIT.
007980*----------------------------------------------------------------*
007990 1105-99-EXIT.                   EXIT.
008000*----------------------------------------------------------------*
008010
008020*----------------------------------------------------------------*
008030 1110-BUILD-HIST-ENTRY           SECTION.
008040*----------------------------------------------------------------*
008050     ADD 1 TO WRK-HIST-COUNT.
008060     IF WRK-HIST-COUNT > 5000
008070         MOVE 'HISTFLT TABLE OVERFLOW' TO WRK-ERROR-MSG
008080         PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
008090     END-IF.
008100     MOVE WRK-HISTFLT-REG TO HIST-ENTRY (WRK-HIST-COUNT).
008110     MOVE WRK-HISTFLT-REG(1:10) TO WRK-JD-DATE-IN.
008120     PERFORM 9210-PARSE-DATE      THRU 9210-99-EXIT.
008130     PERFORM 9220-CALC-JULIAN-DAY THRU 9220-99-EXIT.
008140     MOVE WRK-JD-RESULT TO HE-JULIAN-DAY (WRK-HIST-COUNT).
008150     IF WRK-HIST-COUNT = 1
008160         MOVE HF-FLIGHT-DATE (WRK-HIST-COUNT)
008170                                TO WRK-FIRST-HIST-DATE
008180         MOVE WRK-JD-RESULT     TO WRK-FIRST-JULIAN
008190     END-IF.
008200     MOVE HF-FLIGHT-DATE (WRK-HIST-COUNT) TO WRK-LAST-HIST-DATE.
008210     MOVE WRK-JD-RESULT                   TO WRK-LAST-JULIAN.
008220     PERFORM 1120-ACCUM-MONTH-TABLE THRU 1120-99-EXIT.
008230     PERFORM 1130-ACCUM-RELIABILITY THRU 1130-99-EXIT.
008240     PERFORM 1105-READ-HISTFLT      THRU 1105-99-EXIT.
008250*----------------------------------------------------------------*
008260 1110-99-EXIT.                   EXIT.
008270*----------------------------------------------------------------*
008280
008290*----------------------------------------------------------------*
008300 1120-ACCUM-MONTH-TABLE          SECTION.
008310*    U6 - CONTROL BREAK ON YEAR-MONTH.  HISTFLT IS SORTED        *
008320*    ASCENDING BY FLIGHT DATE SO THE MONTH ONLY EVER ADVANCES.   *
008330*----------------------------------------------------------------*
008340     IF WRK-MONTH-COUNT = 0
008350         PERFORM 1125-START-NEW-MONTH THRU 1125-99-EXIT
008360     ELSE
008370         IF WRK-HISTFLT-REG(1:7) NOT =
008380                          MT-YEAR-MONTH (WRK-MONTH-COUNT)
008390             PERFORM 1125-START-NEW-MONTH THRU 1125-99-EXIT
008400         END-IF
008410     END-IF.
008420     ADD 1 TO MT-TOTAL (WRK-MONTH-COUNT).
008430     IF HF-FLIGHT-WAS-CANCELLED (WRK-HIST-COUNT)
008440         ADD 1 TO MT-CANCELLED (WRK-MONTH-COUNT)
008450     END-IF.
008460     IF LOCAL-VISIBILITY-MILES (WRK-HIST-COUNT) NOT = 999.9
008470         ADD LOCAL-VISIBILITY-MILES (WRK-HIST-COUNT)
008480                              TO MT-VIS-SUM (WRK-MONTH-COUNT)
008490         ADD 1 TO MT-VIS-CNT (WRK-MONTH-COUNT)
008500     END-IF.
008510     IF LOCAL-WIND-SPEED-KNOTS (WRK-HIST-COUNT) NOT = 999.9
008520         ADD LOCAL-WIND-SPEED-KNOTS (WRK-HIST-COUNT)
008530                              TO MT-WIND-SUM (WRK-MONTH-COUNT)
008540         ADD 1 TO MT-WIND-CNT (WRK-MONTH-COUNT)
008550     END-IF.
008560     IF LOCAL-TEMP-F (WRK-HIST-COUNT) NOT = 999.9
008570         ADD LOCAL-TEMP-F (WRK-HIST-COUNT)
008580                              TO MT-TEMP-SUM (WRK-MONTH-COUNT)
008590         ADD 1 TO MT-TEMP-CNT (WRK-MONTH-COUNT)
008600     END-IF.
008610*----------------------------------------------------------------*
008620 1120-99-EXIT.                   EXIT.
008630*----------------------------------------------------------------*
008640
008650*----------------------------------------------------------------*
008660 1125-START-NEW-MONTH            SECTION.
008670*----------------------------------------------------------------*
008680     ADD 1 TO WRK-MONTH-COUNT.
008690     IF WRK-MONTH-COUNT > 600
008700         MOVE 'MONTH TABLE OVERFLOW' TO WRK-ERROR-MSG
008710         PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
008720     END-IF.
008730     MOVE WRK-HISTFLT-REG(1:7) TO MT-YEAR-MONTH (WRK-MONTH-COUNT).
008740*----------------------------------------------------------------*
008750 1125-99-EXIT.                   EXIT.
008760*----------------------------------------------------------------*
008770
008780*----------------------------------------------------------------*
008790 1130-ACCUM-RELIABILITY          SECTION.
008800*    U5 - 7-DAY AND 30-DAY WINDOWS ARE DRAWN FROM THE HISTORICAL *
008810*    MASTER (COMPLETED FLIGHTS ONLY).  TODAY/YESTERDAY COME FROM *
008820*    THE SCHEDULE FILE INSTEAD - SEE 2400-ACCUM-RELIABILITY.     *
008830*----------------------------------------------------------------*
008840     IF HE-JULIAN-DAY (WRK-HIST-COUNT) >= WRK-CUTOFF-30-JULIAN
008850         ADD 1 TO WRK-30DAY-TOTAL
008860         IF HF-FLIGHT-WAS-CANCELLED (WRK-HIST-COUNT)
008870             ADD 1 TO WRK-30DAY-CANCEL
008880         END-IF
008890         IF HE-JULIAN-DAY (WRK-HIST-COUNT) >= WRK-CUTOFF-7-JULIAN
008900             ADD 1 TO WRK-7DAY-TOTAL
008910             IF HF-FLIGHT-WAS-CANCELLED (WRK-HIST-COUNT)
008920                 ADD 1 TO WRK-7DAY-CANCEL
008930             END-IF
008940         END-IF
008950     END-IF.
008960*----------------------------------------------------------------*
008970 1130-99-EXIT.                   EXIT.
008980*----------------------------------------------------------------*
008990
009000*----------------------------------------------------------------*
009010 1150-LOAD-WX-OBS                SECTION.
009020*----------------------------------------------------------------*
009030     MOVE SPACES TO WRK-WXOBS-EOF.
009040     PERFORM 1155-READ-WXOBS    THRU 1155-99-EXIT.
009050     PERFORM 1160-BUILD-WX-ENTRY THRU 1160-99-EXIT
009060             UNTIL WRK-WXOBS-AT-EOF.
009070*----------------------------------------------------------------*
009080 1150-99-EXIT.                   EXIT.
009090*----------------------------------------------------------------*
009100
009110*----------------------------------------------------------------*
009120 1155-READ-WXOBS                 SECTION.
009130*----------------------------------------------------------------*
009140     READ WXOBS INTO WRK-WXOBS-REG
009150         AT END MOVE 'YES' TO WRK-WXOBS-EOF.
009160     PERFORM 8020-TEST-FS-WXOBS THRU 8020-99-EXIT.
009170*----------------------------------------------------------------*
009180 1155-99-EXIT.                   EXIT.
009190*----------------------------------------------------------------*
009200
009210*----------------------------------------------------------------*
009220 1160-BUILD-WX-ENTRY             SECTION.
009230*----------------------------------------------------------------*
009240     ADD 1 TO WRK-WX-COUNT.
009250     IF WRK-WX-COUNT > 3000
009260         MOVE 'WXOBS TABLE OVERFLOW' TO WRK-ERROR-MSG
009270         PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
009280     END-IF.
009290     MOVE WRK-WXOBS-REG TO WX-ENTRY (WRK-WX-COUNT).
009300     PERFORM 1155-READ-WXOBS     THRU 1155-99-EXIT.
009310*----------------------------------------------------------------*
009320 1160-99-EXIT.                   EXIT.
009330*----------------------------------------------------------------*
009340
009350*----------------------------------------------------------------*
009360 1200-LOAD-PRED-LOG              SECTION.
009370*----------------------------------------------------------------*
009380     MOVE SPACES TO WRK-PREDLOG-EOF.
009390     PERFORM 1205-READ-PREDLOG   THRU 1205-99-EXIT.
009400     PERFORM 1210-BUILD-PRED-ENTRY THRU 1210-99-EXIT
009410             UNTIL WRK-PREDLOG-AT-EOF.
009420*----------------------------------------------------------------*
009430 1200-99-EXIT.                   EXIT.
009440*----------------------------------------------------------------*
009450
009460*----------------------------------------------------------------*
009470 1205-READ-PREDLOG                SECTION.
009480*----------------------------------------------------------------*
009490     READ PREDLOG INTO WRK-PREDLOG-REG
009500         AT END MOVE 'YES' TO WRK-PREDLOG-EOF.
009510     PERFORM 8030-TEST-FS-PREDLOG THRU 8030-99-EXIT.
009520*----------------------------------------------------------------*
009530 1205-99-EXIT.                   EXIT.
009540*----------------------------------------------------------------*
009550
009560*----------------------------------------------------------------*
009570 1210-BUILD-PRED-ENTRY            SECTION.
009580*----------------------------------------------------------------*
009590     ADD 1 TO WRK-PRED-COUNT.
009600     IF WRK-PRED-COUNT > 2000
009610         MOVE 'PREDLOG TABLE OVERFLOW' TO WRK-ERROR-MSG
009620         PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
009630     END-IF.
009640     MOVE WRK-PREDLOG-REG TO PRED-ENTRY (WRK-PRED-COUNT).
009650     PERFORM 1205-READ-PREDLOG   THRU 1205-99-EXIT.
009660*----------------------------------------------------------------*
009670 1210-99-EXIT.                   EXIT.
009680*----------------------------------------------------------------*
009690
009700*----------------------------------------------------------------*
009710 1300-WRITE-RPT-HEADERS          SECTION.
009720*----------------------------------------------------------------*
009730     MOVE WRK-DATE-FORMATTED TO RPTH-RUN-DATE.
009740     WRITE FD-REG-RPTFILE FROM RPT-HEAD-1
009750                                    AFTER ADVANCING TOP-OF-FORM.
009760     PERFORM 8060-TEST-FS-RPTFILE THRU 8060-99-EXIT.
009770     MOVE SPACES TO FD-REG-RPTFILE.
009780     WRITE FD-REG-RPTFILE FROM SPACES AFTER ADVANCING 1 LINE.
009790     WRITE FD-REG-RPTFILE FROM RPT-RISK-HEAD-2
009800                                    AFTER ADVANCING 1 LINE.
009810*----------------------------------------------------------------*
009820 1300-99-EXIT.                   EXIT.
009830*----------------------------------------------------------------*
009840
009850*----------------------------------------------------------------*
009860 2000-PROCESS-SCHED              SECTION.
009870*    MAIN NIGHTLY LOOP - EVERY ROW ON SCHEDFLT IS EITHER SCORED  *
009880*    (FUTURE FLIGHT) OR GRADED AGAINST ITS LOGGED PREDICTION     *
009890*    (PAST FLIGHT).  ALSO ACCUMULATES THE U5 TODAY/YESTERDAY     *
009900*    RELIABILITY COUNTS.                                        *
009910*----------------------------------------------------------------*
009920     MOVE SPACES TO WRK-SCHEDFLT-EOF.
009930     PERFORM 2005-READ-SCHEDFLT  THRU 2005-99-EXIT.
009940     PERFORM 2010-PROCESS-ONE-SCHED THRU 2010-99-EXIT
009950             UNTIL WRK-SCHEDFLT-AT-EOF.
009960*----------------------------------------------------------------*
009970 2000-99-EXIT.                   EXIT.
009980*----------------------------------------------------------------*
009990
010000*----------------------------------------------------------------*
010010 2005-READ-SCHEDFLT              SECTION.
010020*----------------------------------------------------------------*
010030     READ SCHEDFLT INTO WRK-SCHEDFLT-REG
010040         AT END MOVE 'YES' TO WRK-SCHEDFLT-EOF.
010050     PERFORM 8040-TEST-FS-SCHEDFLT THRU 8040-99-EXIT.
010060*----------------------------------------------------------------*
010070 2005-99-EXIT.                   EXIT.
010080*----------------------------------------------------------------*
010090
010100*----------------------------------------------------------------*
010110 2010-PROCESS-ONE-SCHED          SECTION.
010120*----------------------------------------------------------------*
010130     ADD 1 TO WRK-SCHED-READ-CTR.
010140     PERFORM 2400-ACCUM-RELIABILITY THRU 2400-99-EXIT.
010150     IF SF-FUTURE-FLAG = 'F'
010160         PERFORM 2200-SCORE-FUTURE-FLIGHT THRU 2200-99-EXIT
010170     ELSE
010180         PERFORM 2300-GRADE-PAST-FLIGHT   THRU 2300-99-EXIT
010190     END-IF.
010200     PERFORM 2005-READ-SCHEDFLT  THRU 2005-99-EXIT.
010210*----------------------------------------------------------------*
010220 2010-99-EXIT.                   EXIT.
010230*----------------------------------------------------------------*
010240
010250*----------------------------------------------------------------*
010260 2200-SCORE-FUTURE-FLIGHT        SECTION.
010270*    U1 - BUILD THE RISK SCORE FOR ONE FUTURE FLIGHT AND WRITE   *
010280*    IT TO RISKOUT AND TO THE RISK REPORT.                      *
010290*----------------------------------------------------------------*
010300     MOVE 999.9 TO WRK-CS-VISIBILITY.
010310     MOVE 0     TO WRK-PUW-WX-SCORE WRK-ORIGIN-WX-SCORE
010320                   WRK-DEST-WX-SCORE WRK-REMOTE-WX-SCORE.
010330     MOVE 'N'   TO WRK-DESC-ANY.
010340     MOVE SPACES TO WRK-DESC-LINE.
010350
010360     MOVE SF-SCHED-DATE(6:2) TO WRK-FACTOR-CTR.
010370*    U1 - A BLANK OR GARBLED SCHEDULE MONTH MUST NOT BE USED AS A  WO-1509
010380*    TABLE SUBSCRIPT - FALL BACK TO THE SPEC'S 5.0 DEFAULT THE     WO-1509
010390*    SAME WAY AN UNKNOWN MONTH WOULD.                              WO-1509
010400     IF WRK-FACTOR-CTR < 1 OR WRK-FACTOR-CTR > 12
010410         MOVE 5.0 TO WRK-SEASONAL-BASE
010420     ELSE
010430         MOVE SEASONAL-PCT (WRK-FACTOR-CTR) TO WRK-SEASONAL-BASE
010440     END-IF.
010450
010460     MOVE 'KPUW' TO WRK-CW-AIRPORT.
010470     PERFORM 2210-FIND-WX-FOR-STATION THRU 2210-99-EXIT.
010480
010490     MOVE WX-VISIBILITY-MILES (WX) TO WRK-CS-VISIBILITY.
010500     MOVE WX-WIND-SPEED-KNOTS (WX) TO WRK-CS-WIND-SPEED.
010510     MOVE WX-WIND-DIRECTION   (WX) TO WRK-CS-WIND-DIR.
010520     MOVE WX-WIND-GUST-KNOTS  (WX) TO WRK-CS-WIND-GUST.
010530     MOVE WX-TEMP-F           (WX) TO WRK-CS-TEMP-F.
010540     MOVE WX-PRECIP-IN        (WX) TO WRK-CS-PRECIP.
010550     MOVE WX-SNOW-DEPTH-IN    (WX) TO WRK-CS-SNOW-DEPTH.
010560     MOVE WX-CLOUD-COVER-PCT  (WX) TO WRK-CS-CLOUD-PCT.
010570     MOVE WX-HUMIDITY-PCT     (WX) TO WRK-CS-HUMIDITY-PCT.
010580     MOVE WX-WEATHER-CODE     (WX) TO WRK-CS-WEATHER-CODE.
010590     MOVE WX-CONDITIONS       (WX) TO WRK-CS-CONDITIONS.
010600     MOVE WRK-CS-WIND-SPEED   TO WRK-CW-WIND-SPEED.
010610     MOVE WRK-CS-WIND-DIR     TO WRK-CW-WIND-DIR.
010620     MOVE 'KPUW'              TO WRK-CW-AIRPORT.
010630     PERFORM 4200-CALC-CROSSWIND THRU 4200-99-EXIT.
010640     PERFORM 2220-SET-CROSSWIND-FLAG THRU 2220-99-EXIT.
010650     MOVE WRK-CW-RESULT       TO WRK-CS-CROSSWIND WRK-PUW-CROSSWIND.
010660     PERFORM 4100-SCORE-AIRPORT-WEATHER THRU 4100-99-EXIT.
010670     MOVE WRK-CS-SCORE        TO WRK-PUW-WX-SCORE.
010680     PERFORM 4700-DESCRIBE-WEATHER THRU 4700-99-EXIT.
010690
010700     PERFORM 5050-SET-MATCH-CRITERIA THRU 5050-99-EXIT.
010710     PERFORM 5100-MATCH-PUW   THRU 5100-99-EXIT.
010720     MOVE WRK-MATCH-TOTAL     TO WRK-PUW-MATCH-TOTAL.
010730     MOVE WRK-MATCH-CANCEL    TO WRK-PUW-MATCH-CANCEL.
010740
010750     IF SF-TYPE = 'A'
010760         MOVE SF-ORIGIN TO WRK-CW-AIRPORT
010770         PERFORM 2210-FIND-WX-FOR-STATION THRU 2210-99-EXIT
010780         MOVE WX-VISIBILITY-MILES (WX) TO WRK-CS-VISIBILITY
010790         MOVE WX-WIND-SPEED-KNOTS (WX) TO WRK-CS-WIND-SPEED
010800         MOVE WX-WIND-DIRECTION   (WX) TO WRK-CS-WIND-DIR
010810         MOVE WX-WIND-GUST-KNOTS  (WX) TO WRK-CS-WIND-GUST
010820         MOVE WX-TEMP-F           (WX) TO WRK-CS-TEMP-F
010830         MOVE WX-PRECIP-IN        (WX) TO WRK-CS-PRECIP
010840         MOVE WX-SNOW-DEPTH-IN    (WX) TO WRK-CS-SNOW-DEPTH
010850         MOVE WX-CLOUD-COVER-PCT  (WX) TO WRK-CS-CLOUD-PCT
010860         MOVE WX-HUMIDITY-PCT     (WX) TO WRK-CS-HUMIDITY-PCT
010870         MOVE WX-WEATHER-CODE     (WX) TO WRK-CS-WEATHER-CODE
010880         MOVE WX-CONDITIONS       (WX) TO WRK-CS-CONDITIONS
010890         MOVE WRK-CS-WIND-SPEED   TO WRK-CW-WIND-SPEED
010900         MOVE WRK-CS-WIND-DIR     TO WRK-CW-WIND-DIR
010910         MOVE SF-ORIGIN           TO WRK-CW-AIRPORT
010920         PERFORM 4200-CALC-CROSSWIND THRU 4200-99-EXIT
010930         PERFORM 2220-SET-CROSSWIND-FLAG THRU 2220-99-EXIT
010940         MOVE WRK-CW-RESULT TO WRK-CS-CROSSWIND WRK-REMOTE-CROSSWIND
010950         PERFORM 4100-SCORE-AIRPORT-WEATHER THRU 4100-99-EXIT
010960         MOVE WRK-CS-SCORE TO WRK-ORIGIN-WX-SCORE
010970         MOVE WRK-ORIGIN-WX-SCORE TO WRK-REMOTE-WX-SCORE
010980         PERFORM 5200-MATCH-ORIGIN THRU 5200-99-EXIT
010990         MOVE WRK-MATCH-TOTAL  TO WRK-REMOTE-MATCH-TOTAL
011000         MOVE WRK-MATCH-CANCEL TO WRK-REMOTE-MATCH-CANCEL
011010     END-IF.
011020     IF SF-TYPE = 'D'
011030         MOVE SF-DESTINATION TO WRK-CW-AIRPORT
011040         PERFORM 2210-FIND-WX-FOR-STATION THRU 2210-99-EXIT
011050         MOVE WX-VISIBILITY-MILES (WX) TO WRK-CS-VISIBILITY
011060         MOVE WX-WIND-SPEED-KNOTS (WX) TO WRK-CS-WIND-SPEED
011070         MOVE WX-WIND-DIRECTION   (WX) TO WRK-CS-WIND-DIR
011080         MOVE WX-WIND-GUST-KNOTS  (WX) TO WRK-CS-WIND-GUST
011090         MOVE WX-TEMP-F           (WX) TO WRK-CS-TEMP-F
011100         MOVE WX-PRECIP-IN        (WX) TO WRK-CS-PRECIP
011110         MOVE WX-SNOW-DEPTH-IN    (WX) TO WRK-CS-SNOW-DEPTH
011120         MOVE WX-CLOUD-COVER-PCT  (WX) TO WRK-CS-CLOUD-PCT
011130         MOVE WX-HUMIDITY-PCT     (WX) TO WRK-CS-HUMIDITY-PCT
011140         MOVE WX-WEATHER-CODE     (WX) TO WRK-CS-WEATHER-CODE
011150         MOVE WX-CONDITIONS       (WX) TO WRK-CS-CONDITIONS
011160         MOVE WRK-CS-WIND-SPEED   TO WRK-CW-WIND-SPEED
011170         MOVE WRK-CS-WIND-DIR     TO WRK-CW-WIND-DIR
011180         MOVE SF-DESTINATION      TO WRK-CW-AIRPORT
011190         PERFORM 4200-CALC-CROSSWIND THRU 4200-99-EXIT
011200         PERFORM 2220-SET-CROSSWIND-FLAG THRU 2220-99-EXIT
011210         MOVE WRK-CW-RESULT TO WRK-CS-CROSSWIND WRK-REMOTE-CROSSWIND
011220         PERFORM 4100-SCORE-AIRPORT-WEATHER THRU 4100-99-EXIT
011230         MOVE WRK-CS-SCORE TO WRK-DEST-WX-SCORE
011240         MOVE WRK-DEST-WX-SCORE TO WRK-REMOTE-WX-SCORE
011250         PERFORM 5300-MATCH-DEST THRU 5300-99-EXIT
011260         MOVE WRK-MATCH-TOTAL  TO WRK-REMOTE-MATCH-TOTAL
011270         MOVE WRK-MATCH-CANCEL TO WRK-REMOTE-MATCH-CANCEL
011280     END-IF.
011290
011300     PERFORM 4400-COMBINE-MULTI-AIRPORT THRU 4400-99-EXIT.
011310     PERFORM 4500-BLEND-HISTORY         THRU 4500-99-EXIT.
011320     PERFORM 4600-APPLY-CALIBRATION     THRU 4600-99-EXIT.
011330     PERFORM 2250-WRITE-RISKOUT         THRU 2250-99-EXIT.
011340     PERFORM 6100-PRINT-RISK-LINE       THRU 6100-99-EXIT.
011350     ADD 1 TO WRK-SCORED-CTR.
011360*----------------------------------------------------------------*
011370 2200-99-EXIT.                   EXIT.
011380*----------------------------------------------------------------*
011390
011400*----------------------------------------------------------------*
011410 2210-FIND-WX-FOR-STATION        SECTION.
011420*    LOOK UP THE HOURLY OBSERVATION FOR WRK-CW-AIRPORT AT THE    *
011430*    FLIGHT'S SCHEDULED DATE/HOUR - MINUTE 30 OR OVER ROUNDS UP  *
011440*    TO THE NEXT HOUR.  SEARCH ALL AGAINST THE SORTED WX-TABLE.  *
011450*----------------------------------------------------------------*
011460     MOVE SF-SCHED-TIME(1:2) TO WRK-WX-LOOKUP-HOUR.
011470     MOVE SF-SCHED-TIME(4:2) TO WRK-WX-LOOKUP-MIN.
011480     IF WRK-WX-LOOKUP-MIN >= 30
011490         ADD 1 TO WRK-WX-LOOKUP-HOUR
011500     END-IF.
011510     MOVE SF-SCHED-DATE TO WRK-WX-LOOKUP-DATE.
011520     IF WRK-WX-LOOKUP-HOUR > 23
011530         MOVE 0 TO WRK-WX-LOOKUP-HOUR
011540         MOVE SF-SCHED-DATE TO WRK-JD-DATE-IN
011550         PERFORM 9210-PARSE-DATE THRU 9210-99-EXIT
011560         PERFORM 9240-CALC-NEXT-DAY THRU 9240-99-EXIT
011570         MOVE WRK-NEXT-DATE TO WRK-WX-LOOKUP-DATE
011580     END-IF.
011590     SET WX TO 1.
011600     SEARCH ALL WX-ENTRY
011610         AT END SET WX TO 1
011620         WHEN WO-AIRPORT (WX) = WRK-CW-AIRPORT
011630          AND WO-OBS-DATE (WX) = WRK-WX-LOOKUP-DATE
011640          AND WO-OBS-HOUR (WX) = WRK-WX-LOOKUP-HOUR
011650             CONTINUE
011660     END-SEARCH.
011670     IF WO-AIRPORT (WX) NOT = WRK-CW-AIRPORT
011680         MOVE 999.9 TO WX-VISIBILITY-MILES (WX)
011690                        WX-WIND-SPEED-KNOTS (WX)
011700                        WX-WIND-GUST-KNOTS (WX)
011710                        WX-TEMP-F (WX)
011720         MOVE 999   TO WX-WIND-DIRECTION (WX)
011730                        WX-CLOUD-COVER-PCT (WX)
011740                        WX-HUMIDITY-PCT (WX)
011750         MOVE 99.99 TO WX-PRECIP-IN (WX)
011760         MOVE 99.9  TO WX-SNOW-DEPTH-IN (WX)
011770         MOVE 00    TO WX-WEATHER-CODE (WX)
011780         MOVE SPACES TO WX-CONDITIONS (WX)
011790     END-IF.
011800*----------------------------------------------------------------*
011810 2210-99-EXIT.                   EXIT.
011820*----------------------------------------------------------------*
011830
011840*----------------------------------------------------------------*
011850 2220-SET-CROSSWIND-FLAG         SECTION.                          WO-1510
011860*    U1 - WRK-CS-CROSSWIND-OK IS THE INVERSE OF WRK-CW-UNDEFINED   WO-1510
011870*    COMING BACK FROM 4200-CALC-CROSSWIND - 'Y' HERE MEANS THE     WO-1510
011880*    COMPONENT WAS ACTUALLY COMPUTED AND IS SAFE TO SCORE ON.      WO-1510
011890*----------------------------------------------------------------*
011900     IF WRK-CW-IS-UNDEFINED
011910         MOVE 'N' TO WRK-CS-CROSSWIND-OK
011920     ELSE
011930         MOVE 'Y' TO WRK-CS-CROSSWIND-OK
011940     END-IF.
011950*----------------------------------------------------------------*
011960 2220-99-EXIT.                   EXIT.
011970*----------------------------------------------------------------*
011980
011990*----------------------------------------------------------------*
012000 2250-WRITE-RISKOUT              SECTION.
012010*----------------------------------------------------------------*
012020     MOVE SPACES              TO WRK-RISKOUT-REG.
012030     MOVE SF-FLIGHT-ID        TO RR-FLIGHT-ID.
012040     MOVE SF-FLIGHT-NUMBER    TO RR-FLIGHT-NUMBER.
012050     MOVE WRK-RAW-SCORE       TO RR-RAW-SCORE.
012060     MOVE WRK-CALIB-SCORE     TO RR-CALIB-SCORE.
012070     MOVE WRK-RISK-LEVEL      TO RR-RISK-LEVEL.
012080     MOVE WRK-SEASONAL-BASE   TO RR-SEASONAL-PART.
012090     MOVE WRK-PUW-WX-SCORE    TO RR-WEATHER-PART.
012100     COMPUTE RR-HISTORY-ADJ ROUNDED =
012110                  WRK-CALIB-SCORE - WRK-RAW-SCORE.
012120     MOVE 01                 TO RR-FACTOR-COUNT.
012130     WRITE FD-REG-RISKOUT FROM WRK-RISKOUT-REG.
012140     PERFORM 8050-TEST-FS-RISKOUT THRU 8050-99-EXIT.
012150*----------------------------------------------------------------*
012160 2250-99-EXIT.                   EXIT.
012170*----------------------------------------------------------------*
012180
012190*----------------------------------------------------------------*
012200 2300-GRADE-PAST-FLIGHT          SECTION.
012210*    U4 - GRADE A COMPLETED FLIGHT AGAINST THE PREDICTION THAT   *
012220*    WAS LOGGED FOR IT WHEN IT WAS STILL A FUTURE FLIGHT.        *
012230*----------------------------------------------------------------*
012240     MOVE 'N' TO WRK-GRADE-FOUND.
012250     PERFORM 2310-SEEK-PREDICTION THRU 2310-99-EXIT
012260             VARYING PX FROM 1 BY 1
012270             UNTIL PX > WRK-PRED-COUNT OR WRK-GRADE-WAS-FOUND.
012280     IF NOT WRK-GRADE-WAS-FOUND
012290         GO TO 2300-99-EXIT
012300     END-IF.
012310
012320     MOVE SF-STATUS TO WRK-GRADE-STATUS.
012330     IF SF-STATUS = 'SCHEDULED' OR 'EXPECTED' OR 'UNKNOWN'
012340                                 OR 'ACTIVE'
012350         PERFORM 2320-DEFAULT-COMPLETION-STATUS
012360                                    THRU 2320-99-EXIT
012370     END-IF.
012380*    U5 - FOLD TO UPPER CASE BEFORE THE CANCELLED TEST BELOW SO A  WO-1509
012390*    LOWER/MIXED CASE STATUS OUT OF THE SCHEDULE FILE STILL GRADES WO-1509
012400*    CORRECTLY. SAME IDIOM AS PUWR0003 4110-FOLD-CANCEL-FLAG.      WO-1509
012410     INSPECT WRK-GRADE-STATUS
012420             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
012430                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012440
012450     IF WRK-GRADE-STATUS = 'CANCELLED' OR 'CANCELED'
012460         IF WRK-GRADE-PREDICTED >= 70
012470             ADD 1 TO WRK-CT-NAILED
012480             MOVE 'NAILED IT'    TO WRK-GRADE-TEXT
012490         ELSE
012500             IF WRK-GRADE-PREDICTED >= 40
012510*                CANCELLED, 40-69 - THIS IS THE NEUTRAL BAND       WO-1503
012520*                PER THE SCORECARD SPEC. SMOOTH IS FOR A           WO-1503
012530*                LANDED/DEPARTED/ARRIVED OUTCOME ONLY - A          WO-1503
012540*                CANCELLED FLIGHT CANNOT GRADE AS SMOOTH.          WO-1503
012550                 ADD 1 TO WRK-CT-NEUTRAL
012560                 MOVE 'NEUTRAL'  TO WRK-GRADE-TEXT
012570             ELSE
012580                 ADD 1 TO WRK-CT-MISS
012590                 MOVE 'MISSED IT' TO WRK-GRADE-TEXT
012600             END-IF
012610         END-IF
012620     ELSE
012630         IF WRK-GRADE-STATUS = 'LANDED' OR 'DEPARTED'
012640                                        OR 'ARRIVED'
012650             IF WRK-GRADE-PREDICTED >= 70
012660                 ADD 1 TO WRK-CT-FALSE-ALARM
012670                 MOVE 'FALSE ALARM' TO WRK-GRADE-TEXT
012680             ELSE
012690                 IF WRK-GRADE-PREDICTED < 40
012700*                    LANDED/DEPARTED/ARRIVED, S<40 - SMOOTH.       WO-1503
012710*                    THIS LEG WAS MISSING - EVERYTHING BELOW       WO-1503
012720*                    70 FELL INTO NEUTRAL, SO WRK-CT-SMOOTH        WO-1503
012730*                    NEVER MOVED OFF ZERO ON THE SCORECARD.        WO-1503
012740                     ADD 1 TO WRK-CT-SMOOTH
012750                     MOVE 'SMOOTH'   TO WRK-GRADE-TEXT
012760                 ELSE
012770                     ADD 1 TO WRK-CT-NEUTRAL
012780                     MOVE 'NEUTRAL'  TO WRK-GRADE-TEXT
012790                 END-IF
012800             END-IF
012810         END-IF
012820     END-IF.
012830     PERFORM 6200-PRINT-SCORECARD-LINE THRU 6200-99-EXIT.
012840     ADD 1 TO WRK-GRADED-CTR.
012850*----------------------------------------------------------------*
012860 2300-99-EXIT.                   EXIT.
012870*----------------------------------------------------------------*
012880
012890*----------------------------------------------------------------*
012900 2310-SEEK-PREDICTION            SECTION.
012910*----------------------------------------------------------------*
012920     IF PL-FLIGHT-ID (PX) = SF-FLIGHT-ID
012930         MOVE 'Y' TO WRK-GRADE-FOUND
012940         MOVE PL-PREDICTED-RISK (PX) TO WRK-GRADE-PREDICTED
012950     END-IF.
012960*----------------------------------------------------------------*
012970 2310-99-EXIT.                   EXIT.
012980*----------------------------------------------------------------*
012990
013000*----------------------------------------------------------------*
013010 2320-DEFAULT-COMPLETION-STATUS  SECTION.
013020*----------------------------------------------------------------*
013030     IF SF-TYPE = 'A'
013040         MOVE 'LANDED'   TO WRK-GRADE-STATUS
013050     ELSE
013060         MOVE 'DEPARTED' TO WRK-GRADE-STATUS
013070     END-IF.
013080*----------------------------------------------------------------*
013090 2320-99-EXIT.                   EXIT.
013100*----------------------------------------------------------------*
013110
013120*----------------------------------------------------------------*
013130 2400-ACCUM-RELIABILITY          SECTION.
013140*    U5 - TODAY/YESTERDAY COUNTS COME FROM THE SCHEDULE FILE     *
013150*    ITSELF, NOT THE HISTORICAL MASTER.                          *
013160*----------------------------------------------------------------*
013170*    U5 - FOLD TO UPPER CASE ONCE UP FRONT SO THE CANCELLED TESTS  WO-1509
013180*    BELOW MATCH REGARDLESS OF THE CASE ON THE SCHEDULE FILE.      WO-1509
013190     MOVE SF-STATUS TO WRK-RELY-STATUS.
013200     INSPECT WRK-RELY-STATUS
013210             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
013220                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013230     IF SF-SCHED-DATE = WRK-TODAY-DATE
013240         ADD 1 TO WRK-TODAY-TOTAL
013250         IF WRK-RELY-STATUS = 'CANCELLED' OR 'CANCELED'
013260             ADD 1 TO WRK-TODAY-CANCEL
013270         END-IF
013280     END-IF.
013290     IF SF-SCHED-DATE = WRK-YEST-DATE
013300         ADD 1 TO WRK-YEST-TOTAL
013310         IF WRK-RELY-STATUS = 'CANCELLED' OR 'CANCELED'
013320             ADD 1 TO WRK-YEST-CANCEL
013330         END-IF
013340     END-IF.
013350*----------------------------------------------------------------*
013360 2400-99-EXIT.                   EXIT.
013370*----------------------------------------------------------------*
013380
013390*----------------------------------------------------------------*
013400 3000-FINALIZE                   SECTION.
013410*    U6 FOOTER, U5 REPORT, CLOSE FILES.                          *
013420*----------------------------------------------------------------*
013430     PERFORM 6400-PRINT-MONTHLY-STATS THRU 6400-99-EXIT.
013440     PERFORM 6300-PRINT-RELIABILITY   THRU 6300-99-EXIT.
013450     PERFORM 6200-PRINT-SCORECARD-TOTALS THRU 6200T-99-EXIT.
013460     CLOSE HISTFLT WXOBS PREDLOG SCHEDFLT RISKOUT RPTFILE.
013470*----------------------------------------------------------------*
013480 3000-99-EXIT.                   EXIT.
013490*----------------------------------------------------------------*
013500
013510*----------------------------------------------------------------*
013520 4100-SCORE-AIRPORT-WEATHER      SECTION.
013530*    SCORE ONE STATION'S OBSERVED WEATHER AGAINST THE FIXED      *
013540*    PENALTY TABLE.  CALLER LOADS WRK-CS-* SCRATCH FIRST.        *
013550*----------------------------------------------------------------*
013560     MOVE 0 TO WRK-CS-SCORE.
013570*
013580*    VISIBILITY
013590     IF WRK-CS-VISIBILITY NOT = 999.9
013600         IF WRK-CS-VISIBILITY < 0.5
013610             ADD 60 TO WRK-CS-SCORE
013620         ELSE
013630             IF WRK-CS-VISIBILITY < 1.0
013640                 ADD 40 TO WRK-CS-SCORE
013650             ELSE
013660                 IF WRK-CS-VISIBILITY < 3.0
013670                     ADD 15 TO WRK-CS-SCORE
013680                 END-IF
013690             END-IF
013700         END-IF
013710     END-IF.
013720*
013730*    WIND / CROSSWIND
013740     MOVE 999.9 TO WRK-CS-EFF-WIND.
013750     IF WRK-CS-WIND-GUST NOT = 999.9
013760         MOVE WRK-CS-WIND-GUST TO WRK-CS-EFF-WIND
013770     ELSE
013780         IF WRK-CS-WIND-SPEED NOT = 999.9
013790             MOVE WRK-CS-WIND-SPEED TO WRK-CS-EFF-WIND
013800         END-IF
013810     END-IF.
013820     IF WRK-CS-CROSSWIND-OK = 'Y'
013830         IF WRK-CS-CROSSWIND > 25.0
013840             ADD 50 TO WRK-CS-SCORE
013850         ELSE
013860             IF WRK-CS-CROSSWIND > 15.0
013870                 ADD 30 TO WRK-CS-SCORE
013880             ELSE
013890                 IF WRK-CS-CROSSWIND > 10.0
013900                     ADD 10 TO WRK-CS-SCORE
013910                 END-IF
013920             END-IF
013930         END-IF
013940     ELSE
013950         IF WRK-CS-EFF-WIND NOT = 999.9
013960             IF WRK-CS-EFF-WIND > 40.0
013970                 ADD 50 TO WRK-CS-SCORE
013980             ELSE
013990                 IF WRK-CS-EFF-WIND > 30.0
014000                     ADD 30 TO WRK-CS-SCORE
014010                 ELSE
014020                     IF WRK-CS-EFF-WIND > 20.0
014030                         ADD 10 TO WRK-CS-SCORE
014040                     END-IF
014050                 END-IF
014060             END-IF
014070         END-IF
014080     END-IF.
014090*
014100*    SNOW ON GROUND
014110     IF WRK-CS-SNOW-DEPTH NOT = 99.9 AND WRK-CS-SNOW-DEPTH > 0
014120         IF WRK-CS-SNOW-DEPTH > 6.0
014130             ADD 40 TO WRK-CS-SCORE
014140         ELSE
014150             IF WRK-CS-SNOW-DEPTH > 3.0
014160                 ADD 25 TO WRK-CS-SCORE
014170             ELSE
014180                 IF WRK-CS-SNOW-DEPTH > 1.0
014190                     ADD 15 TO WRK-CS-SCORE
014200                 END-IF
014210             END-IF
014220         END-IF
014230     END-IF.
014240*
014250*    PRECIPITATION - FREEZING VS. NOT
014260     IF WRK-CS-PRECIP NOT = 99.99 AND WRK-CS-PRECIP > 0
014270         IF WRK-CS-TEMP-F NOT = 999.9 AND WRK-CS-TEMP-F < 32.0
014280             IF WRK-CS-PRECIP > 0.30
014290                 ADD 30 TO WRK-CS-SCORE
014300             ELSE
014310                 IF WRK-CS-PRECIP > 0.10
014320                     ADD 20 TO WRK-CS-SCORE
014330                 ELSE
014340                     ADD 10 TO WRK-CS-SCORE
014350                 END-IF
014360             END-IF
014370         ELSE
014380             IF WRK-CS-PRECIP > 0.50
014390                 ADD 15 TO WRK-CS-SCORE
014400             ELSE
014410                 IF WRK-CS-PRECIP > 0.10
014420                     ADD 8 TO WRK-CS-SCORE
014430                 END-IF
014440             END-IF
014450         END-IF
014460     END-IF.
014470*
014480*    LOW CEILING / IFR
014490     IF WRK-CS-CLOUD-PCT NOT = 999 AND WRK-CS-CLOUD-PCT > 90
014500         IF WRK-CS-VISIBILITY NOT = 999.9 AND
014510                                 WRK-CS-VISIBILITY < 5.0
014520             ADD 10 TO WRK-CS-SCORE
014530         END-IF
014540     END-IF.
014550*
014560*    ICING POTENTIAL
014570     IF WRK-CS-TEMP-F NOT = 999.9 AND WRK-CS-TEMP-F < 32.0
014580         IF WRK-CS-HUMIDITY-PCT NOT = 999 AND
014590                              WRK-CS-HUMIDITY-PCT > 80 AND
014600                              WRK-CS-PRECIP NOT = 99.99 AND
014610                              WRK-CS-PRECIP > 0
014620             ADD 20 TO WRK-CS-SCORE
014630         ELSE
014640             IF WRK-CS-CONDITIONS = 'SNOW' OR 'ICE'
014650                                  OR 'FREEZING RAIN'
014660                 ADD 15 TO WRK-CS-SCORE
014670             END-IF
014680         END-IF
014690     END-IF.
014700*----------------------------------------------------------------*
014710 4100-99-EXIT.                   EXIT.
014720*----------------------------------------------------------------*
014730
014740*----------------------------------------------------------------*
014750 4200-CALC-CROSSWIND             SECTION.
014760*    MINIMUM CROSSWIND COMPONENT ACROSS THE AIRPORT'S RUNWAYS,   *
014770*    USING THE PRECOMPUTED SINE TABLE (0-90 DEGREES) INSTEAD OF  *
014780*    A TRIG LIBRARY CALL.                                       *
014790*----------------------------------------------------------------*
014800     MOVE 'N' TO WRK-CW-UNDEFINED.
014810     MOVE 'N' TO WRK-CW-FOUND.
014820     MOVE 0   TO WRK-CW-RESULT.
014830     IF WRK-CW-WIND-SPEED = 999.9 OR WRK-CW-WIND-DIR = 999
014840         MOVE 'Y' TO WRK-CW-UNDEFINED
014850         GO TO 4200-99-EXIT
014860     END-IF.
014870     MOVE 9999.9999 TO WRK-CW-BEST.
014880     PERFORM 4205-TEST-ONE-RUNWAY THRU 4205-99-EXIT
014890             VARYING RWX FROM 1 BY 1 UNTIL RWX > 3.
014900*    U1 - AN AIRPORT NOT CARRIED IN RUNWAY-TABLE (ANYTHING BUT     WO-1510
014910*    PUW, SEA OR BOI) FALLS BACK TO PUW'S OWN RUNWAY HEADINGS.     WO-1510
014920     IF NOT WRK-CW-AIRPORT-WAS-FOUND
014930         MOVE 1 TO RWX
014940         PERFORM 4210-EACH-HEADING THRU 4210-99-EXIT
014950     END-IF.
014960     MOVE WRK-CW-BEST TO WRK-CW-RESULT.
014970*----------------------------------------------------------------*
014980 4200-99-EXIT.                   EXIT.
014990*----------------------------------------------------------------*
015000
015010*----------------------------------------------------------------*
015020 4205-TEST-ONE-RUNWAY            SECTION.
015030*----------------------------------------------------------------*
015040     IF RWY-AIRPORT (RWX) = WRK-CW-AIRPORT
015050         MOVE 'Y' TO WRK-CW-FOUND
015060         PERFORM 4210-EACH-HEADING THRU 4210-99-EXIT
015070     END-IF.
015080*----------------------------------------------------------------*
015090 4205-99-EXIT.                   EXIT.
015100*----------------------------------------------------------------*
015110
015120*----------------------------------------------------------------*
015130 4210-EACH-HEADING               SECTION.
015140*----------------------------------------------------------------*
015150     PERFORM 4220-TEST-HEADING THRU 4220-99-EXIT
015160             VARYING WRK-HDG-IDX FROM 1 BY 1
015170             UNTIL WRK-HDG-IDX > 4.
015180*----------------------------------------------------------------*
015190 4210-99-EXIT.                   EXIT.
015200*----------------------------------------------------------------*
015210
015220*----------------------------------------------------------------*
015230 4220-TEST-HEADING               SECTION.
015240*----------------------------------------------------------------*
015250     IF WRK-HDG-IDX = 1
015260         MOVE RWY-HDG-1 (RWX) TO WRK-CW-ANGLE
015270     END-IF.
015280     IF WRK-HDG-IDX = 2
015290         MOVE RWY-HDG-2 (RWX) TO WRK-CW-ANGLE
015300     END-IF.
015310     IF WRK-HDG-IDX = 3
015320         MOVE RWY-HDG-3 (RWX) TO WRK-CW-ANGLE
015330     END-IF.
015340     IF WRK-HDG-IDX = 4
015350         MOVE RWY-HDG-4 (RWX) TO WRK-CW-ANGLE
015360     END-IF.
015370     IF WRK-CW-ANGLE NOT = 0
015380         COMPUTE WRK-CW-ANGLE = WRK-CW-WIND-DIR - WRK-CW-ANGLE
015390         IF WRK-CW-ANGLE < 0
015400             COMPUTE WRK-CW-ANGLE = WRK-CW-ANGLE * -1
015410         END-IF
015420         IF WRK-CW-ANGLE > 180
015430             COMPUTE WRK-CW-ANGLE = 360 - WRK-CW-ANGLE
015440         END-IF
015450         MOVE WRK-CW-ANGLE TO WRK-CW-SINE-IDX
015460         IF WRK-CW-SINE-IDX > 90
015470             COMPUTE WRK-CW-SINE-IDX = 180 - WRK-CW-SINE-IDX
015480         END-IF
015490         MOVE SINE-VALUE (WRK-CW-SINE-IDX + 1) TO WRK-CW-SINE-VAL
015500         COMPUTE WRK-CW-COMPONENT ROUNDED =
015510                    WRK-CW-WIND-SPEED * WRK-CW-SINE-VAL
015520         IF WRK-CW-COMPONENT < 0
015530             COMPUTE WRK-CW-COMPONENT = WRK-CW-COMPONENT * -1
015540         END-IF
015550         IF WRK-CW-COMPONENT < WRK-CW-BEST
015560             MOVE WRK-CW-COMPONENT TO WRK-CW-BEST
015570         END-IF
015580     END-IF.
015590*----------------------------------------------------------------*
015600 4220-99-EXIT.                   EXIT.
015610*----------------------------------------------------------------*
015620
015630*----------------------------------------------------------------*
015640 4400-COMBINE-MULTI-AIRPORT      SECTION.
015650*    ADD THE SEASONAL BASELINE AND THE PUW SCORE, THEN FOLD IN   *
015660*    THE REMOTE STATION WHEN IT IS BAD ENOUGH TO MATTER.         *
015670*----------------------------------------------------------------*
015680     COMPUTE WRK-RAW-SCORE = WRK-SEASONAL-BASE + WRK-PUW-WX-SCORE.
015690     IF SF-TYPE = 'A'
015700         IF WRK-ORIGIN-WX-SCORE > 20
015710             COMPUTE WRK-RAW-SCORE ROUNDED =
015720                 WRK-RAW-SCORE + (WRK-ORIGIN-WX-SCORE * 0.7)
015730         END-IF
015740     END-IF.
015750     IF SF-TYPE = 'D'
015760         IF WRK-DEST-WX-SCORE > 20
015770             COMPUTE WRK-RAW-SCORE ROUNDED =
015780                 WRK-RAW-SCORE + (WRK-DEST-WX-SCORE * 0.6)
015790         END-IF
015800     END-IF.
015810*----------------------------------------------------------------*
015820 4400-99-EXIT.                   EXIT.
015830*----------------------------------------------------------------*
015840
015850*----------------------------------------------------------------*
015860 4500-BLEND-HISTORY              SECTION.
015870*    U2/U1 - BLEND IN THE SIMILARITY-MATCH PROBABILITIES WHEN    *
015880*    THEY HAVE ENOUGH FLIGHTS BEHIND THEM TO BE TRUSTED.         *
015890*----------------------------------------------------------------*
015900     MOVE 0 TO WRK-SIGNAL-SUM WRK-SIGNAL-COUNT.
015910     IF WRK-PUW-MATCH-TOTAL >= 10
015920         COMPUTE WRK-PUW-PROB ROUNDED =
015930             (WRK-PUW-MATCH-CANCEL / WRK-PUW-MATCH-TOTAL) * 100
015940         ADD WRK-PUW-PROB TO WRK-SIGNAL-SUM
015950         ADD 1 TO WRK-SIGNAL-COUNT
015960     END-IF.
015970     IF WRK-REMOTE-MATCH-TOTAL >= 5
015980         COMPUTE WRK-REMOTE-PROB ROUNDED =
015990          (WRK-REMOTE-MATCH-CANCEL / WRK-REMOTE-MATCH-TOTAL) * 100
016000         ADD WRK-REMOTE-PROB TO WRK-SIGNAL-SUM
016010         ADD 1 TO WRK-SIGNAL-COUNT
016020     END-IF.
016030     IF WRK-SIGNAL-COUNT > 0
016040         COMPUTE WRK-SIGNAL-AVG ROUNDED =
016050                    WRK-SIGNAL-SUM / WRK-SIGNAL-COUNT
016060         COMPUTE WRK-RAW-SCORE ROUNDED =
016070                    (WRK-RAW-SCORE + WRK-SIGNAL-AVG) / 2
016080     END-IF.
016090*----------------------------------------------------------------*
016100 4500-99-EXIT.                   EXIT.
016110*----------------------------------------------------------------*
016120
016130*----------------------------------------------------------------*
016140 4600-APPLY-CALIBRATION          SECTION.
016150*    CLAMP THE RAW SCORE, APPLY THE U3 CALIBRATION FACTOR, CLAMP *
016160*    THE RESULT, AND ASSIGN A RISK LEVEL.                        *
016170*----------------------------------------------------------------*
016180     IF WRK-RAW-SCORE < 0
016190         MOVE 0 TO WRK-RAW-SCORE
016200     END-IF.
016210     IF WRK-RAW-SCORE > 99
016220         MOVE 99 TO WRK-RAW-SCORE
016230     END-IF.
016240     COMPUTE WRK-CALIB-SCORE ROUNDED =
016250                 WRK-RAW-SCORE * WRK-CALIB-FACTOR.
016260     IF WRK-CALIB-SCORE < 0
016270         MOVE 0 TO WRK-CALIB-SCORE
016280     END-IF.
016290     IF WRK-CALIB-SCORE > 100
016300         MOVE 100 TO WRK-CALIB-SCORE
016310     END-IF.
016320     IF WRK-CALIB-SCORE >= 70
016330         MOVE 'HIGH  ' TO WRK-RISK-LEVEL
016340     ELSE
016350         IF WRK-CALIB-SCORE >= 40
016360             MOVE 'MEDIUM' TO WRK-RISK-LEVEL
016370         ELSE
016380             MOVE 'LOW   ' TO WRK-RISK-LEVEL
016390         END-IF
016400     END-IF.
016410*----------------------------------------------------------------*
016420 4600-99-EXIT.                   EXIT.
016430*----------------------------------------------------------------*
016440
016450*----------------------------------------------------------------*
016460 4700-DESCRIBE-WEATHER           SECTION.
016470*    BUILD THE PLAIN-TEXT FACTOR LINE PRINTED UNDER EACH RISK    *
016480*    REPORT ENTRY, FROM THE PUW STATION'S CURRENT OBSERVATION.   *
016490*    CALLS THE WEATHER UTILITY SUBPROGRAM (U9) TO DECODE THE     *
016500*    WMO PRESENT-WEATHER CODE FOR DISPLAY.                       *
016510*----------------------------------------------------------------*
016520     MOVE SPACES TO WRK-DESC-LINE.
016530     MOVE 1      TO WRK-DESC-PTR.
016540     MOVE 'N'    TO WRK-DESC-ANY.
016550
016560     IF WRK-CS-VISIBILITY NOT = 999.9
016570         IF WRK-CS-VISIBILITY < 1.0
016580             STRING 'LOW VISIBILITY, ' DELIMITED BY SIZE
016590                  INTO WRK-DESC-LINE
016600                  WITH POINTER WRK-DESC-PTR
016610             MOVE 'Y' TO WRK-DESC-ANY
016620         ELSE
016630             IF WRK-CS-VISIBILITY < 3.0
016640                 STRING 'REDUCED VISIBILITY, ' DELIMITED BY SIZE
016650                      INTO WRK-DESC-LINE
016660                      WITH POINTER WRK-DESC-PTR
016670                 MOVE 'Y' TO WRK-DESC-ANY
016680             END-IF
016690         END-IF
016700     END-IF.
016710
016720*    DESCRIPTION CUTOVER IS 20 KT - NOTE THIS IS NOT THE SAME      WO-1503
016730*    THRESHOLD AS THE U9 ADVERSE-CONDITION FLAG IN PUWR0009,       WO-1503
016740*    WHICH TRIPS AT 30 KT. THE TWO WERE CONFUSED FOR EACH OTHER    WO-1503
016750*    WHEN THIS LINE WAS FIRST WRITTEN.                             WO-1503
016760     IF WRK-CS-EFF-WIND NOT = 999.9 AND WRK-CS-EFF-WIND > 20.0
016770         STRING 'HIGH WIND, ' DELIMITED BY SIZE
016780              INTO WRK-DESC-LINE
016790              WITH POINTER WRK-DESC-PTR
016800         MOVE 'Y' TO WRK-DESC-ANY
016810     END-IF.
016820
016830     IF WRK-CS-SNOW-DEPTH NOT = 99.9 AND WRK-CS-SNOW-DEPTH > 0
016840         STRING 'SNOW ON GROUND, ' DELIMITED BY SIZE
016850              INTO WRK-DESC-LINE
016860              WITH POINTER WRK-DESC-PTR
016870         MOVE 'Y' TO WRK-DESC-ANY
016880     END-IF.
016890
016900     IF WRK-CS-PRECIP NOT = 99.99 AND WRK-CS-PRECIP > 0.05
016910         IF WRK-CS-TEMP-F NOT = 999.9 AND WRK-CS-TEMP-F < 32.0
016920             STRING 'FREEZING PRECIPITATION, ' DELIMITED BY SIZE
016930                  INTO WRK-DESC-LINE
016940                  WITH POINTER WRK-DESC-PTR
016950         ELSE
016960             STRING 'RAIN, ' DELIMITED BY SIZE
016970                  INTO WRK-DESC-LINE
016980                  WITH POINTER WRK-DESC-PTR
016990         END-IF
017000         MOVE 'Y' TO WRK-DESC-ANY
017010     END-IF.
017020
017030     IF WRK-CS-TEMP-F NOT = 999.9 AND WRK-CS-TEMP-F < 32.0
017040         STRING 'FREEZING TEMPERATURE, ' DELIMITED BY SIZE
017050              INTO WRK-DESC-LINE
017060              WITH POINTER WRK-DESC-PTR
017070         MOVE 'Y' TO WRK-DESC-ANY
017080     END-IF.
017090
017100     IF WRK-CS-CONDITIONS = 'STORM' OR 'THUNDERSTORM'
017110                           OR 'HEAVY SNOW' OR 'ICE' OR 'FOG'
017120         STRING WRK-CS-CONDITIONS DELIMITED BY '  '
017130              ', ' DELIMITED BY SIZE
017140              INTO WRK-DESC-LINE
017150              WITH POINTER WRK-DESC-PTR
017160         MOVE 'Y' TO WRK-DESC-ANY
017170     END-IF.
017180
017190     IF WRK-DESC-ANY = 'N'
017200         MOVE 'GOOD CONDITIONS' TO WRK-DESC-LINE
017210     END-IF.
017220
017230     MOVE WRK-CS-WEATHER-CODE TO WK9-WMO-CODE.
017240     MOVE 'WMOD' TO WK9-FUNCTION.
017250     CALL WRK-WX-UTIL-PGM USING WK9-FUNCTION WK9-WMO-CODE
017260                                 WK9-WMO-TEXT WK9-CTOF-CELSIUS
017270                                 WK9-CTOF-FAHR WK9-ADV-FLAGS
017280                                 WK9-ADV-VISIBILITY
017290                                 WK9-ADV-WIND-SPEED
017300                                 WK9-RH-TEMP WK9-RH-DEWPT
017310                                 WK9-RH-RESULT.
017320
017330*    U9 - ADVERSE-CONDITION FLAGS ARE A SEPARATE RULE FROM THE     WO-1509
017340*    WEATHER DESCRIPTION ABOVE (SEE THE WO-1503 NOTE ON THE 20 KT  WO-1509
017350*    VS 30 KT CUTOVER) - PRINTED AS ITS OWN ADVISORY LINE.         WO-1509
017360     MOVE WRK-CS-VISIBILITY TO WK9-ADV-VISIBILITY.
017370     MOVE WRK-CS-WIND-SPEED TO WK9-ADV-WIND-SPEED.
017380     MOVE 'ADVF' TO WK9-FUNCTION.
017390     CALL WRK-WX-UTIL-PGM USING WK9-FUNCTION WK9-WMO-CODE
017400                                 WK9-WMO-TEXT WK9-CTOF-CELSIUS
017410                                 WK9-CTOF-FAHR WK9-ADV-FLAGS
017420                                 WK9-ADV-VISIBILITY
017430                                 WK9-ADV-WIND-SPEED
017440                                 WK9-RH-TEMP WK9-RH-DEWPT
017450                                 WK9-RH-RESULT.
017460*----------------------------------------------------------------*
017470 4700-99-EXIT.                   EXIT.
017480*----------------------------------------------------------------*
017490
017500*----------------------------------------------------------------*
017510 4900-COMPUTE-CALIBRATION        SECTION.
017520*    U3 - COMPUTED ONCE, BEFORE THE MAIN SCORING LOOP.  JOINS    *
017530*    LOGGED PREDICTIONS TO THE HISTORICAL MASTER BY FLIGHT       *
017540*    NUMBER AND DATE TO SEE HOW HOT OR COLD WE HAVE BEEN.        *
017550*----------------------------------------------------------------*
017560     MOVE 0   TO WRK-CALIB-N WRK-CALIB-SUM-PRED WRK-CALIB-ACTCX.
017570     MOVE 0.5 TO WRK-CALIB-FACTOR.
017580     PERFORM 4910-JOIN-ONE-PRED THRU 4910-99-EXIT
017590             VARYING PX FROM 1 BY 1 UNTIL PX > WRK-PRED-COUNT.
017600     IF WRK-CALIB-N < 30
017610         MOVE 0.5 TO WRK-CALIB-FACTOR
017620         GO TO 4900-99-EXIT
017630     END-IF.
017640*    AVGPRED MUST BE FIGURED BEFORE ANY TEST THAT LOOKS AT IT -    WO-1503
017650*    IT SAT UNSET (VALUE ZERO) THROUGH THIS WHOLE PARAGRAPH ON     WO-1503
017660*    EVERY RUN UNTIL THIS FIX; CALIBRATION NEVER LEFT 0.5.         WO-1503
017670     COMPUTE WRK-CALIB-AVG-PRED ROUNDED =
017680                 WRK-CALIB-SUM-PRED / WRK-CALIB-N.
017690     IF WRK-CALIB-ACTCX = 0
017700         MOVE 0.3 TO WRK-CALIB-FACTOR
017710         GO TO 4900-99-EXIT
017720     END-IF.
017730     IF WRK-CALIB-AVG-PRED = 0
017740         MOVE 0.5 TO WRK-CALIB-FACTOR
017750         GO TO 4900-99-EXIT
017760     END-IF.
017770     COMPUTE WRK-CALIB-IDEAL ROUNDED =
017780        ((WRK-CALIB-ACTCX / WRK-CALIB-N) * 100) /
017790                                          WRK-CALIB-AVG-PRED.
017800     IF WRK-CALIB-IDEAL < 0.1
017810         MOVE 0.1 TO WRK-CALIB-IDEAL
017820     END-IF.
017830     IF WRK-CALIB-IDEAL > 2.0
017840         MOVE 2.0 TO WRK-CALIB-IDEAL
017850     END-IF.
017860     IF WRK-CALIB-IDEAL < 0.5
017870         COMPUTE WRK-CALIB-FACTOR ROUNDED =
017880             0.5 + ((WRK-CALIB-IDEAL - 0.5) * 0.5)
017890     ELSE
017900         MOVE WRK-CALIB-IDEAL TO WRK-CALIB-FACTOR
017910     END-IF.
017920*----------------------------------------------------------------*
017930 4900-99-EXIT.                   EXIT.
017940*----------------------------------------------------------------*
017950
017960*----------------------------------------------------------------*
017970 4910-JOIN-ONE-PRED              SECTION.
017980*----------------------------------------------------------------*
017990     PERFORM 4920-SEEK-HIST-FOR-PRED THRU 4920-99-EXIT
018000             VARYING HX FROM 1 BY 1 UNTIL HX > WRK-HIST-COUNT
018010             OR (HF-FLIGHT-NUMBER (HX) = PL-FLIGHT-NUMBER (PX)
018020                 AND HF-FLIGHT-DATE (HX) = PL-SCHED-DATE (PX)).
018030     IF HX <= WRK-HIST-COUNT
018040         ADD 1 TO WRK-CALIB-N
018050         ADD PL-PREDICTED-RISK (PX) TO WRK-CALIB-SUM-PRED
018060         IF HF-FLIGHT-WAS-CANCELLED (HX)
018070             ADD 1 TO WRK-CALIB-ACTCX
018080         END-IF
018090     END-IF.
018100*----------------------------------------------------------------*
018110 4910-99-EXIT.                   EXIT.
018120*----------------------------------------------------------------*
018130
018140*----------------------------------------------------------------*
018150 4920-SEEK-HIST-FOR-PRED         SECTION.
018160*----------------------------------------------------------------*
018170     CONTINUE.
018180*----------------------------------------------------------------*
018190 4920-99-EXIT.                   EXIT.
018200*----------------------------------------------------------------*
018210
018220*----------------------------------------------------------------*
018230 5050-SET-MATCH-CRITERIA         SECTION.
018240*    U2 - DECIDE, FROM THE CURRENT FLIGHT'S OWN PUW OBSERVATION, *
018250*    WHICH SIMILARITY CRITERIA ARE ACTUALLY IN PLAY.             *
018260*----------------------------------------------------------------*
018270     MOVE 'N' TO WRK-MATCH-VIS-APPLY WRK-MATCH-WIND-APPLY
018280                 WRK-MATCH-SNOW-APPLY WRK-MATCH-PRECIP-APPLY.
018290     MOVE WRK-CS-VISIBILITY  TO WRK-MATCH-CUR-VIS.
018300     MOVE WRK-CS-EFF-WIND    TO WRK-MATCH-CUR-WIND.
018310     MOVE WRK-CS-SNOW-DEPTH  TO WRK-MATCH-CUR-SNOW.
018320     MOVE WRK-CS-PRECIP      TO WRK-MATCH-CUR-PRECIP.
018330     IF WRK-MATCH-CUR-VIS NOT = 999.9 AND WRK-MATCH-CUR-VIS < 3.0
018340         MOVE 'Y' TO WRK-MATCH-VIS-APPLY
018350     END-IF.
018360     IF WRK-MATCH-CUR-WIND NOT = 999.9 AND
018370                                    WRK-MATCH-CUR-WIND > 20.0
018380         MOVE 'Y' TO WRK-MATCH-WIND-APPLY
018390     END-IF.
018400     IF WRK-MATCH-CUR-SNOW NOT = 99.9 AND WRK-MATCH-CUR-SNOW > 1.0
018410         MOVE 'Y' TO WRK-MATCH-SNOW-APPLY
018420     END-IF.
018430     IF WRK-MATCH-CUR-PRECIP NOT = 99.99 AND
018440                                 WRK-MATCH-CUR-PRECIP > 0.10
018450         MOVE 'Y' TO WRK-MATCH-PRECIP-APPLY
018460     END-IF.
018470*    STATION SNOW/PRECIP MUST BE AT LEAST CURRENT MINUS 2 IN /     WO-1503
018480*    0.1 IN TO COUNT AS A MATCH - BUT NEVER FLOOR BELOW ZERO,      WO-1503
018490*    THERE IS NO SUCH THING AS NEGATIVE SNOW OR RAIN.  FIGURED     WO-1503
018500*    ONCE HERE FOR ALL THREE STATION GROUPS TO SHARE.              WO-1503
018510     COMPUTE WRK-MATCH-SNOW-FLOOR = WRK-MATCH-CUR-SNOW - 2.0.
018520     IF WRK-MATCH-SNOW-FLOOR < 0
018530         MOVE 0 TO WRK-MATCH-SNOW-FLOOR
018540     END-IF.
018550     COMPUTE WRK-MATCH-PRECIP-FLOOR = WRK-MATCH-CUR-PRECIP - 0.10.
018560     IF WRK-MATCH-PRECIP-FLOOR < 0
018570         MOVE 0 TO WRK-MATCH-PRECIP-FLOOR
018580     END-IF.
018590*----------------------------------------------------------------*
018600 5050-99-EXIT.                   EXIT.
018610*----------------------------------------------------------------*
018620
018630*----------------------------------------------------------------*
018640 5100-MATCH-PUW                  SECTION.
018650*    U2 - SIMILARITY MATCH AGAINST THE PUW (LOCAL) WEATHER GROUP *
018660*    OF EVERY HISTORICAL FLIGHT.                                 *
018670*----------------------------------------------------------------*
018680     MOVE 0 TO WRK-MATCH-TOTAL WRK-MATCH-CANCEL.
018690     IF WRK-MATCH-VIS-APPLY = 'N' AND WRK-MATCH-WIND-APPLY = 'N'
018700        AND WRK-MATCH-SNOW-APPLY = 'N'
018710        AND WRK-MATCH-PRECIP-APPLY = 'N'
018720         GO TO 5100-99-EXIT
018730     END-IF.
018740     PERFORM 5110-TEST-LOCAL-ENTRY THRU 5110-99-EXIT
018750             VARYING HX FROM 1 BY 1 UNTIL HX > WRK-HIST-COUNT.
018760*----------------------------------------------------------------*
018770 5100-99-EXIT.                   EXIT.
018780*----------------------------------------------------------------*
018790
018800*----------------------------------------------------------------*
018810 5110-TEST-LOCAL-ENTRY           SECTION.
018820*----------------------------------------------------------------*
018830     MOVE 'Y' TO WRK-MATCH-ENTRY-OK.
018840     IF WRK-MATCH-VIS-APPLY = 'Y'
018850         IF LOCAL-VISIBILITY-MILES (HX) = 999.9 OR
018860            LOCAL-VISIBILITY-MILES (HX) > WRK-MATCH-CUR-VIS + 0.5
018870             MOVE 'N' TO WRK-MATCH-ENTRY-OK
018880         END-IF
018890     END-IF.
018900     IF WRK-MATCH-WIND-APPLY = 'Y'
018910*        EFFECTIVE WIND IS GUST IF WE HAVE ONE, ELSE SUSTAINED -   WO-1503
018920*        A STATION ENTRY MATCHES ON EITHER LEG, NOT JUST           WO-1503
018930*        SUSTAINED - THE GUST FIELD WAS NEVER BEING LOOKED AT.     WO-1503
018940         IF (LOCAL-WIND-SPEED-KNOTS (HX) = 999.9 OR
018950             LOCAL-WIND-SPEED-KNOTS (HX) < WRK-MATCH-CUR-WIND - 5.0)
018960            AND (LOCAL-WIND-GUST-KNOTS (HX) = 999.9 OR
018970             LOCAL-WIND-GUST-KNOTS (HX) < WRK-MATCH-CUR-WIND - 5.0)
018980             MOVE 'N' TO WRK-MATCH-ENTRY-OK
018990         END-IF
019000     END-IF.
019010     IF WRK-MATCH-SNOW-APPLY = 'Y'
019020         IF LOCAL-SNOW-DEPTH-IN (HX) = 99.9 OR
019030            LOCAL-SNOW-DEPTH-IN (HX) < WRK-MATCH-SNOW-FLOOR
019040             MOVE 'N' TO WRK-MATCH-ENTRY-OK
019050         END-IF
019060     END-IF.
019070     IF WRK-MATCH-PRECIP-APPLY = 'Y'
019080         IF LOCAL-PRECIP-IN (HX) = 99.99 OR
019090            LOCAL-PRECIP-IN (HX) < WRK-MATCH-PRECIP-FLOOR
019100             MOVE 'N' TO WRK-MATCH-ENTRY-OK
019110         END-IF
019120     END-IF.
019130     IF WRK-MATCH-ENTRY-IS-OK
019140         ADD 1 TO WRK-MATCH-TOTAL
019150         IF HF-FLIGHT-WAS-CANCELLED (HX)
019160             ADD 1 TO WRK-MATCH-CANCEL
019170         END-IF
019180     END-IF.
019190*----------------------------------------------------------------*
019200 5110-99-EXIT.                   EXIT.
019210*----------------------------------------------------------------*
019220
019230*----------------------------------------------------------------*
019240 5200-MATCH-ORIGIN                SECTION.
019250*    SAME TEST AS 5100, AGAINST THE ORIGIN STATION'S WEATHER     *
019260*    GROUP ON EACH HISTORICAL FLIGHT.                            *
019270*----------------------------------------------------------------*
019280     MOVE 0 TO WRK-MATCH-TOTAL WRK-MATCH-CANCEL.
019290     IF WRK-MATCH-VIS-APPLY = 'N' AND WRK-MATCH-WIND-APPLY = 'N'
019300        AND WRK-MATCH-SNOW-APPLY = 'N'
019310        AND WRK-MATCH-PRECIP-APPLY = 'N'
019320         GO TO 5200-99-EXIT
019330     END-IF.
019340     PERFORM 5210-TEST-ORIGIN-ENTRY THRU 5210-99-EXIT
019350             VARYING HX FROM 1 BY 1 UNTIL HX > WRK-HIST-COUNT.
019360*----------------------------------------------------------------*
019370 5200-99-EXIT.                   EXIT.
019380*----------------------------------------------------------------*
019390
019400*----------------------------------------------------------------*
019410 5210-TEST-ORIGIN-ENTRY          SECTION.
019420*----------------------------------------------------------------*
019430     MOVE 'Y' TO WRK-MATCH-ENTRY-OK.
019440     IF WRK-MATCH-VIS-APPLY = 'Y'
019450         IF ORIGIN-VISIBILITY-MILES (HX) = 999.9 OR
019460           ORIGIN-VISIBILITY-MILES (HX) > WRK-MATCH-CUR-VIS + 0.5
019470             MOVE 'N' TO WRK-MATCH-ENTRY-OK
019480         END-IF
019490     END-IF.
019500     IF WRK-MATCH-WIND-APPLY = 'Y'
019510*        EFFECTIVE WIND IS GUST IF WE HAVE ONE, ELSE SUSTAINED -   WO-1503
019520*        A STATION ENTRY MATCHES ON EITHER LEG, NOT JUST           WO-1503
019530*        SUSTAINED - THE GUST FIELD WAS NEVER BEING LOOKED AT.     WO-1503
019540         IF (ORIGIN-WIND-SPEED-KNOTS (HX) = 999.9 OR
019550           ORIGIN-WIND-SPEED-KNOTS (HX) < WRK-MATCH-CUR-WIND - 5.0)
019560            AND (ORIGIN-WIND-GUST-KNOTS (HX) = 999.9 OR
019570           ORIGIN-WIND-GUST-KNOTS (HX) < WRK-MATCH-CUR-WIND - 5.0)
019580             MOVE 'N' TO WRK-MATCH-ENTRY-OK
019590         END-IF
019600     END-IF.
019610     IF WRK-MATCH-SNOW-APPLY = 'Y'
019620         IF ORIGIN-SNOW-DEPTH-IN (HX) = 99.9 OR
019630          ORIGIN-SNOW-DEPTH-IN (HX) < WRK-MATCH-SNOW-FLOOR
019640             MOVE 'N' TO WRK-MATCH-ENTRY-OK
019650         END-IF
019660     END-IF.
019670     IF WRK-MATCH-PRECIP-APPLY = 'Y'
019680         IF ORIGIN-PRECIP-IN (HX) = 99.99 OR
019690          ORIGIN-PRECIP-IN (HX) < WRK-MATCH-PRECIP-FLOOR
019700             MOVE 'N' TO WRK-MATCH-ENTRY-OK
019710         END-IF
019720     END-IF.
019730     IF WRK-MATCH-ENTRY-IS-OK
019740         ADD 1 TO WRK-MATCH-TOTAL
019750         IF HF-FLIGHT-WAS-CANCELLED (HX)
019760             ADD 1 TO WRK-MATCH-CANCEL
019770         END-IF
019780     END-IF.
019790*----------------------------------------------------------------*
019800 5210-99-EXIT.                   EXIT.
019810*----------------------------------------------------------------*
019820
019830*----------------------------------------------------------------*
019840 5300-MATCH-DEST                  SECTION.
019850*    SAME TEST AS 5100, AGAINST THE DESTINATION STATION'S        *
019860*    WEATHER GROUP ON EACH HISTORICAL FLIGHT.                    *
019870*----------------------------------------------------------------*
019880     MOVE 0 TO WRK-MATCH-TOTAL WRK-MATCH-CANCEL.
019890     IF WRK-MATCH-VIS-APPLY = 'N' AND WRK-MATCH-WIND-APPLY = 'N'
019900        AND WRK-MATCH-SNOW-APPLY = 'N'
019910        AND WRK-MATCH-PRECIP-APPLY = 'N'
019920         GO TO 5300-99-EXIT
019930     END-IF.
019940     PERFORM 5310-TEST-DEST-ENTRY THRU 5310-99-EXIT
019950             VARYING HX FROM 1 BY 1 UNTIL HX > WRK-HIST-COUNT.
019960*----------------------------------------------------------------*
019970 5300-99-EXIT.                   EXIT.
019980*----------------------------------------------------------------*
019990
020000*----------------------------------------------------------------*
020010 5310-TEST-DEST-ENTRY            SECTION.
020020*----------------------------------------------------------------*
020030     MOVE 'Y' TO WRK-MATCH-ENTRY-OK.
020040     IF WRK-MATCH-VIS-APPLY = 'Y'
020050         IF DEST-VISIBILITY-MILES (HX) = 999.9 OR
020060             DEST-VISIBILITY-MILES (HX) > WRK-MATCH-CUR-VIS + 0.5
020070             MOVE 'N' TO WRK-MATCH-ENTRY-OK
020080         END-IF
020090     END-IF.
020100     IF WRK-MATCH-WIND-APPLY = 'Y'
020110*        EFFECTIVE WIND IS GUST IF WE HAVE ONE, ELSE SUSTAINED -   WO-1503
020120*        A STATION ENTRY MATCHES ON EITHER LEG, NOT JUST           WO-1503
020130*        SUSTAINED - THE GUST FIELD WAS NEVER BEING LOOKED AT.     WO-1503
020140         IF (DEST-WIND-SPEED-KNOTS (HX) = 999.9 OR
020150              DEST-WIND-SPEED-KNOTS (HX) < WRK-MATCH-CUR-WIND - 5.0)
020160            AND (DEST-WIND-GUST-KNOTS (HX) = 999.9 OR
020170              DEST-WIND-GUST-KNOTS (HX) < WRK-MATCH-CUR-WIND - 5.0)
020180             MOVE 'N' TO WRK-MATCH-ENTRY-OK
020190         END-IF
020200     END-IF.
020210     IF WRK-MATCH-SNOW-APPLY = 'Y'
020220         IF DEST-SNOW-DEPTH-IN (HX) = 99.9 OR
020230            DEST-SNOW-DEPTH-IN (HX) < WRK-MATCH-SNOW-FLOOR
020240             MOVE 'N' TO WRK-MATCH-ENTRY-OK
020250         END-IF
020260     END-IF.
020270     IF WRK-MATCH-PRECIP-APPLY = 'Y'
020280         IF DEST-PRECIP-IN (HX) = 99.99 OR
020290            DEST-PRECIP-IN (HX) < WRK-MATCH-PRECIP-FLOOR
020300             MOVE 'N' TO WRK-MATCH-ENTRY-OK
020310         END-IF
020320     END-IF.
020330     IF WRK-MATCH-ENTRY-IS-OK
020340         ADD 1 TO WRK-MATCH-TOTAL
020350         IF HF-FLIGHT-WAS-CANCELLED (HX)
020360             ADD 1 TO WRK-MATCH-CANCEL
020370         END-IF
020380     END-IF.
020390*----------------------------------------------------------------*
020400 5310-99-EXIT.                   EXIT.
020410*----------------------------------------------------------------*
020420
020430*----------------------------------------------------------------*
020440 6100-PRINT-RISK-LINE            SECTION.
020450*----------------------------------------------------------------*
020460     ADD 1 TO WRK-LINE-CTR.
020470     IF WRK-LINE-CTR > 55
020480         MOVE 0 TO WRK-LINE-CTR
020490         ADD 1 TO WRK-PAGE-CTR
020500         WRITE FD-REG-RPTFILE FROM RPT-HEAD-1
020510                                    AFTER ADVANCING TOP-OF-FORM
020520         WRITE FD-REG-RPTFILE FROM RPT-RISK-HEAD-2
020530                                    AFTER ADVANCING 1 LINE
020540     END-IF.
020550     MOVE SPACES TO RPT-RISK-LINE.
020560     MOVE SF-FLIGHT-NUMBER TO RPTR-FLIGHT-NUMBER.
020570     MOVE SF-SCHED-DATE    TO RPTR-FLIGHT-DATE.
020580     MOVE SF-SCHED-TIME    TO RPTR-FLIGHT-TIME.
020590     STRING SF-ORIGIN DELIMITED BY SIZE
020600            '-'       DELIMITED BY SIZE
020610            SF-DESTINATION DELIMITED BY SIZE
020620            INTO RPTR-ROUTE.
020630     MOVE WRK-RAW-SCORE    TO RPTR-RAW-SCORE.
020640     MOVE WRK-CALIB-SCORE  TO RPTR-CALIB-SCORE.
020650     MOVE WRK-RISK-LEVEL   TO RPTR-RISK-LEVEL.
020660     WRITE FD-REG-RPTFILE FROM RPT-RISK-LINE
020670                                    AFTER ADVANCING 1 LINE.
020680     MOVE SPACES TO RPT-FACTOR-LINE.
020690     MOVE WRK-DESC-LINE(1:78) TO RPTF-TEXT.
020700     WRITE FD-REG-RPTFILE FROM RPT-FACTOR-LINE
020710                                    AFTER ADVANCING 1 LINE.
020720     ADD 1 TO WRK-LINE-CTR.
020730     PERFORM 8060-TEST-FS-RPTFILE THRU 8060-99-EXIT.
020740     IF WK9-ADV-FLAGS NOT = SPACES
020750         PERFORM 6110-PRINT-ADVISORY-LINE THRU 6110-99-EXIT
020760     END-IF.
020770*----------------------------------------------------------------*
020780 6100-99-EXIT.                   EXIT.
020790*----------------------------------------------------------------*
020800
020810*----------------------------------------------------------------*
020820 6110-PRINT-ADVISORY-LINE        SECTION.
020830*    U9 - PRINT THE ADVERSE-CONDITION ADVISORY LINE UNDER THE     *
020840*    FACTOR LINE WHEN PUWR0009 RETURNED ONE OR MORE FLAGS FOR     *
020850*    THE CURRENT PUW READING.                                     *
020860*----------------------------------------------------------------*
020870     MOVE SPACES TO RPT-FACTOR-LINE.
020880     STRING 'ADVISORY: ' DELIMITED BY SIZE
020890            WK9-ADV-FLAGS DELIMITED BY SIZE
020900            INTO RPTF-TEXT.
020910     WRITE FD-REG-RPTFILE FROM RPT-FACTOR-LINE
020920                                    AFTER ADVANCING 1 LINE.
020930     ADD 1 TO WRK-LINE-CTR.
020940     PERFORM 8060-TEST-FS-RPTFILE THRU 8060-99-EXIT.
020950*----------------------------------------------------------------*
020960 6110-99-EXIT.                   EXIT.
020970*----------------------------------------------------------------*
020980
020990*----------------------------------------------------------------*
021000 6200-PRINT-SCORECARD-LINE       SECTION.
021010*----------------------------------------------------------------*
021020     IF WRK-GRADED-CTR = 0
021030         WRITE FD-REG-RPTFILE FROM SPACES
021040                                    AFTER ADVANCING TOP-OF-FORM
021050         WRITE FD-REG-RPTFILE FROM RPT-SCORE-HEAD-2
021060                                    AFTER ADVANCING 1 LINE
021070     END-IF.
021080     MOVE SPACES TO RPT-SCORE-LINE.
021090     MOVE SF-FLIGHT-NUMBER TO RPTS-FLIGHT-NUMBER.
021100     MOVE SF-SCHED-DATE    TO RPTS-FLIGHT-DATE.
021110     MOVE WRK-GRADE-STATUS TO RPTS-STATUS.
021120     MOVE WRK-GRADE-PREDICTED TO RPTS-PREDICTED.
021130     MOVE WRK-GRADE-TEXT   TO RPTS-GRADE.
021140     WRITE FD-REG-RPTFILE FROM RPT-SCORE-LINE
021150                                    AFTER ADVANCING 1 LINE.
021160     PERFORM 8060-TEST-FS-RPTFILE THRU 8060-99-EXIT.
021170*----------------------------------------------------------------*
021180 6200-99-EXIT.                   EXIT.
021190*----------------------------------------------------------------*
021200
021210*----------------------------------------------------------------*
021220 6200-PRINT-SCORECARD-TOTALS     SECTION.
021230*----------------------------------------------------------------*
021240     MOVE SPACES TO RPT-SCORE-TOTAL-LINE.
021250     MOVE WRK-CT-NAILED     TO RPTS-T-NAILED.
021260     MOVE WRK-CT-MISS       TO RPTS-T-MISS.
021270     MOVE WRK-CT-SMOOTH     TO RPTS-T-SMOOTH.
021280     MOVE WRK-CT-FALSE-ALARM TO RPTS-T-FALSE.
021290     MOVE WRK-CT-NEUTRAL    TO RPTS-T-NEUTRAL.
021300     WRITE FD-REG-RPTFILE FROM RPT-SCORE-TOTAL-LINE
021310                                    AFTER ADVANCING 2 LINES.
021320     PERFORM 8060-TEST-FS-RPTFILE THRU 8060-99-EXIT.
021330*----------------------------------------------------------------*
021340 6200T-99-EXIT.                  EXIT.
021350*----------------------------------------------------------------*
021360
021370*----------------------------------------------------------------*
021380 6300-PRINT-RELIABILITY          SECTION.
021390*    U5 - PREDICTION RELIABILITY SUMMARY REPORT.                 *
021400*----------------------------------------------------------------*
021410     WRITE FD-REG-RPTFILE FROM SPACES
021420                                    AFTER ADVANCING TOP-OF-FORM.
021430     MOVE SPACES TO RPT-RELY-LINE.
021440     MOVE 'TODAY' TO RPTY-LABEL.
021450     MOVE WRK-TODAY-CANCEL TO RPTY-CANCEL.
021460     MOVE WRK-TODAY-TOTAL  TO RPTY-TOTAL.
021470     PERFORM 6310-CALC-RATE THRU 6310-99-EXIT.
021480     WRITE FD-REG-RPTFILE FROM RPT-RELY-LINE AFTER ADVANCING 1.
021490
021500     MOVE 'YESTERDAY' TO RPTY-LABEL.
021510     MOVE WRK-YEST-CANCEL TO RPTY-CANCEL.
021520     MOVE WRK-YEST-TOTAL  TO RPTY-TOTAL.
021530     PERFORM 6310-CALC-RATE THRU 6310-99-EXIT.
021540     WRITE FD-REG-RPTFILE FROM RPT-RELY-LINE AFTER ADVANCING 1.
021550
021560     MOVE 'LAST 7 DAYS' TO RPTY-LABEL.
021570     MOVE WRK-7DAY-CANCEL TO RPTY-CANCEL.
021580     MOVE WRK-7DAY-TOTAL  TO RPTY-TOTAL.
021590     PERFORM 6310-CALC-RATE THRU 6310-99-EXIT.
021600     WRITE FD-REG-RPTFILE FROM RPT-RELY-LINE AFTER ADVANCING 1.
021610
021620     MOVE 'LAST 30 DAYS' TO RPTY-LABEL.
021630     MOVE WRK-30DAY-CANCEL TO RPTY-CANCEL.
021640     MOVE WRK-30DAY-TOTAL  TO RPTY-TOTAL.
021650     PERFORM 6310-CALC-RATE THRU 6310-99-EXIT.
021660     WRITE FD-REG-RPTFILE FROM RPT-RELY-LINE AFTER ADVANCING 1.
021670     PERFORM 8060-TEST-FS-RPTFILE THRU 8060-99-EXIT.
021680*----------------------------------------------------------------*
021690 6300-99-EXIT.                   EXIT.
021700*----------------------------------------------------------------*
021710
021720*----------------------------------------------------------------*
021730 6310-CALC-RATE                  SECTION.
021740*----------------------------------------------------------------*
021750     IF RPTY-TOTAL = 0
021760         MOVE 0 TO RPTY-RATE
021770     ELSE
021780         COMPUTE RPTY-RATE ROUNDED =
021790                    (RPTY-CANCEL / RPTY-TOTAL) * 100
021800     END-IF.
021810*----------------------------------------------------------------*
021820 6310-99-EXIT.                   EXIT.
021830*----------------------------------------------------------------*
021840
021850*----------------------------------------------------------------*
021860 6400-PRINT-MONTHLY-STATS        SECTION.
021870*    U6 - MONTHLY CANCELLATION STATISTICS REPORT.                *
021880*----------------------------------------------------------------*
021890     WRITE FD-REG-RPTFILE FROM SPACES
021900                                    AFTER ADVANCING TOP-OF-FORM.
021910     WRITE FD-REG-RPTFILE FROM RPT-MONTH-HEAD-2
021920                                    AFTER ADVANCING 1 LINE.
021930     MOVE 0 TO WRK-GRAND-TOTAL WRK-GRAND-CANCEL.
021940     PERFORM 6410-PRINT-ONE-MONTH THRU 6410-99-EXIT
021950             VARYING MX FROM 1 BY 1 UNTIL MX > WRK-MONTH-COUNT.
021960*    U6 - GRAND-TOTAL LINE ACROSS ALL MONTHS IN THE HISTORY.       WO-1510
021970     MOVE SPACES TO RPT-MONTH-GRAND-LINE.
021980     MOVE WRK-GRAND-TOTAL  TO RPTGT-TOTAL.
021990     MOVE WRK-GRAND-CANCEL TO RPTGT-CANCEL.
022000     IF WRK-GRAND-TOTAL = 0
022010         MOVE 0 TO RPTGT-RATE
022020     ELSE
022030         COMPUTE RPTGT-RATE ROUNDED =
022040              (WRK-GRAND-CANCEL / WRK-GRAND-TOTAL) * 100
022050     END-IF.
022060     WRITE FD-REG-RPTFILE FROM RPT-MONTH-GRAND-LINE
022070                                    AFTER ADVANCING 1 LINE.
022080     MOVE SPACES TO RPT-RANGE-LINE.
022090     MOVE WRK-FIRST-HIST-DATE TO RPTG-FIRST.
022100     MOVE WRK-LAST-HIST-DATE  TO RPTG-LAST.
022110     MOVE WRK-HIST-COUNT      TO RPTG-FLIGHTS.
022120     COMPUTE WRK-DAYS-COVERED =
022130                 (WRK-LAST-JULIAN - WRK-FIRST-JULIAN) + 1.
022140     MOVE WRK-DAYS-COVERED    TO RPTG-DAYS.
022150     WRITE FD-REG-RPTFILE FROM RPT-RANGE-LINE
022160                                    AFTER ADVANCING 2 LINES.
022170     PERFORM 8060-TEST-FS-RPTFILE THRU 8060-99-EXIT.
022180*----------------------------------------------------------------*
022190 6400-99-EXIT.                   EXIT.
022200*----------------------------------------------------------------*
022210
022220*----------------------------------------------------------------*
022230 6410-PRINT-ONE-MONTH            SECTION.
022240*----------------------------------------------------------------*
022250     MOVE SPACES TO RPT-MONTH-LINE.
022260     MOVE MT-YEAR-MONTH (MX) TO RPTM-YEAR-MONTH.
022270     MOVE MT-TOTAL (MX)      TO RPTM-TOTAL.
022280     MOVE MT-CANCELLED (MX)  TO RPTM-CANCEL.
022290     ADD MT-TOTAL (MX)      TO WRK-GRAND-TOTAL.
022300     ADD MT-CANCELLED (MX)  TO WRK-GRAND-CANCEL.
022310     IF MT-TOTAL (MX) = 0
022320         MOVE 0 TO RPTM-RATE
022330     ELSE
022340         COMPUTE RPTM-RATE ROUNDED =
022350              (MT-CANCELLED (MX) / MT-TOTAL (MX)) * 100
022360     END-IF.
022370     IF MT-VIS-CNT (MX) = 0
022380         MOVE 0 TO RPTM-AVG-VIS
022390     ELSE
022400         COMPUTE RPTM-AVG-VIS ROUNDED =
022410              MT-VIS-SUM (MX) / MT-VIS-CNT (MX)
022420     END-IF.
022430     IF MT-WIND-CNT (MX) = 0
022440         MOVE 0 TO RPTM-AVG-WIND
022450     ELSE
022460         COMPUTE RPTM-AVG-WIND ROUNDED =
022470              MT-WIND-SUM (MX) / MT-WIND-CNT (MX)
022480     END-IF.
022490     IF MT-TEMP-CNT (MX) = 0
022500         MOVE 0 TO RPTM-AVG-TEMP
022510     ELSE
022520         COMPUTE RPTM-AVG-TEMP ROUNDED =
022530              MT-TEMP-SUM (MX) / MT-TEMP-CNT (MX)
022540     END-IF.
022550     WRITE FD-REG-RPTFILE FROM RPT-MONTH-LINE AFTER ADVANCING 1.
022560*----------------------------------------------------------------*
022570 6410-99-EXIT.                   EXIT.
022580*----------------------------------------------------------------*
022590
022600*----------------------------------------------------------------*
022610 8010-TEST-FS-HISTFLT            SECTION.
022620*----------------------------------------------------------------*
022630     IF WRK-FS-HISTFLT = 00 OR 10
022640         NEXT SENTENCE
022650     ELSE
022660         MOVE 'HISTFLT I/O ERROR' TO WRK-ERROR-MSG
022670         MOVE WRK-FS-HISTFLT TO WRK-ERROR-CODE
022680         PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
022690     END-IF.
022700*----------------------------------------------------------------*
022710 8010-99-EXIT.                   EXIT.
022720*----------------------------------------------------------------*
022730
022740*----------------------------------------------------------------*
022750 8020-TEST-FS-WXOBS              SECTION.
022760*----------------------------------------------------------------*
022770     IF WRK-FS-WXOBS = 00 OR 10
022780         NEXT SENTENCE
022790     ELSE
022800         MOVE 'WXOBS I/O ERROR' TO WRK-ERROR-MSG
022810         MOVE WRK-FS-WXOBS TO WRK-ERROR-CODE
022820         PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
022830     END-IF.
022840*----------------------------------------------------------------*
022850 8020-99-EXIT.                   EXIT.
022860*----------------------------------------------------------------*
022870
022880*----------------------------------------------------------------*
022890 8030-TEST-FS-PREDLOG            SECTION.
022900*----------------------------------------------------------------*
022910     IF WRK-FS-PREDLOG = 00 OR 10
022920         NEXT SENTENCE
022930     ELSE
022940         MOVE 'PREDLOG I/O ERROR' TO WRK-ERROR-MSG
022950         MOVE WRK-FS-PREDLOG TO WRK-ERROR-CODE
022960         PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
022970     END-IF.
022980*----------------------------------------------------------------*
022990 8030-99-EXIT.                   EXIT.
023000*----------------------------------------------------------------*
023010
023020*----------------------------------------------------------------*
023030 8040-TEST-FS-SCHEDFLT           SECTION.
023040*----------------------------------------------------------------*
023050     IF WRK-FS-SCHEDFLT = 00 OR 10
023060         NEXT SENTENCE
023070     ELSE
023080         MOVE 'SCHEDFLT I/O ERROR' TO WRK-ERROR-MSG
023090         MOVE WRK-FS-SCHEDFLT TO WRK-ERROR-CODE
023100         PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
023110     END-IF.
023120*----------------------------------------------------------------*
023130 8040-99-EXIT.                   EXIT.
023140*----------------------------------------------------------------*
023150
023160*----------------------------------------------------------------*
023170 8050-TEST-FS-RISKOUT            SECTION.
023180*----------------------------------------------------------------*
023190     IF WRK-FS-RISKOUT = 00
023200         NEXT SENTENCE
023210     ELSE
023220         MOVE 'RISKOUT I/O ERROR' TO WRK-ERROR-MSG
023230         MOVE WRK-FS-RISKOUT TO WRK-ERROR-CODE
023240         PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
023250     END-IF.
023260*----------------------------------------------------------------*
023270 8050-99-EXIT.                   EXIT.
023280*----------------------------------------------------------------*
023290
023300*----------------------------------------------------------------*
023310 8060-TEST-FS-RPTFILE            SECTION.
023320*----------------------------------------------------------------*
023330     IF WRK-FS-RPTFILE = 00
023340         NEXT SENTENCE
023350     ELSE
023360         MOVE 'RPTFILE I/O ERROR' TO WRK-ERROR-MSG
023370         MOVE WRK-FS-RPTFILE TO WRK-ERROR-CODE
023380         PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
023390     END-IF.
023400*----------------------------------------------------------------*
023410 8060-99-EXIT.                   EXIT.
023420*----------------------------------------------------------------*
023430
023440*----------------------------------------------------------------*
023450 9000-GET-DATE-TIME              SECTION.
023460*----------------------------------------------------------------*
023470     ACCEPT WRK-SYSTEM-DATE FROM DATE.
023480     ACCEPT WRK-SYSTEM-TIME FROM TIME.
023490     MOVE HOUR             TO HOUR-FORMATTED.
023500     MOVE MINUTE           TO MINUTE-FORMATTED.
023510     MOVE SECOND           TO SECOND-FORMATTED.
023520     IF YY < 70
023530         COMPUTE YYYY-FORMATTED = 2000 + YY
023540     ELSE
023550         COMPUTE YYYY-FORMATTED = 1900 + YY
023560     END-IF.
023570     MOVE MM TO MM-FORMATTED.
023580     MOVE DD TO DD-FORMATTED.
023590     MOVE WRK-DATE-FORMATTED TO WRK-TODAY-DATE.
023600     MOVE YYYY-FORMATTED TO WRK-JD-DATE-IN(1:4).
023610     MOVE MM             TO WRK-JD-DATE-IN(6:2).
023620     MOVE DD             TO WRK-JD-DATE-IN(9:2).
023630     MOVE '-'            TO WRK-JD-DATE-IN(5:1).
023640     MOVE '-'            TO WRK-JD-DATE-IN(8:1).
023650     MOVE WRK-JD-DATE-IN TO WRK-TODAY-DATE.
023660*----------------------------------------------------------------*
023670 9000-99-EXIT.                   EXIT.
023680*----------------------------------------------------------------*
023690
023700*----------------------------------------------------------------*
023710 9210-PARSE-DATE                 SECTION.
023720*    SPLITS A YYYY-MM-DD TEXT DATE (WRK-JD-DATE-IN) INTO ITS     *
023730*    NUMERIC PARTS FOR THE JULIAN DAY ROUTINE.                   *
023740*----------------------------------------------------------------*
023750     MOVE WRK-JD-DATE-IN(1:4) TO WRK-JD-Y.
023760     MOVE WRK-JD-DATE-IN(6:2) TO WRK-JD-M.
023770     MOVE WRK-JD-DATE-IN(9:2) TO WRK-JD-D.
023780*----------------------------------------------------------------*
023790 9210-99-EXIT.                   EXIT.
023800*----------------------------------------------------------------*
023810
023820*----------------------------------------------------------------*
023830 9220-CALC-JULIAN-DAY            SECTION.
023840*    FLIEGEL & VAN FLANDERN INTEGER JULIAN DAY NUMBER, VALID FOR *
023850*    THE GREGORIAN CALENDAR - SEE PROGRAMMING STANDARDS MANUAL   *
023860*    APPENDIX C.  RELIES ON COBOL COMPUTE TRUNCATING TOWARD      *
023870*    ZERO WHEN THE RESULT FIELD HAS NO DECIMAL PLACES, SO NO     *
023880*    INTRINSIC FUNCTION IS NEEDED FOR THE INTEGER DIVISION.      *
023890*----------------------------------------------------------------*
023900     COMPUTE WRK-JD-T1 = (WRK-JD-M - 14) / 12.
023910     COMPUTE WRK-JD-T2 =
023920        (1461 * (WRK-JD-Y + 4800 + WRK-JD-T1)) / 4.
023930     COMPUTE WRK-JD-T3 =
023940        (367 * (WRK-JD-M - 2 - (12 * WRK-JD-T1))) / 12.
023950     COMPUTE WRK-JD-T4 =
023960        (3 * ((WRK-JD-Y + 4900 + WRK-JD-T1) / 100)) / 4.
023970     COMPUTE WRK-JD-RESULT =
023980        WRK-JD-T2 + WRK-JD-T3 - WRK-JD-T4 + WRK-JD-D - 32075.
023990*----------------------------------------------------------------*
024000 9220-99-EXIT.                   EXIT.
024010*----------------------------------------------------------------*
024020
024030*----------------------------------------------------------------*
024040 9230-CALC-YESTERDAY             SECTION.
024050*    STEP THE RUN DATE BACK ONE DAY, WITH MONTH/YEAR BORROW AND  *
024060*    A LEAP-FEBRUARY CHECK.                                     *
024070*----------------------------------------------------------------*
024080     MOVE WRK-TODAY-Y TO WRK-YEST-Y.
024090     MOVE WRK-TODAY-M TO WRK-YEST-M.
024100     IF WRK-TODAY-D > 1
024110         COMPUTE WRK-YEST-D = WRK-TODAY-D - 1
024120     ELSE
024130         IF WRK-TODAY-M > 1
024140             COMPUTE WRK-YEST-M = WRK-TODAY-M - 1
024150         ELSE
024160             MOVE 12 TO WRK-YEST-M
024170             COMPUTE WRK-YEST-Y = WRK-TODAY-Y - 1
024180         END-IF
024190         MOVE DIM-ENTRY (WRK-YEST-M) TO WRK-YEST-D
024200         IF WRK-YEST-M = 2
024210             MOVE WRK-YEST-Y TO WRK-JD-Y
024220             PERFORM 9250-CHECK-LEAP-YEAR THRU 9250-99-EXIT
024230             IF WRK-LEAP-YEAR = 'Y'
024240                 MOVE 29 TO WRK-YEST-D
024250             END-IF
024260         END-IF
024270     END-IF.
024280     MOVE WRK-YEST-Y TO WRK-YEST-DATE(1:4).
024290     MOVE '-'        TO WRK-YEST-DATE(5:1).
024300     MOVE WRK-YEST-M TO WRK-YEST-DATE(6:2).
024310     MOVE '-'        TO WRK-YEST-DATE(8:1).
024320     MOVE WRK-YEST-D TO WRK-YEST-DATE(9:2).
024330*----------------------------------------------------------------*
024340 9230-99-EXIT.                   EXIT.
024350*----------------------------------------------------------------*
024360
024370*----------------------------------------------------------------*
024380 9240-CALC-NEXT-DAY              SECTION.
024390*    STEP A DATE FORWARD ONE DAY - USED BY 2210 WHEN A LATE-     *
024400*    NIGHT SCHEDULED TIME ROUNDS UP PAST MIDNIGHT.               *
024410*----------------------------------------------------------------*
024420     MOVE WRK-JD-Y TO WRK-NEXT-Y.
024430     MOVE WRK-JD-M TO WRK-NEXT-M.
024440     MOVE WRK-JD-D TO WRK-NEXT-D.
024450     MOVE DIM-ENTRY (WRK-JD-M) TO WRK-NEXT-DIM.
024460     IF WRK-JD-M = 2
024470         PERFORM 9250-CHECK-LEAP-YEAR THRU 9250-99-EXIT
024480         IF WRK-LEAP-YEAR = 'Y'
024490             MOVE 29 TO WRK-NEXT-DIM
024500         END-IF
024510     END-IF.
024520     IF WRK-JD-D < WRK-NEXT-DIM
024530         COMPUTE WRK-NEXT-D = WRK-JD-D + 1
024540     ELSE
024550         MOVE 1 TO WRK-NEXT-D
024560         IF WRK-JD-M < 12
024570             COMPUTE WRK-NEXT-M = WRK-JD-M + 1
024580         ELSE
024590             MOVE 1 TO WRK-NEXT-M
024600             COMPUTE WRK-NEXT-Y = WRK-JD-Y + 1
024610         END-IF
024620     END-IF.
024630     MOVE WRK-NEXT-Y TO WRK-NEXT-DATE(1:4).
024640     MOVE '-'        TO WRK-NEXT-DATE(5:1).
024650     MOVE WRK-NEXT-M TO WRK-NEXT-DATE(6:2).
024660     MOVE '-'        TO WRK-NEXT-DATE(8:1).
024670     MOVE WRK-NEXT-D TO WRK-NEXT-DATE(9:2).
024680*----------------------------------------------------------------*
024690 9240-99-EXIT.                   EXIT.
024700*----------------------------------------------------------------*
024710
024720*----------------------------------------------------------------*
024730 9250-CHECK-LEAP-YEAR            SECTION.
024740*    A YEAR IS A LEAP YEAR WHEN IT DIVIDES BY 4 AND (NOT BY 100  *
024750*    OR IT DIVIDES BY 400) - NO INTRINSIC FUNCTION NEEDED, JUST  *
024760*    DIVIDE ... REMAINDER.                                       *
024770*----------------------------------------------------------------*
024780     MOVE 'N' TO WRK-LEAP-YEAR.
024790     DIVIDE WRK-JD-Y BY 4   GIVING WRK-LEAP-Q1
024800                               REMAINDER WRK-LEAP-R1.
024810     IF WRK-LEAP-R1 = 0
024820         DIVIDE WRK-JD-Y BY 100 GIVING WRK-LEAP-Q1
024830                               REMAINDER WRK-LEAP-R2
024840         IF WRK-LEAP-R2 NOT = 0
024850             MOVE 'Y' TO WRK-LEAP-YEAR
024860         ELSE
024870             DIVIDE WRK-JD-Y BY 400 GIVING WRK-LEAP-Q1
024880                               REMAINDER WRK-LEAP-R2
024890             IF WRK-LEAP-R2 = 0
024900                 MOVE 'Y' TO WRK-LEAP-YEAR
024910             END-IF
024920         END-IF
024930     END-IF.
024940*----------------------------------------------------------------*
024950 9250-99-EXIT.                   EXIT.
024960*----------------------------------------------------------------*
024970
024980*----------------------------------------------------------------*
024990 9999-CALL-ABEND-PGM             SECTION.
025000*----------------------------------------------------------------*
025010     MOVE WRK-DATE-FORMATTED  TO WRK-ERROR-DATE.
025020     MOVE WRK-TIME-FORMATTED  TO WRK-ERROR-TIME.
025030     CALL WRK-ABEND-PGM USING WRK-ERROR-LOG.
025040*----------------------------------------------------------------*
025050 9999-99-EXIT.                   EXIT.
025060*----------------------------------------------------------------*
025070
