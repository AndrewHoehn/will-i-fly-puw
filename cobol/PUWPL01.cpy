000010*----------------------------------------------------------------*
000020*    COPY MEMBER..: PUWPL01                                      *
000030*    PURPOSE......: LOGGED PREDICTION - THE RISK SCORE PUWR0001  *
000040*                   WROTE OUT FOR A FLIGHT AT PREDICTION TIME.   *
000050*                   READ BACK LATER TO CALIBRATE (U3) AND TO     *
000060*                   GRADE THE OUTCOME (U4).                      *
000070*----------------------------------------------------------------*
000080 03 PL-FLIGHT-ID                   PIC X(24).
000090 03 PL-FLIGHT-NUMBER               PIC X(8).
000100 03 PL-SCHED-DATE                  PIC X(10).
000110 03 PL-PREDICTED-RISK              PIC S9(3)V9(2).
000120*    SCORE AT PREDICTION TIME, 0 - 100
000130 03 PL-PREDICTED-LEVEL             PIC X(6).
000140*    LOW / MEDIUM / HIGH
000150 03 FILLER                         PIC X(7).
000160
