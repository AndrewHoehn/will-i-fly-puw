000010*----------------------------------------------------------------*
000020*    COPY MEMBER..: PUWWO01                                      *
000030*    PURPOSE......: HOURLY WEATHER OBSERVATION, ONE PER AIRPORT/ *
000040*                   DATE/HOUR.  LOADED INTO THE IN-CORE WX-TABLE *
000050*                   BY PUWR0001 AND LOOKED UP WITH SEARCH ALL.   *
000060*----------------------------------------------------------------*
000070 03 WO-AIRPORT                     PIC X(4).
000080 03 WO-OBS-DATE                    PIC X(10).
000090 03 WO-OBS-HOUR                    PIC 9(2).
000100*    0 - 23 UTC
000110 03 WO-WX.
000120     COPY PUWWX01 REPLACING ==PFX== BY ==WO==.
000130 03 FILLER                         PIC X(10).
000140
