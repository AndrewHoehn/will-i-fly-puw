000010*================================================================*
000020*        I D E N T I F I C A T I O N      D I V I S I O N        *
000030*================================================================*
000040 IDENTIFICATION  DIVISION.
000050 PROGRAM-ID.     PUWR0009.
000060 AUTHOR.         R T KIRISITS.
000070 INSTALLATION.   PULLMAN-MOSCOW REGIONAL AIRPORT - DATA PROC.
000080 DATE-WRITTEN.   05/02/1990.
000090 DATE-COMPILED.  WHEN-COMPILED.
000100 SECURITY.       AIRPORT OPERATIONS USE ONLY - NOT FOR RELEASE.
000110 REMARKS.
000120*----------------------------------------------------------------*
000130*                 R T KIRISITS  -  DATA PROCESSING                *
000140*----------------------------------------------------------------*
000150*    PROGRAM-ID..: PUWR0009.                                     *
000160*    ANALYST.....: R T KIRISITS                                  *
000170*    PROGRAMMER..: R T KIRISITS                                  *
000180*    DATE........: 05/02/1990                                    *
000190*----------------------------------------------------------------*
000200*    PROJECT.....: FLIGHT CANCELLATION RISK BATCH - FLTRISK      *
000210*----------------------------------------------------------------*
000220*    GOAL........: COMMON WEATHER-MATH SUBROUTINE, CALLED BY     *
000230*                  PUWR0001 AND PUWR0003.  ONE FUNCTION CODE IS  *
000240*                  PASSED IN LK-FUNCTION, PICKING WHICH PIECE OF *
000250*                  WEATHER MATH TO RUN:                          *
000260*                    WMOD - WMO PRESENT-WEATHER CODE TO TEXT     *
000270*                    CTOF - CELSIUS TO FAHRENHEIT                *
000280*                    RHUM - MAGNUS-TETENS RELATIVE HUMIDITY      *
000290*----------------------------------------------------------------*
000300*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000310*                   NONE - CALLED SUBROUTINE, NO FILES OF ITS OWN*
000320*----------------------------------------------------------------*
000330*    TABLE DB2...:  NONE.                                        *
000340*----------------------------------------------------------------*
000350*                                                                *
000360*    C H A N G E   L O G                                         *
000370*----------------------------------------------------------------*
000380*  DATE       BY   REQUEST   DESCRIPTION                         *
000390*----------------------------------------------------------------*
000400*  05/02/1990 RTK  N/A       ORIGINAL CODING - WMOD AND CTOF     *
000410*                            PULLED OUT OF PUWR0001 SO A LATER   *
000420*                            REPORT PROGRAM COULD SHARE THE      *
000430*                            SAME CODE TABLE AND CONVERSION.     *
000440*  02/14/1990 DWH  WO-0288   (SEE PUWR0003 LOG - THIS ENTRY IS   *
000450*                            OUT OF SEQUENCE, LEFT AS-IS PER     *
000460*                            OPERATIONS - DO NOT RENUMBER.)      *
000470*  09/03/1991 RTK  WO-0461   ADDED CTOF FUNCTION AND CALLED IT   *
000480*                            FROM PUWR0003 SO BOTH PROGRAMS      *
000490*                            CONVERT °C TO °F THE SAME WAY.      *
000500*  03/11/1996 MJL  WO-0822   ADDED RHUM (MAGNUS-TETENS RELATIVE  *
000510*                            HUMIDITY) - OPS WANTED A HUMIDITY   *
000520*                            FIGURE ON THE DAILY BRIEFING AND WE *
000530*                            ONLY HAD DEWPOINT COMING IN FROM    *
000540*                            THE METAR FEED.                    *
000550*  01/11/1999 SLC  Y2K-0011  YEAR 2000 REVIEW - NO DATE FIELDS   *
000560*                            IN THIS MODULE.  NO CHANGE REQUIRED.*
000570*  05/06/2002 KAB  WO-1078   RHUM RESULT WAS COMING BACK NEGATIVE*
000580*                            ON A HARD FREEZE NIGHT - ADDED THE  *
000590*                            0-TO-100 CLAMP CALLED FOR BY THE    *
000600*                            ORIGINAL SPEC BUT MISSING FROM THE  *
000610*                            FIRST CUT.                          *
000620*  08/10/2026 KAB  WO-1509   ADDED ADVF - THE ADVERSE-CONDITION  *
000630*                            TEXT FLAG BOTH CALLERS WERE ALREADY *
000640*                            PASSING A HOLDER FIELD FOR BUT NO   *
000650*                            FUNCTION CODE EVER FILLED IN.  ALSO *
000660*                            WIDENED LK-ADV-FLAGS SO BOTH FLAGS  *
000670*                            CAN BE PRESENT AT ONCE.             *
000680*----------------------------------------------------------------*
000690*================================================================*
000700*           E N V I R O N M E N T      D I V I S I O N           *
000710*================================================================*
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SPECIAL-NAMES.
000750      C01 IS TOP-OF-FORM.
000760
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790
000800*================================================================*
000810*                  D A T A      D I V I S I O N                  *
000820*================================================================*
000830 DATA DIVISION.
000840 FILE SECTION.
000850*
000860*-----------------------------------------------------------------*
000870*                  WORKING-STORAGE SECTION                        *
000880*-----------------------------------------------------------------*
000890 WORKING-STORAGE SECTION.
000900
000910*DATA FOR ERROR LOG - USED ONLY IF AN UNKNOWN FUNCTION IS PASSED:
000920 01 WRK-ERROR-LOG.
000930     05 WRK-PROGRAM                        PIC X(08) VALUE
000940                                                    'PUWR0009'.
000950     05 WRK-ERROR-MSG                      PIC X(30) VALUE SPACES.
000960     05 WRK-ERROR-CODE                     PIC X(30) VALUE SPACES.
000970     05 WRK-ERROR-DATE                     PIC X(10) VALUE SPACES.
000980     05 WRK-ERROR-TIME                     PIC X(08) VALUE SPACES.
000990
001000 77 WRK-ABEND-PGM                          PIC X(08) VALUE
001010                                                    'PUWRABND'.
001020
001030*-----------------------------------------------------------------*
001040*    WMO PRESENT-WEATHER CODE TABLE, ASCENDING BY CODE SO 4100    *
001050*    CAN SEARCH ALL (BINARY SEARCH) AGAINST IT.                   *
001060*-----------------------------------------------------------------*
001070 01 WMO-CODE-LITERAL.
001080     05 FILLER  PIC X(26) VALUE '00CLEAR SKY               '.
001090     05 FILLER  PIC X(26) VALUE '01MAINLY CLEAR            '.
001100     05 FILLER  PIC X(26) VALUE '02PARTLY CLOUDY           '.
001110     05 FILLER  PIC X(26) VALUE '03OVERCAST                '.
001120     05 FILLER  PIC X(26) VALUE '45FOG                     '.
001130     05 FILLER  PIC X(26) VALUE '48DEPOSITING RIME FOG     '.
001140     05 FILLER  PIC X(26) VALUE '51LIGHT DRIZZLE           '.
001150     05 FILLER  PIC X(26) VALUE '53MODERATE DRIZZLE        '.
001160     05 FILLER  PIC X(26) VALUE '55DENSE DRIZZLE           '.
001170     05 FILLER  PIC X(26) VALUE '61LIGHT RAIN              '.
001180     05 FILLER  PIC X(26) VALUE '63MODERATE RAIN           '.
001190     05 FILLER  PIC X(26) VALUE '65HEAVY RAIN              '.
001200     05 FILLER  PIC X(26) VALUE '66LIGHT FREEZING RAIN     '.
001210     05 FILLER  PIC X(26) VALUE '67HEAVY FREEZING RAIN     '.
001220     05 FILLER  PIC X(26) VALUE '71LIGHT SNOW              '.
001230     05 FILLER  PIC X(26) VALUE '73MODERATE SNOW           '.
001240     05 FILLER  PIC X(26) VALUE '75HEAVY SNOW              '.
001250     05 FILLER  PIC X(26) VALUE '77SNOW GRAINS             '.
001260     05 FILLER  PIC X(26) VALUE '80LIGHT RAIN SHOWERS      '.
001270     05 FILLER  PIC X(26) VALUE '81MODERATE RAIN SHOWERS   '.
001280     05 FILLER  PIC X(26) VALUE '82VIOLENT RAIN SHOWERS    '.
001290     05 FILLER  PIC X(26) VALUE '85LIGHT SNOW SHOWERS      '.
001300     05 FILLER  PIC X(26) VALUE '86HEAVY SNOW SHOWERS      '.
001310     05 FILLER  PIC X(26) VALUE '95THUNDERSTORM            '.
001320     05 FILLER  PIC X(26) VALUE '96THUNDERSTORM LIGHT HAIL '.
001330     05 FILLER  PIC X(26) VALUE '99THUNDERSTORM HEAVY HAIL '.
001340
001350 01 WMO-CODE-TABLE REDEFINES WMO-CODE-LITERAL.
001360     05 WMO-ENTRY OCCURS 26 TIMES
001370                  ASCENDING KEY IS WMO-ENTRY-CODE
001380                  INDEXED BY WX.
001390         10 WMO-ENTRY-CODE       PIC 9(02).
001400         10 WMO-ENTRY-TEXT       PIC X(24).
001410
001420*-----------------------------------------------------------------*
001430*    RECIPROCAL-FACTORIAL TABLE FOR THE EXP() SERIES BELOW -      *
001440*    AVOIDS A DIVIDE INSIDE THE LOOP, SAME HABIT AS THE SINE      *
001450*    TABLE IN PUWR0001'S CROSSWIND ROUTINE.                       *
001460*-----------------------------------------------------------------*
001470 01 RECIP-FACT-LITERAL.
001480     05 FILLER  PIC 9V9(9) VALUE 1.000000000.
001490     05 FILLER  PIC 9V9(9) VALUE 0.500000000.
001500     05 FILLER  PIC 9V9(9) VALUE 0.166666667.
001510     05 FILLER  PIC 9V9(9) VALUE 0.041666667.
001520     05 FILLER  PIC 9V9(9) VALUE 0.008333333.
001530     05 FILLER  PIC 9V9(9) VALUE 0.001388889.
001540     05 FILLER  PIC 9V9(9) VALUE 0.000198413.
001550     05 FILLER  PIC 9V9(9) VALUE 0.000024802.
001560     05 FILLER  PIC 9V9(9) VALUE 0.000002756.
001570     05 FILLER  PIC 9V9(9) VALUE 0.000000276.
001580     05 FILLER  PIC 9V9(9) VALUE 0.000000025.
001590     05 FILLER  PIC 9V9(9) VALUE 0.000000002.
001600
001610 01 RECIP-FACT-TABLE REDEFINES RECIP-FACT-LITERAL.
001620     05 RECIP-FACT-ENTRY   OCCURS 12 TIMES PIC 9V9(9).
001630
001640*-----------------------------------------------------------------*
001650*    EXP() SERIES WORK AREA (4310-COMPUTE-EXP) -                  *
001660*    e**X = 1 + X + X**2/2! + X**3/3! + ...                       *
001670*-----------------------------------------------------------------*
001680 01 WRK-EXP-X                              PIC S9(3)V9(6) VALUE 0.
001690 01 WRK-EXP-XPOW                           PIC S9(3)V9(6) VALUE 0.
001700 01 WRK-EXP-TERM                           PIC S9(3)V9(6) VALUE 0.
001710 01 WRK-EXP-SUM                            PIC S9(3)V9(6) VALUE 0.
001720 01 WRK-EXP-RESULT                         PIC S9(3)V9(6) VALUE 0.
001730 01 EX                                     PIC S9(4) COMP VALUE 0.
001740
001750*-----------------------------------------------------------------*
001760*    MAGNUS-TETENS WORK AREA (4300-CALC-RELATIVE-HUMIDITY)        *
001770*-----------------------------------------------------------------*
001780 01 WRK-RH-NUMER-ARG                       PIC S9(3)V9(6) VALUE 0.
001790 01 WRK-RH-DENOM-ARG                       PIC S9(3)V9(6) VALUE 0.
001800 01 WRK-RH-NUMER-EXP                       PIC S9(3)V9(6) VALUE 0.
001810 01 WRK-RH-DENOM-EXP                       PIC S9(3)V9(6) VALUE 0.
001820 01 WRK-RH-PCT                             PIC S9(5)V9(2) VALUE 0.
001830
001840*-----------------------------------------------------------------*
001850*    "CODE nn" FALLBACK TEXT - NUMERIC/ALPHA OVERLAY SO THE TWO   *
001860*    DIGITS CAN BE STRUNG INTO THE FALLBACK MESSAGE.               *
001870*-----------------------------------------------------------------*
001880 01 WRK-CODE-EDIT-NUM                      PIC 99 VALUE 0.
001890 01 WRK-CODE-EDIT-ALT REDEFINES WRK-CODE-EDIT-NUM
001900                                            PIC XX.
001910
001920*-----------------------------------------------------------------*
001930*    ADVERSE-CONDITION FLAG WORK AREA (4400-BUILD-ADVERSE-FLAGS)  *
001940*-----------------------------------------------------------------*
001950 01 WRK-ADV-ANY                            PIC X VALUE 'N'.
001960     88 WRK-ADV-HAS-A-FLAG                        VALUE 'Y'.
001970 01 WRK-ADV-PTR                            PIC S9(4) COMP VALUE 1.
001980
001990*-----------------------------------------------------------------*
002000*                      LINKAGE SECTION                            *
002010*-----------------------------------------------------------------*
002020 LINKAGE SECTION.
002030 01 LK-FUNCTION                            PIC X(04).
002040     88 LK-FUNCTION-IS-WMO-DECODE                   VALUE 'WMOD'.
002050     88 LK-FUNCTION-IS-CTOF                         VALUE 'CTOF'.
002060     88 LK-FUNCTION-IS-REL-HUMIDITY                 VALUE 'RHUM'.
002070     88 LK-FUNCTION-IS-ADV-FLAGS                    VALUE 'ADVF'.
002080 01 LK-WMO-CODE                            PIC 9(02).
002090 01 LK-WMO-TEXT                            PIC X(24).
002100 01 LK-CTOF-CELSIUS                        PIC S9(3)V9(1).
002110 01 LK-CTOF-FAHR                           PIC S9(3)V9(1).
002120 01 LK-ADV-FLAGS                           PIC X(26).
002130 01 LK-ADV-VISIBILITY                      PIC S9(3)V9(1).
002140 01 LK-ADV-WIND-SPEED                      PIC S9(3)V9(1).
002150 01 LK-RH-TEMP                             PIC S9(3)V9(1).
002160 01 LK-RH-DEWPT                            PIC S9(3)V9(1).
002170 01 LK-RH-RESULT                           PIC S9(3).
002180
002190*================================================================*
002200 PROCEDURE DIVISION USING LK-FUNCTION LK-WMO-CODE LK-WMO-TEXT
002210                          LK-CTOF-CELSIUS LK-CTOF-FAHR LK-ADV-FLAGS
002220                          LK-ADV-VISIBILITY LK-ADV-WIND-SPEED
002230                          LK-RH-TEMP LK-RH-DEWPT LK-RH-RESULT.
002240*================================================================*
002250*----------------------------------------------------------------*
002260 0000-MAIN-PROCESS               SECTION.
002270*----------------------------------------------------------------*
002280     EVALUATE LK-FUNCTION
002290         WHEN 'WMOD'
002300             PERFORM 4100-DECODE-WMO-CODE THRU 4100-99-EXIT
002310         WHEN 'CTOF'
002320             PERFORM 4200-CONVERT-CTOF    THRU 4200-99-EXIT
002330         WHEN 'RHUM'
002340             PERFORM 4300-CALC-RELATIVE-HUMIDITY
002350                     THRU 4300-99-EXIT
002360         WHEN 'ADVF'
002370             PERFORM 4400-BUILD-ADVERSE-FLAGS
002380                     THRU 4400-99-EXIT
002390         WHEN OTHER
002400             MOVE 'PUWR0009 BAD FUNCTION CODE' TO WRK-ERROR-MSG
002410             MOVE LK-FUNCTION                  TO WRK-ERROR-CODE
002420             PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
002430     END-EVALUATE.
002440     GOBACK.
002450*----------------------------------------------------------------*
002460 0000-99-EXIT.                   EXIT.
002470*----------------------------------------------------------------*
002480
002490*----------------------------------------------------------------*
002500 4100-DECODE-WMO-CODE            SECTION.
002510*    U9 - WMO PRESENT-WEATHER CODE TO TEXT.  ANY CODE NOT IN THE *
002520*    TABLE COMES BACK AS 'CODE nn'.                               *
002530*----------------------------------------------------------------*
002540     SEARCH ALL WMO-ENTRY
002550         AT END
002560             MOVE LK-WMO-CODE TO WRK-CODE-EDIT-NUM
002570             STRING 'CODE ' DELIMITED BY SIZE
002580                    WRK-CODE-EDIT-ALT DELIMITED BY SIZE
002590                    INTO LK-WMO-TEXT
002600         WHEN WMO-ENTRY-CODE (WX) = LK-WMO-CODE
002610             MOVE WMO-ENTRY-TEXT (WX) TO LK-WMO-TEXT
002620     END-SEARCH.
002630*----------------------------------------------------------------*
002640 4100-99-EXIT.                   EXIT.
002650*----------------------------------------------------------------*
002660
002670*----------------------------------------------------------------*
002680 4200-CONVERT-CTOF               SECTION.
002690*    U9 - CELSIUS TO FAHRENHEIT, F = C * 9 / 5 + 32.               *
002700*----------------------------------------------------------------*
002710     COMPUTE LK-CTOF-FAHR ROUNDED =
002720         (LK-CTOF-CELSIUS * 9 / 5) + 32.
002730*----------------------------------------------------------------*
002740 4200-99-EXIT.                   EXIT.
002750*----------------------------------------------------------------*
002760
002770*----------------------------------------------------------------*
002780 4300-CALC-RELATIVE-HUMIDITY     SECTION.
002790*    U9 - MAGNUS-TETENS RELATIVE HUMIDITY FROM TEMP AND DEWPOINT, *
002800*    BOTH IN DEGREES CELSIUS ON ENTRY.  CLAMPED TO 0-100 (WO-1078)*
002810*----------------------------------------------------------------*
002820     COMPUTE WRK-RH-NUMER-ARG ROUNDED =
002830         (17.625 * LK-RH-DEWPT) / (243.04 + LK-RH-DEWPT).
002840     MOVE WRK-RH-NUMER-ARG TO WRK-EXP-X.
002850     PERFORM 4310-COMPUTE-EXP THRU 4310-99-EXIT.
002860     MOVE WRK-EXP-RESULT TO WRK-RH-NUMER-EXP.
002870
002880     COMPUTE WRK-RH-DENOM-ARG ROUNDED =
002890         (17.625 * LK-RH-TEMP) / (243.04 + LK-RH-TEMP).
002900     MOVE WRK-RH-DENOM-ARG TO WRK-EXP-X.
002910     PERFORM 4310-COMPUTE-EXP THRU 4310-99-EXIT.
002920     MOVE WRK-EXP-RESULT TO WRK-RH-DENOM-EXP.
002930
002940     COMPUTE WRK-RH-PCT ROUNDED =
002950         (100 * WRK-RH-NUMER-EXP) / WRK-RH-DENOM-EXP.
002960
002970     IF WRK-RH-PCT < 0
002980         MOVE 0 TO WRK-RH-PCT
002990     END-IF.
003000     IF WRK-RH-PCT > 100
003010         MOVE 100 TO WRK-RH-PCT
003020     END-IF.
003030     MOVE WRK-RH-PCT TO LK-RH-RESULT.
003040*----------------------------------------------------------------*
003050 4300-99-EXIT.                   EXIT.
003060*----------------------------------------------------------------*
003070
003080*----------------------------------------------------------------*
003090 4400-BUILD-ADVERSE-FLAGS        SECTION.
003100*    U9 - ADVERSE-CONDITION TEXT FLAGS.  VISIBILITY UNDER A MILE  *
003110*    AND WIND OVER 30 KT ARE INDEPENDENT - AN OBSERVATION CAN     *
003120*    TRIP BOTH, SO LK-ADV-FLAGS HAS TO BE WIDE ENOUGH TO HOLD     *
003130*    BOTH TEXTS COMMA-SEPARATED (WO-1509).                        *
003140*----------------------------------------------------------------*
003150     MOVE SPACES TO LK-ADV-FLAGS.
003160     MOVE 'N' TO WRK-ADV-ANY.
003170     MOVE 1 TO WRK-ADV-PTR.
003180     IF LK-ADV-VISIBILITY < 1.0
003190         STRING 'LOW VISIBILITY' DELIMITED BY SIZE
003200              INTO LK-ADV-FLAGS
003210              WITH POINTER WRK-ADV-PTR
003220         MOVE 'Y' TO WRK-ADV-ANY
003230     END-IF.
003240     IF LK-ADV-WIND-SPEED > 30.0
003250         IF WRK-ADV-HAS-A-FLAG
003260             STRING ', ' DELIMITED BY SIZE
003270                  INTO LK-ADV-FLAGS
003280                  WITH POINTER WRK-ADV-PTR
003290         END-IF
003300         STRING 'HIGH WIND' DELIMITED BY SIZE
003310              INTO LK-ADV-FLAGS
003320              WITH POINTER WRK-ADV-PTR
003330         MOVE 'Y' TO WRK-ADV-ANY
003340     END-IF.
003350*----------------------------------------------------------------*
003360 4400-99-EXIT.                   EXIT.
003370*----------------------------------------------------------------*
003380
003390*----------------------------------------------------------------*
003400 4310-COMPUTE-EXP                SECTION.
003410*    e**X BY A 12-TERM POWER SERIES - NO INTRINSIC FUNCTION IS    *
003420*    USED ON THIS SYSTEM, SAME AS THE SINE TABLE IN PUWR0001.     *
003430*----------------------------------------------------------------*
003440     MOVE 1 TO WRK-EXP-XPOW.
003450     MOVE 1 TO WRK-EXP-SUM.
003460     PERFORM 4320-ADD-ONE-TERM THRU 4320-99-EXIT
003470             VARYING EX FROM 1 BY 1 UNTIL EX > 12.
003480     MOVE WRK-EXP-SUM TO WRK-EXP-RESULT.
003490*----------------------------------------------------------------*
003500 4310-99-EXIT.                   EXIT.
003510*----------------------------------------------------------------*
003520
003530*----------------------------------------------------------------*
003540 4320-ADD-ONE-TERM               SECTION.
003550*    XPOW CARRIES X**EX FORWARD FROM THE PRIOR CALL SO WE NEVER   *
003560*    HAVE TO RAISE X TO A POWER DIRECTLY.                         *
003570*----------------------------------------------------------------*
003580     COMPUTE WRK-EXP-XPOW ROUNDED = WRK-EXP-XPOW * WRK-EXP-X.
003590     COMPUTE WRK-EXP-TERM ROUNDED =
003600         WRK-EXP-XPOW * RECIP-FACT-ENTRY (EX).
003610     ADD WRK-EXP-TERM TO WRK-EXP-SUM.
003620*----------------------------------------------------------------*
003630 4320-99-EXIT.                   EXIT.
003640*----------------------------------------------------------------*
003650
003660*----------------------------------------------------------------*
003670 9000-GET-DATE-TIME               SECTION.
003680*----------------------------------------------------------------*
003690     MOVE SPACES TO WRK-ERROR-DATE WRK-ERROR-TIME.
003700*----------------------------------------------------------------*
003710 9000-99-EXIT.                   EXIT.
003720*----------------------------------------------------------------*
003730
003740*----------------------------------------------------------------*
003750 9999-CALL-ABEND-PGM              SECTION.
003760*----------------------------------------------------------------*
003770     PERFORM 9000-GET-DATE-TIME THRU 9000-99-EXIT.
003780     CALL WRK-ABEND-PGM USING WRK-ERROR-LOG.
003790*----------------------------------------------------------------*
003800 9999-99-EXIT.                   EXIT.
003810*----------------------------------------------------------------*
003820
