000010*----------------------------------------------------------------*
000020*    COPY MEMBER..: PUWWX01                                      *
000030*    PURPOSE......: ONE HOURLY/DAILY WEATHER OBSERVATION GROUP,  *
000040*                   SHARED BY THE HISTORICAL MASTER (3 TIMES,    *
000050*                   ONE PER STATION) AND THE HOURLY OBSERVATION  *
000060*                   FILE (ONCE).  CALLER SUPPLIES THE FIELD      *
000070*                   PREFIX VIA COPY ... REPLACING ==PFX==.       *
000080*    MISSING-VALUE SENTINELS PER FIELD ARE NOTED BELOW - A FIELD *
000090*    HOLDING ITS SENTINEL VALUE MEANS "NOT OBSERVED".            *
000100*----------------------------------------------------------------*
000110 05 ==PFX==-VISIBILITY-MILES       PIC S9(3)V9(1).
000120*    999.9 = NOT OBSERVED
000130 05 ==PFX==-WIND-SPEED-KNOTS       PIC S9(3)V9(1).
000140*    999.9 = NOT OBSERVED
000150 05 ==PFX==-WIND-DIRECTION         PIC S9(3).
000160*    999   = NOT OBSERVED
000170 05 ==PFX==-WIND-GUST-KNOTS        PIC S9(3)V9(1).
000180*    999.9 = NOT OBSERVED
000190 05 ==PFX==-TEMP-F                 PIC S9(3)V9(1).
000200*    999.9 = NOT OBSERVED
000210 05 ==PFX==-PRECIP-IN              PIC S9(2)V9(2).
000220*    99.99 = NOT OBSERVED
000230 05 ==PFX==-SNOW-DEPTH-IN          PIC S9(2)V9(1).
000240*    99.9  = NOT OBSERVED
000250 05 ==PFX==-CLOUD-COVER-PCT        PIC S9(3).
000260*    999   = NOT OBSERVED
000270 05 ==PFX==-HUMIDITY-PCT           PIC S9(3).
000280*    999   = NOT OBSERVED
000290 05 ==PFX==-WEATHER-CODE           PIC 9(2).
000300 05 ==PFX==-CONDITIONS             PIC X(20).
000310
