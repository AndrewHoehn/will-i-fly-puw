000010*----------------------------------------------------------------*
000020*    COPY MEMBER..: PUWHF01                                      *
000030*    PURPOSE......: HISTORICAL FLIGHT MASTER RECORD - ONE ROW    *
000040*                   PER FLIGHT-DAY, CARRYING THE PUW/ORIGIN/DEST *
000050*                   WEATHER OBSERVED FOR THAT FLIGHT.  LOADED    *
000060*                   INTO THE IN-CORE HIST-TABLE BY PUWR0001 AND  *
000070*                   WRITTEN BY PUWR0003 DURING THE IMPORT RUN.   *
000080*----------------------------------------------------------------*
000090 03 HF-FLIGHT-NUMBER               PIC X(8).
000100 03 HF-FLIGHT-DATE                 PIC X(10).
000110*    FORMAT YYYY-MM-DD
000120 03 HF-IS-CANCELLED                PIC 9.
000130     88 HF-FLIGHT-WAS-CANCELLED           VALUE 1.
000140     88 HF-FLIGHT-OPERATED                VALUE 0.
000150*    1 = CANCELLED   0 = OPERATED
000160 03 HF-ORIGIN-AIRPORT              PIC X(4).
000170 03 HF-DEST-AIRPORT                PIC X(4).
000180 03 HF-LOCAL-WX.
000190     COPY PUWWX01 REPLACING ==PFX== BY ==LOCAL==.
000200 03 HF-ORIGIN-WX.
000210     COPY PUWWX01 REPLACING ==PFX== BY ==ORIGIN==.
000220 03 HF-DEST-WX.
000230     COPY PUWWX01 REPLACING ==PFX== BY ==DEST==.
000240 03 FILLER                         PIC X(11).
000250
