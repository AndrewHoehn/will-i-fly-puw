000010*----------------------------------------------------------------*
000020*    COPY MEMBER..: PUWBT01                                      *
000030*    PURPOSE......: GOVERNMENT (BTS) MONTHLY CARRIER DELAY-CAUSE *
000040*                   RECORD, ONE ROW PER CARRIER-MONTH.  RATE     *
000050*                   FIELDS ARE DERIVED ON LOAD BY PUWR0002.      *
000060*----------------------------------------------------------------*
000070 03 BT-YEAR                        PIC 9(4).
000080 03 BT-MONTH                       PIC 9(2).
000090*    1 - 12
000100 03 BT-CARRIER                     PIC X(2).
000110 03 BT-CARRIER-NAME                PIC X(30).
000120 03 BT-ARR-FLIGHTS                 PIC 9(6)V9(2).
000130 03 BT-ARR-DEL15                   PIC 9(6)V9(2).
000140*    FLIGHTS DELAYED 15 MINUTES OR MORE
000150 03 BT-CARRIER-CT                  PIC 9(6)V9(2).
000160 03 BT-WEATHER-CT                  PIC 9(6)V9(2).
000170 03 BT-NAS-CT                      PIC 9(6)V9(2).
000180*    NATIONAL AIRSPACE SYSTEM
000190 03 BT-SECURITY-CT                 PIC 9(6)V9(2).
000200 03 BT-LATE-AIRCRAFT-CT            PIC 9(6)V9(2).
000210 03 BT-ARR-CANCELLED               PIC 9(6)V9(2).
000220 03 BT-ARR-DIVERTED                PIC 9(6)V9(2).
000230 03 BT-ARR-DELAY                   PIC 9(8).
000240*    TOTAL DELAY MINUTES, ALL CAUSES
000250 03 BT-CARRIER-DELAY               PIC 9(8).
000260 03 BT-WEATHER-DELAY               PIC 9(8).
000270 03 BT-NAS-DELAY                   PIC 9(8).
000280 03 BT-SECURITY-DELAY              PIC 9(8).
000290 03 BT-LATE-AIRCRAFT-DELAY         PIC 9(8).
000300 03 BT-CANCEL-RATE                 PIC 9(3)V9(2).
000310*    DERIVED ON LOAD - SEE 4100-CALC-RATES
000320 03 BT-DELAY-RATE                  PIC 9(3)V9(2).
000330*    DERIVED ON LOAD - SEE 4100-CALC-RATES
000340 03 FILLER                         PIC X(12).
000350
