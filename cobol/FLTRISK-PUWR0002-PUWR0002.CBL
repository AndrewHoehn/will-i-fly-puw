000010*================================================================*
000020*        I D E N T I F I C A T I O N      D I V I S I O N        *
000030*================================================================*
000040 IDENTIFICATION  DIVISION.
000050 PROGRAM-ID.     PUWR0002.
000060 AUTHOR.         M J LARABEE.
000070 INSTALLATION.   PULLMAN-MOSCOW REGIONAL AIRPORT - DATA PROC.
000080 DATE-WRITTEN.   03/11/1996.
000090 DATE-COMPILED.  WHEN-COMPILED.
000100 SECURITY.       AIRPORT OPERATIONS USE ONLY - NOT FOR RELEASE.
000110 REMARKS.
000120*----------------------------------------------------------------*
000130*                   M J LARABEE  -  DATA PROCESSING               *
000140*----------------------------------------------------------------*
000150*    PROGRAM-ID..: PUWR0002.                                     *
000160*    ANALYST.....: M J LARABEE                                   *
000170*    PROGRAMMER..: M J LARABEE                                   *
000180*    DATE........: 03/11/1996                                    *
000190*----------------------------------------------------------------*
000200*    PROJECT.....: FLIGHT CANCELLATION RISK BATCH - FLTRISK      *
000210*----------------------------------------------------------------*
000220*    GOAL........: MONTHLY RUN - READ THE GOVERNMENT (BTS)       *
000230*                  CARRIER DELAY-CAUSE FEED, DERIVE THE          *
000240*                  CANCEL/DELAY RATES PER CARRIER-MONTH, AND     *
000250*                  PRINT THE DELAY STATISTICS REPORT WITH THE    *
000260*                  OVERALL DELAY-CAUSE BREAKDOWN AT THE FOOT.    *
000270*----------------------------------------------------------------*
000280*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000290*                   BTSDELAY        00180       PUWBT01          *
000300*                   RPTFILE         00132       (PRINT)          *
000310*----------------------------------------------------------------*
000320*    TABLE DB2...:  NONE.                                        *
000330*----------------------------------------------------------------*
000340*                                                                *
000350*    C H A N G E   L O G                                         *
000360*----------------------------------------------------------------*
000370*  DATE       BY   REQUEST   DESCRIPTION                         *
000380*----------------------------------------------------------------*
000390*  03/11/1996 MJL  N/A       ORIGINAL CODING - STATION MGR WANTS *
000400*                            THE BTS DELAY FILE SUMMARIZED SO    *
000410*                            IT CAN BE COMPARED AGAINST THE      *
000420*                            FLTRISK RELIABILITY NUMBERS.        *
000430*  08/02/1996 MJL  WO-0821   ADDED CARRIER NAME TO THE REPORT    *
000440*                            LINE - CARRIER CODE ALONE WAS NOT   *
000450*                            ENOUGH FOR THE MONTHLY MEETING.     *
000460*  02/17/1997 SLC  WO-0879   OVERALL DELAY-CAUSE BREAKDOWN BLOCK *
000470*                            ADDED AT THE END OF THE REPORT.     *
000480*  01/11/1999 SLC  Y2K-0011  YEAR 2000 REVIEW - BT-YEAR IS       *
000490*                            ALREADY A 4-DIGIT FIELD, NO CHANGE  *
000500*                            REQUIRED IN THIS MODULE.            *
000510*  05/06/2002 KAB  WO-1077   ZERO-DIVIDE GUARD ADDED TO 4100 -   *
000520*                            BTS SENT A CARRIER-MONTH WITH ZERO  *
000530*                            ARRIVING FLIGHTS AND THE JOB ABENDED*
000540*  09/09/2007 KAB  WO-1330   MONTH NAME ADDED TO THE REPORT LINE *
000550*                            HEADING - "9608" WAS HARD TO READ   *
000560*                            ON THE STATION MANAGER'S COPY.      *
000570*----------------------------------------------------------------*
000580*================================================================*
000590*           E N V I R O N M E N T      D I V I S I O N           *
000600*================================================================*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640      C01 IS TOP-OF-FORM.
000650
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680
000690     SELECT BTSDELAY       ASSIGN TO UT-S-BTSDELAY
000700      ORGANIZATION IS      SEQUENTIAL
000710      ACCESS MODE  IS      SEQUENTIAL
000720      FILE STATUS  IS      WRK-FS-BTSDELAY.
000730
000740     SELECT RPTFILE        ASSIGN TO UT-S-RPTFILE
000750      ORGANIZATION IS      SEQUENTIAL
000760      ACCESS MODE  IS      SEQUENTIAL
000770      FILE STATUS  IS      WRK-FS-RPTFILE.
000780
000790*================================================================*
000800*                  D A T A      D I V I S I O N                  *
000810*================================================================*
000820 DATA DIVISION.
000830 FILE SECTION.
000840*
000850 FD BTSDELAY
000860     RECORDING MODE IS F
000870     LABEL RECORD   IS STANDARD
000880     BLOCK CONTAINS 00 RECORDS.
000890 01 FD-REG-BTSDELAY     PIC X(180).
000900
000910*-----------------------------------------------------------------*
000920*    KEY-PEEK REDEFINE OF THE RAW BUFFER - LETS 8100 REPORT THE   *
000930*    CARRIER-MONTH ON A READ ERROR WITHOUT WAITING FOR THE COPY   *
000940*    MEMBER MOVE TO COMPLETE.                                     *
000950*-----------------------------------------------------------------*
000960 01 FD-KEY-PEEK REDEFINES FD-REG-BTSDELAY.
000970     05 FDK-YEAR             PIC 9(4).
000980     05 FDK-MONTH            PIC 9(2).
000990     05 FDK-CARRIER          PIC X(2).
001000     05 FILLER               PIC X(172).
001010
001020 FD RPTFILE
001030     RECORDING MODE IS F
001040     LABEL RECORD   IS STANDARD
001050     BLOCK CONTAINS 00 RECORDS.
001060 01 FD-REG-RPTFILE      PIC X(132).
001070
001080*-----------------------------------------------------------------*
001090*                  WORKING-STORAGE SECTION                        *
001100*-----------------------------------------------------------------*
001110 WORKING-STORAGE SECTION.
001120
001130*-----------------------------------------------------------------*
001140*    FILE STATUS AND EOF SWITCHES                                 *
001150*-----------------------------------------------------------------*
001160 01 WRK-FILE-STATUS.
001170     05 WRK-FS-BTSDELAY                    PIC 9(02) VALUE ZEROS.
001180         88 WRK-FS-BTSDELAY-OK                      VALUE 00.
001190     05 WRK-FS-RPTFILE                     PIC 9(02) VALUE ZEROS.
001200         88 WRK-FS-RPTFILE-OK                       VALUE 00.
001210
001220 77 WRK-BTSDELAY-EOF                       PIC X(03) VALUE SPACES.
001230     88 WRK-BTSDELAY-AT-EOF                         VALUE 'YES'.
001240
001250*DATA FOR ERROR LOG:
001260 01 WRK-ERROR-LOG.
001270     05 WRK-PROGRAM                        PIC X(08) VALUE
001280                                                    'PUWR0002'.
001290     05 WRK-ERROR-MSG                      PIC X(30) VALUE SPACES.
001300     05 WRK-ERROR-CODE                     PIC X(30) VALUE SPACES.
001310     05 WRK-ERROR-DATE                     PIC X(10) VALUE SPACES.
001320     05 WRK-ERROR-TIME                     PIC X(08) VALUE SPACES.
001330
001340*ABENDING PROGRAM:
001350 77 WRK-ABEND-PGM                          PIC X(08) VALUE
001360                                                    'PUWRABND'.
001370
001380*-----------------------------------------------------------------*
001390*    RECORD WORK AREA (COPY MEMBER)                                *
001400*-----------------------------------------------------------------*
001410 01 WRK-BTSDELAY-REG.
001420     COPY PUWBT01.
001430
001440*-----------------------------------------------------------------*
001450*    COUNTERS AND ACCUMULATORS - ALL COMP PER SHOP STANDARD        *
001460*-----------------------------------------------------------------*
001470 01 WRK-COUNTERS.
001480     05 WRK-BTS-READ-CTR                   PIC S9(6) COMP VALUE 0.
001490     05 WRK-BTS-WRITTEN-CTR                PIC S9(6) COMP VALUE 0.
001500     05 WRK-LINE-CTR                       PIC S9(4) COMP VALUE 0.
001510     05 WRK-PAGE-CTR                       PIC S9(4) COMP VALUE 0.
001520     05 CX                                 PIC S9(4) COMP VALUE 0.
001530
001540 01 WRK-BREAKDOWN-SUMS.
001550     05 WRK-SUM-DEL15                      PIC S9(8)V9(2) COMP
001560                                                        VALUE 0.
001570     05 WRK-SUM-CARRIER-CT                 PIC S9(8)V9(2) COMP
001580                                                        VALUE 0.
001590     05 WRK-SUM-WEATHER-CT                 PIC S9(8)V9(2) COMP
001600                                                        VALUE 0.
001610     05 WRK-SUM-NAS-CT                     PIC S9(8)V9(2) COMP
001620                                                        VALUE 0.
001630     05 WRK-SUM-LATE-CT                    PIC S9(8)V9(2) COMP
001640                                                        VALUE 0.
001650
001660*-----------------------------------------------------------------*
001670*    MONTH-ABBREVIATION TABLE - REDEFINES A LITERAL CONSTANT      *
001680*    STRING, SAME HOUSE HABIT AS THE SEASONAL TABLE IN PUWR0001.  *
001690*-----------------------------------------------------------------*
001700 01 MONTH-ABBR-LITERAL.
001710     05 FILLER                  PIC X(3) VALUE 'JAN'.
001720     05 FILLER                  PIC X(3) VALUE 'FEB'.
001730     05 FILLER                  PIC X(3) VALUE 'MAR'.
001740     05 FILLER                  PIC X(3) VALUE 'APR'.
001750     05 FILLER                  PIC X(3) VALUE 'MAY'.
001760     05 FILLER                  PIC X(3) VALUE 'JUN'.
001770     05 FILLER                  PIC X(3) VALUE 'JUL'.
001780     05 FILLER                  PIC X(3) VALUE 'AUG'.
001790     05 FILLER                  PIC X(3) VALUE 'SEP'.
001800     05 FILLER                  PIC X(3) VALUE 'OCT'.
001810     05 FILLER                  PIC X(3) VALUE 'NOV'.
001820     05 FILLER                  PIC X(3) VALUE 'DEC'.
001830 01 MONTH-ABBR-TABLE REDEFINES MONTH-ABBR-LITERAL.
001840     05 MONTH-ABBR              OCCURS 12 TIMES PIC X(3).
001850
001860*-----------------------------------------------------------------*
001870*    DELAY-CAUSE LABEL TABLE - REDEFINES A LITERAL CONSTANT       *
001880*    STRING, USED TO DRIVE THE END-OF-REPORT BREAKDOWN BLOCK.     *
001890*-----------------------------------------------------------------*
001900 01 CAUSE-LABEL-LITERAL.
001910     05 FILLER                  PIC X(16) VALUE 'CARRIER         '.
001920     05 FILLER                  PIC X(16) VALUE 'WEATHER         '.
001930     05 FILLER                  PIC X(16) VALUE 'NAS             '.
001940     05 FILLER                  PIC X(16) VALUE 'LATE AIRCRAFT   '.
001950 01 CAUSE-LABEL-TABLE REDEFINES CAUSE-LABEL-LITERAL.
001960     05 CAUSE-LABEL             OCCURS 4 TIMES PIC X(16).
001970
001980*-----------------------------------------------------------------*
001990*    WORK FIELDS FOR THE RATE COMPUTATIONS (U7)                   *
002000*-----------------------------------------------------------------*
002010 01 WRK-CANCEL-RATE                        PIC S9(3)V9(2)
002020                                                        VALUE 0.
002030 01 WRK-DELAY-RATE                         PIC S9(3)V9(2)
002040                                                        VALUE 0.
002050 01 WRK-BREAKDOWN-PCT                      PIC S9(3)V9(1)
002060                                                        VALUE 0.
002070 01 WRK-MONTH-IDX                          PIC S9(2) COMP
002080                                                        VALUE 0.
002090
002100*-----------------------------------------------------------------*
002110*    WORKING DATA FOR THE SYSTEM DATE AND TIME                    *
002120*-----------------------------------------------------------------*
002130 01 WRK-SYSTEM-DATE.
002140     05 YY                                 PIC 9(02) VALUE ZEROS.
002150     05 MM                                 PIC 9(02) VALUE ZEROS.
002160     05 DD                                 PIC 9(02) VALUE ZEROS.
002170
002180 01 WRK-DATE-FORMATTED.
002190     05 DD-FORMATTED                       PIC 9(02) VALUE ZEROS.
002200     05 FILLER                             PIC X(01) VALUE '-'.
002210     05 MM-FORMATTED                       PIC 9(02) VALUE ZEROS.
002220     05 FILLER                             PIC X(01) VALUE '-'.
002230     05 YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.
002240
002250 01 WRK-SYSTEM-TIME.
002260     05 HOUR                               PIC 9(02) VALUE ZEROS.
002270     05 MINUTE                             PIC 9(02) VALUE ZEROS.
002280     05 SECOND                             PIC 9(02) VALUE ZEROS.
002290     05 HUNDREDTH                          PIC 9(02) VALUE ZEROS.
002300
002310 01 WRK-TIME-FORMATTED.
002320     05 HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.
002330     05 FILLER                             PIC X(01) VALUE ':'.
002340     05 MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.
002350     05 FILLER                             PIC X(01) VALUE ':'.
002360     05 SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.
002370
002380*-----------------------------------------------------------------*
002390*    REPORT PRINT LINES (RPTFILE, 132 COLUMNS)                    *
002400*-----------------------------------------------------------------*
002410 01 RPT-HEADER1.
002420     05 FILLER              PIC X(20) VALUE 'FLTRISK - PUWR0002'.
002430     05 FILLER              PIC X(52) VALUE SPACES.
002440     05 FILLER              PIC X(20) VALUE 'BTS DELAY STATISTICS'.
002450     05 FILLER              PIC X(20) VALUE SPACES.
002460     05 FILLER              PIC X(9)  VALUE 'RUN DATE:'.
002470     05 RPTH-RUN-DATE       PIC X(10).
002480     05 FILLER              PIC X(1)  VALUE SPACE.
002490
002500 01 RPT-HEADER2.
002510     05 FILLER              PIC X(9)  VALUE 'YEAR-MO'.
002520     05 FILLER              PIC X(4)  VALUE SPACES.
002530     05 FILLER              PIC X(3)  VALUE 'CAR'.
002540     05 FILLER              PIC X(3)  VALUE SPACES.
002550     05 FILLER              PIC X(22) VALUE 'CARRIER NAME'.
002560     05 FILLER              PIC X(9)  VALUE 'FLIGHTS'.
002570     05 FILLER              PIC X(2)  VALUE SPACES.
002580     05 FILLER              PIC X(10) VALUE 'CANCELLED'.
002590     05 FILLER              PIC X(2)  VALUE SPACES.
002600     05 FILLER              PIC X(12) VALUE 'CANCEL-RATE'.
002610     05 FILLER              PIC X(2)  VALUE SPACES.
002620     05 FILLER              PIC X(7)  VALUE 'DEL15'.
002630     05 FILLER              PIC X(3)  VALUE SPACES.
002640     05 FILLER              PIC X(10) VALUE 'DELAY-RATE'.
002650     05 FILLER              PIC X(34) VALUE SPACES.
002660
002670 01 RPT-BTS-LINE.
002680     05 RPTB-MONTH-ABBR     PIC X(3).
002690     05 FILLER              PIC X(1)  VALUE SPACE.
002700     05 RPTB-YEAR           PIC 9(4).
002710     05 FILLER              PIC X(5)  VALUE SPACES.
002720     05 RPTB-CARRIER        PIC X(2).
002730     05 FILLER              PIC X(4)  VALUE SPACES.
002740     05 RPTB-CARRIER-NAME   PIC X(21).
002750     05 FILLER              PIC X(1)  VALUE SPACE.
002760     05 RPTB-FLIGHTS        PIC ZZZ,ZZ9.99.
002770     05 FILLER              PIC X(2)  VALUE SPACES.
002780     05 RPTB-CANCELLED      PIC ZZZ,ZZ9.99.
002790     05 FILLER              PIC X(2)  VALUE SPACES.
002800     05 RPTB-CANCEL-RATE    PIC ZZ9.99.
002810     05 FILLER              PIC X(5)  VALUE SPACES.
002820     05 RPTB-DEL15          PIC ZZZ,ZZ9.99.
002830     05 FILLER              PIC X(3)  VALUE SPACES.
002840     05 RPTB-DELAY-RATE     PIC ZZ9.99.
002850     05 FILLER              PIC X(37) VALUE SPACES.
002860
002870 01 RPT-BREAKDOWN-HDR.
002880     05 FILLER              PIC X(35) VALUE
002890                 'OVERALL DELAY-CAUSE BREAKDOWN'.
002900     05 FILLER              PIC X(97) VALUE SPACES.
002910
002920 01 RPT-BREAKDOWN-LINE.
002930     05 RPTC-LABEL          PIC X(16).
002940     05 RPTC-PCT            PIC ZZ9.9.
002950     05 FILLER              PIC X(2)  VALUE '%'.
002960     05 FILLER              PIC X(109) VALUE SPACES.
002970
002980*================================================================*
002990*              P R O C E D U R E    D I V I S I O N              *
003000*================================================================*
003010 PROCEDURE DIVISION.
003020*----------------------------------------------------------------*
003030 0000-MAIN-PROCESS               SECTION.
003040*----------------------------------------------------------------*
003050     PERFORM 1000-INITIALIZE     THRU 1000-99-EXIT.
003060     PERFORM 2100-READ-BTSDELAY  THRU 2100-99-EXIT.
003070     PERFORM 2000-PROCESS        THRU 2000-99-EXIT
003080             UNTIL WRK-BTSDELAY-AT-EOF.
003090     PERFORM 3000-FINALIZE       THRU 3000-99-EXIT.
003100     STOP RUN.
003110*----------------------------------------------------------------*
003120 0000-99-EXIT.                   EXIT.
003130*----------------------------------------------------------------*
003140
003150*----------------------------------------------------------------*
003160 1000-INITIALIZE                 SECTION.
003170*----------------------------------------------------------------*
003180     OPEN INPUT  BTSDELAY.
003190     PERFORM 8100-TEST-FS-BTSDELAY THRU 8100-99-EXIT.
003200     OPEN OUTPUT RPTFILE.
003210     PERFORM 8200-TEST-FS-RPTFILE  THRU 8200-99-EXIT.
003220
003230     PERFORM 9000-GET-DATE-TIME  THRU 9000-99-EXIT.
003240     PERFORM 1300-WRITE-RPT-HEADERS THRU 1300-99-EXIT.
003250*----------------------------------------------------------------*
003260 1000-99-EXIT.                   EXIT.
003270*----------------------------------------------------------------*
003280
003290*----------------------------------------------------------------*
003300 1300-WRITE-RPT-HEADERS          SECTION.
003310*----------------------------------------------------------------*
003320     MOVE SPACES               TO FD-REG-RPTFILE.
003330     WRITE FD-REG-RPTFILE      AFTER ADVANCING PAGE.
003340     PERFORM 8200-TEST-FS-RPTFILE THRU 8200-99-EXIT.
003350
003360     MOVE SPACES               TO RPT-HEADER1.
003370     MOVE WRK-DATE-FORMATTED   TO RPTH-RUN-DATE.
003380     WRITE FD-REG-RPTFILE FROM RPT-HEADER1
003390                                AFTER ADVANCING 1 LINE.
003400     MOVE RPT-HEADER2          TO FD-REG-RPTFILE.
003410     WRITE FD-REG-RPTFILE      AFTER ADVANCING 2 LINES.
003420*----------------------------------------------------------------*
003430 1300-99-EXIT.                   EXIT.
003440*----------------------------------------------------------------*
003450
003460*----------------------------------------------------------------*
003470 2000-PROCESS                    SECTION.
003480*    PER BTS-DELAY-REC: DERIVE THE U7 RATES, PRINT THE REPORT    *
003490*    LINE, ROLL THE COUNTS INTO THE BREAKDOWN ACCUMULATORS.      *
003500*----------------------------------------------------------------*
003510     PERFORM 4100-CALC-RATES     THRU 4100-99-EXIT.
003520     PERFORM 6100-PRINT-BTS-LINE THRU 6100-99-EXIT.
003530
003540     ADD BT-ARR-DEL15         TO WRK-SUM-DEL15.
003550     ADD BT-CARRIER-CT        TO WRK-SUM-CARRIER-CT.
003560     ADD BT-WEATHER-CT        TO WRK-SUM-WEATHER-CT.
003570     ADD BT-NAS-CT            TO WRK-SUM-NAS-CT.
003580     ADD BT-LATE-AIRCRAFT-CT  TO WRK-SUM-LATE-CT.
003590
003600     ADD 1 TO WRK-BTS-WRITTEN-CTR.
003610
003620     PERFORM 2100-READ-BTSDELAY  THRU 2100-99-EXIT.
003630*----------------------------------------------------------------*
003640 2000-99-EXIT.                   EXIT.
003650*----------------------------------------------------------------*
003660
003670*----------------------------------------------------------------*
003680 2100-READ-BTSDELAY              SECTION.
003690*----------------------------------------------------------------*
003700     READ BTSDELAY INTO WRK-BTSDELAY-REG
003710         AT END MOVE 'YES' TO WRK-BTSDELAY-EOF.
003720     PERFORM 8100-TEST-FS-BTSDELAY THRU 8100-99-EXIT.
003730     IF NOT WRK-BTSDELAY-AT-EOF
003740         ADD 1 TO WRK-BTS-READ-CTR
003750     END-IF.
003760*----------------------------------------------------------------*
003770 2100-99-EXIT.                   EXIT.
003780*----------------------------------------------------------------*
003790
003800*----------------------------------------------------------------*
003810 3000-FINALIZE                   SECTION.
003820*----------------------------------------------------------------*
003830     PERFORM 6200-PRINT-BTS-BREAKDOWN THRU 6200-99-EXIT.
003840
003850     CLOSE BTSDELAY RPTFILE.
003860
003870     DISPLAY '****************************************'.
003880     DISPLAY '*  P U W R 0 0 0 2  -  N O R M A L  E O J *'.
003890     DISPLAY '****************************************'.
003900     DISPLAY '* CARRIER-MONTHS READ....: ' WRK-BTS-READ-CTR.
003910     DISPLAY '* CARRIER-MONTHS WRITTEN.: ' WRK-BTS-WRITTEN-CTR.
003920     DISPLAY '****************************************'.
003930*----------------------------------------------------------------*
003940 3000-99-EXIT.                   EXIT.
003950*----------------------------------------------------------------*
003960
003970*----------------------------------------------------------------*
003980 4100-CALC-RATES                 SECTION.
003990*    U7 RATES - ZERO WHEN ARR-FLIGHTS IS ZERO.                   *
004000*    WO-1077 - ZERO-DIVIDE GUARD ADDED HERE 05/06/2002.          *
004010*----------------------------------------------------------------*
004020     IF BT-ARR-FLIGHTS = 0
004030         MOVE 0 TO WRK-CANCEL-RATE
004040         MOVE 0 TO WRK-DELAY-RATE
004050     ELSE
004060         COMPUTE WRK-CANCEL-RATE ROUNDED =
004070             (BT-ARR-CANCELLED / BT-ARR-FLIGHTS) * 100
004080         COMPUTE WRK-DELAY-RATE ROUNDED =
004090             (BT-ARR-DEL15 / BT-ARR-FLIGHTS) * 100
004100     END-IF.
004110     MOVE WRK-CANCEL-RATE TO BT-CANCEL-RATE.
004120     MOVE WRK-DELAY-RATE  TO BT-DELAY-RATE.
004130*----------------------------------------------------------------*
004140 4100-99-EXIT.                   EXIT.
004150*----------------------------------------------------------------*
004160
004170*----------------------------------------------------------------*
004180 6100-PRINT-BTS-LINE             SECTION.
004190*----------------------------------------------------------------*
004200     MOVE SPACES              TO RPT-BTS-LINE.
004210     MOVE BT-MONTH             TO WRK-MONTH-IDX.
004220     IF WRK-MONTH-IDX < 1 OR WRK-MONTH-IDX > 12
004230         MOVE '???' TO RPTB-MONTH-ABBR
004240     ELSE
004250         MOVE MONTH-ABBR (WRK-MONTH-IDX) TO RPTB-MONTH-ABBR
004260     END-IF.
004270     MOVE BT-YEAR              TO RPTB-YEAR.
004280     MOVE BT-CARRIER           TO RPTB-CARRIER.
004290     MOVE BT-CARRIER-NAME      TO RPTB-CARRIER-NAME.
004300     MOVE BT-ARR-FLIGHTS       TO RPTB-FLIGHTS.
004310     MOVE BT-ARR-CANCELLED     TO RPTB-CANCELLED.
004320     MOVE WRK-CANCEL-RATE      TO RPTB-CANCEL-RATE.
004330     MOVE BT-ARR-DEL15         TO RPTB-DEL15.
004340     MOVE WRK-DELAY-RATE       TO RPTB-DELAY-RATE.
004350
004360     WRITE FD-REG-RPTFILE FROM RPT-BTS-LINE
004370                                AFTER ADVANCING 1 LINE.
004380     PERFORM 8200-TEST-FS-RPTFILE THRU 8200-99-EXIT.
004390     ADD 1 TO WRK-LINE-CTR.
004400*----------------------------------------------------------------*
004410 6100-99-EXIT.                   EXIT.
004420*----------------------------------------------------------------*
004430
004440*----------------------------------------------------------------*
004450 6200-PRINT-BTS-BREAKDOWN        SECTION.
004460*    END-OF-FILE OVERALL DELAY-CAUSE PERCENTAGE BLOCK (U7).      *
004470*    WO-0879 - ADDED 02/17/1997 PER STATION MANAGER REQUEST.     *
004480*----------------------------------------------------------------*
004490     MOVE SPACES                TO FD-REG-RPTFILE.
004500     WRITE FD-REG-RPTFILE       AFTER ADVANCING 2 LINES.
004510     MOVE RPT-BREAKDOWN-HDR     TO FD-REG-RPTFILE.
004520     WRITE FD-REG-RPTFILE       AFTER ADVANCING 1 LINE.
004530
004540     PERFORM 6210-PRINT-ONE-CAUSE THRU 6210-99-EXIT
004550             VARYING CX FROM 1 BY 1 UNTIL CX > 4.
004560*----------------------------------------------------------------*
004570 6200-99-EXIT.                   EXIT.
004580*----------------------------------------------------------------*
004590
004600*----------------------------------------------------------------*
004610 6210-PRINT-ONE-CAUSE            SECTION.
004620*----------------------------------------------------------------*
004630     IF WRK-SUM-DEL15 = 0
004640         MOVE 0 TO WRK-BREAKDOWN-PCT
004650     ELSE
004660         EVALUATE CX
004670             WHEN 1
004680                 COMPUTE WRK-BREAKDOWN-PCT ROUNDED =
004690                     (WRK-SUM-CARRIER-CT / WRK-SUM-DEL15) * 100
004700             WHEN 2
004710                 COMPUTE WRK-BREAKDOWN-PCT ROUNDED =
004720                     (WRK-SUM-WEATHER-CT / WRK-SUM-DEL15) * 100
004730             WHEN 3
004740                 COMPUTE WRK-BREAKDOWN-PCT ROUNDED =
004750                     (WRK-SUM-NAS-CT / WRK-SUM-DEL15) * 100
004760             WHEN 4
004770                 COMPUTE WRK-BREAKDOWN-PCT ROUNDED =
004780                     (WRK-SUM-LATE-CT / WRK-SUM-DEL15) * 100
004790         END-EVALUATE
004800     END-IF.
004810
004820     MOVE SPACES               TO RPT-BREAKDOWN-LINE.
004830     MOVE CAUSE-LABEL (CX)     TO RPTC-LABEL.
004840     MOVE WRK-BREAKDOWN-PCT    TO RPTC-PCT.
004850     WRITE FD-REG-RPTFILE FROM RPT-BREAKDOWN-LINE
004860                                AFTER ADVANCING 1 LINE.
004870     PERFORM 8200-TEST-FS-RPTFILE THRU 8200-99-EXIT.
004880*----------------------------------------------------------------*
004890 6210-99-EXIT.                   EXIT.
004900*----------------------------------------------------------------*
004910
004920*----------------------------------------------------------------*
004930 8100-TEST-FS-BTSDELAY           SECTION.
004940*----------------------------------------------------------------*
004950     IF WRK-FS-BTSDELAY = 00 OR 10
004960         NEXT SENTENCE
004970     ELSE
004980         STRING 'BTSDELAY I/O ERR CM '  DELIMITED BY SIZE
004990                FDK-YEAR                DELIMITED BY SIZE
005000                FDK-MONTH               DELIMITED BY SIZE
005010                                  INTO WRK-ERROR-MSG
005020         MOVE WRK-FS-BTSDELAY     TO WRK-ERROR-CODE
005030         PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
005040     END-IF.
005050*----------------------------------------------------------------*
005060 8100-99-EXIT.                   EXIT.
005070*----------------------------------------------------------------*
005080
005090*----------------------------------------------------------------*
005100 8200-TEST-FS-RPTFILE            SECTION.
005110*----------------------------------------------------------------*
005120     IF WRK-FS-RPTFILE = 00
005130         NEXT SENTENCE
005140     ELSE
005150         MOVE 'RPTFILE I/O ERROR' TO WRK-ERROR-MSG
005160         MOVE WRK-FS-RPTFILE      TO WRK-ERROR-CODE
005170         PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
005180     END-IF.
005190*----------------------------------------------------------------*
005200 8200-99-EXIT.                   EXIT.
005210*----------------------------------------------------------------*
005220
005230*----------------------------------------------------------------*
005240 9000-GET-DATE-TIME              SECTION.
005250*----------------------------------------------------------------*
005260     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
005270     MOVE YY                     TO YYYY-FORMATTED.
005280     MOVE MM                     TO MM-FORMATTED.
005290     MOVE DD                     TO DD-FORMATTED.
005300     ADD  2000                   TO YYYY-FORMATTED.
005310
005320     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
005330     MOVE HOUR                   TO HOUR-FORMATTED.
005340     MOVE MINUTE                 TO MINUTE-FORMATTED.
005350     MOVE SECOND                 TO SECOND-FORMATTED.
005360*----------------------------------------------------------------*
005370 9000-99-EXIT.                   EXIT.
005380*----------------------------------------------------------------*
005390
005400*----------------------------------------------------------------*
005410 9999-CALL-ABEND-PGM             SECTION.
005420*----------------------------------------------------------------*
005430     MOVE WRK-DATE-FORMATTED  TO WRK-ERROR-DATE.
005440     MOVE WRK-TIME-FORMATTED  TO WRK-ERROR-TIME.
005450     CALL WRK-ABEND-PGM USING WRK-ERROR-LOG.
005460*----------------------------------------------------------------*
005470 9999-99-EXIT.                   EXIT.
005480*----------------------------------------------------------------*
005490
