000010*----------------------------------------------------------------*
000020*    COPY MEMBER..: PUWERR1                                      *
000030*    PURPOSE......: SHOP-STANDARD ERROR LOG PASSED TO PUWRABND   *
000040*                   ON THE ABEND CALL.  ONE COPY PER PROGRAM SO  *
000050*                   THE CALLING LINKAGE STAYS IN STEP EVERYWHERE.*
000060*----------------------------------------------------------------*
000070 03 WRK-PROGRAM                    PIC X(08).
000080 03 WRK-ERROR-MSG                  PIC X(30).
000090 03 WRK-ERROR-CODE                 PIC X(30).
000100 03 WRK-ERROR-DATE                 PIC X(10).
000110 03 WRK-ERROR-TIME                 PIC X(08).
000120
