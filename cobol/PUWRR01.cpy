000010*----------------------------------------------------------------*
000020*    COPY MEMBER..: PUWRR01                                      *
000030*    PURPOSE......: PER-FLIGHT RISK RESULT - WRITTEN TO RISKOUT  *
000040*                   BY PUWR0001 FOR EVERY SCORED FUTURE FLIGHT.  *
000050*----------------------------------------------------------------*
000060 03 RR-FLIGHT-ID                   PIC X(24).
000070 03 RR-FLIGHT-NUMBER               PIC X(8).
000080 03 RR-RAW-SCORE                   PIC S9(3)V9(2).
000090*    BEFORE CALIBRATION
000100 03 RR-CALIB-SCORE                 PIC S9(3)V9(2).
000110*    AFTER CALIBRATION, 0 - 100
000120 03 RR-RISK-LEVEL                  PIC X(6).
000130*    LOW / MEDIUM / HIGH
000140 03 RR-SEASONAL-PART               PIC S9(3)V9(2).
000150 03 RR-WEATHER-PART                PIC S9(3)V9(2).
000160 03 RR-HISTORY-ADJ                 PIC S9(3)V9(2).
000170 03 RR-FACTOR-COUNT                PIC 9(2).
000180*    NUMBER OF FACTOR LINES FOLLOWING THIS RECORD IN RISKOUT
000190 03 FILLER                         PIC X(15).
000200
