000010*================================================================*
000020*        I D E N T I F I C A T I O N      D I V I S I O N        *
000030*================================================================*
000040 IDENTIFICATION  DIVISION.
000050 PROGRAM-ID.     PUWR0003.
000060 AUTHOR.         D W HALVORSEN.
000070 INSTALLATION.   PULLMAN-MOSCOW REGIONAL AIRPORT - DATA PROC.
000080 DATE-WRITTEN.   06/20/1989.
000090 DATE-COMPILED.  WHEN-COMPILED.
000100 SECURITY.       AIRPORT OPERATIONS USE ONLY - NOT FOR RELEASE.
000110 REMARKS.
000120*----------------------------------------------------------------*
000130*                 D W HALVORSEN  -  DATA PROCESSING               *
000140*----------------------------------------------------------------*
000150*    PROGRAM-ID..: PUWR0003.                                     *
000160*    ANALYST.....: D W HALVORSEN                                 *
000170*    PROGRAMMER..: D W HALVORSEN                                 *
000180*    DATE........: 06/20/1989                                    *
000190*----------------------------------------------------------------*
000200*    PROJECT.....: FLIGHT CANCELLATION RISK BATCH - FLTRISK      *
000210*----------------------------------------------------------------*
000220*    GOAL........: ONE-TIME/PERIODIC RUN - CONVERT THE RAW       *
000230*                  HISTORICAL WEATHER FEED (METRIC UNITS) INTO   *
000240*                  THE FLTRISK HISTORICAL MASTER RECORD LAYOUT   *
000250*                  AND APPEND THE NEW ROWS, SKIPPING ANY         *
000260*                  FLIGHT-NUMBER/DATE ALREADY WRITTEN THIS RUN.  *
000270*----------------------------------------------------------------*
000280*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000290*                   RAWHIST         00050       PUWRH01          *
000300*                   HISTFLT         00200       PUWHF01          *
000310*----------------------------------------------------------------*
000320*    TABLE DB2...:  NONE.                                        *
000330*----------------------------------------------------------------*
000340*                                                                *
000350*    C H A N G E   L O G                                         *
000360*----------------------------------------------------------------*
000370*  DATE       BY   REQUEST   DESCRIPTION                         *
000380*----------------------------------------------------------------*
000390*  06/20/1989 DWH  N/A       ORIGINAL CODING - ONE-TIME LOAD OF   *
000400*                            THE STARTUP HISTORICAL FEED SO      *
000410*                            PUWR0001 HAD SOMETHING TO MATCH     *
000420*                            AGAINST ON DAY ONE.                 *
000430*  02/14/1990 DWH  WO-0288   RUN MADE REPEATABLE - DUPLICATE     *
000440*                            FLIGHT-NUMBER/DATE SUPPRESSION      *
000450*                            ADDED SO RERUNS DO NOT DOUBLE THE   *
000460*                            MASTER WHEN THE FEED IS RESENT.     *
000470*  09/03/1991 RTK  WO-0461   °C-TO-°F CONVERSION MOVED INTO THE  *
000480*                            NEW PUWR0009 WEATHER UTILITY SO     *
000490*                            BOTH THIS PROGRAM AND THE MAIN RUN  *
000500*                            SHARE ONE PIECE OF CONVERSION MATH. *
000510*  01/11/1999 SLC  Y2K-0011  YEAR 2000 REVIEW - FLIGHT-DATE IS   *
000520*                            ALREADY X(10) YYYY-MM-DD, 4-DIGIT   *
000530*                            YEAR ALREADY IN USE.  NO CHANGE     *
000540*                            REQUIRED IN THIS MODULE.            *
000550*  04/22/2004 KAB  WO-1180   DUPLICATE TABLE ENLARGED TO 10000 - *
000560*                            THE VENDOR SENT A MULTI-YEAR BACK-  *
000570*                            FILL AND THE OLD 2000-ENTRY TABLE   *
000580*                            OVERFLOWED PARTWAY THROUGH THE RUN. *
000590*  08/10/2026 KAB  WO-1509   PUWR0009 PICKED UP A NEW ADVF       *
000600*                            FUNCTION CODE WITH TWO ADDED         *
000610*                            PARAMETERS - WIDENED WK9-ADV-FLAGS  *
000620*                            AND ADDED THE TWO NEW PARAMETERS TO *
000630*                            THE CTOF CALL HERE SO THE LINKAGE   *
000640*                            STAYS IN STEP WITH THE SUBPROGRAM.  *
000650*----------------------------------------------------------------*
000660*================================================================*
000670*           E N V I R O N M E N T      D I V I S I O N           *
000680*================================================================*
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720      C01 IS TOP-OF-FORM.
000730
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760
000770     SELECT RAWHIST        ASSIGN TO UT-S-RAWHIST
000780      ORGANIZATION IS      SEQUENTIAL
000790      ACCESS MODE  IS      SEQUENTIAL
000800      FILE STATUS  IS      WRK-FS-RAWHIST.
000810
000820     SELECT HISTFLT        ASSIGN TO UT-S-HISTFLT
000830      ORGANIZATION IS      SEQUENTIAL
000840      ACCESS MODE  IS      SEQUENTIAL
000850      FILE STATUS  IS      WRK-FS-HISTFLT.
000860
000870*================================================================*
000880*                  D A T A      D I V I S I O N                  *
000890*================================================================*
000900 DATA DIVISION.
000910 FILE SECTION.
000920*
000930 FD RAWHIST
000940     RECORDING MODE IS F
000950     LABEL RECORD   IS STANDARD
000960     BLOCK CONTAINS 00 RECORDS.
000970 01 FD-REG-RAWHIST      PIC X(50).
000980
000990*-----------------------------------------------------------------*
001000*    KEY-PEEK REDEFINE - LETS 8100 REPORT THE FLIGHT NUMBER AND   *
001010*    DATE ON A READ ERROR WITHOUT WAITING ON THE COPY MOVE.       *
001020*-----------------------------------------------------------------*
001030 01 FD-KEY-PEEK-RAW REDEFINES FD-REG-RAWHIST.
001040     05 FDK-RAW-FLIGHT-NUMBER      PIC X(8).
001050     05 FDK-RAW-FLIGHT-DATE        PIC X(10).
001060     05 FILLER                     PIC X(32).
001070
001080 FD HISTFLT
001090     RECORDING MODE IS F
001100     LABEL RECORD   IS STANDARD
001110     BLOCK CONTAINS 00 RECORDS.
001120 01 FD-REG-HISTFLT      PIC X(200).
001130
001140*-----------------------------------------------------------------*
001150*    SAME KEY-PEEK HABIT ON THE OUTPUT SIDE, FOR WRITE ERRORS.    *
001160*-----------------------------------------------------------------*
001170 01 FD-KEY-PEEK-OUT REDEFINES FD-REG-HISTFLT.
001180     05 FDK-OUT-FLIGHT-NUMBER      PIC X(8).
001190     05 FDK-OUT-FLIGHT-DATE        PIC X(10).
001200     05 FILLER                     PIC X(182).
001210
001220*-----------------------------------------------------------------*
001230*                  WORKING-STORAGE SECTION                        *
001240*-----------------------------------------------------------------*
001250 WORKING-STORAGE SECTION.
001260
001270*-----------------------------------------------------------------*
001280*    FILE STATUS AND EOF SWITCHES                                 *
001290*-----------------------------------------------------------------*
001300 01 WRK-FILE-STATUS.
001310     05 WRK-FS-RAWHIST                     PIC 9(02) VALUE ZEROS.
001320         88 WRK-FS-RAWHIST-OK                       VALUE 00.
001330     05 WRK-FS-HISTFLT                     PIC 9(02) VALUE ZEROS.
001340         88 WRK-FS-HISTFLT-OK                       VALUE 00.
001350
001360 77 WRK-RAWHIST-EOF                        PIC X(03) VALUE SPACES.
001370     88 WRK-RAWHIST-AT-EOF                          VALUE 'YES'.
001380
001390*DATA FOR ERROR LOG:
001400 01 WRK-ERROR-LOG.
001410     05 WRK-PROGRAM                        PIC X(08) VALUE
001420                                                    'PUWR0003'.
001430     05 WRK-ERROR-MSG                      PIC X(30) VALUE SPACES.
001440     05 WRK-ERROR-CODE                     PIC X(30) VALUE SPACES.
001450     05 WRK-ERROR-DATE                     PIC X(10) VALUE SPACES.
001460     05 WRK-ERROR-TIME                     PIC X(08) VALUE SPACES.
001470
001480*ABENDING PROGRAM:
001490 77 WRK-ABEND-PGM                          PIC X(08) VALUE
001500                                                    'PUWRABND'.
001510 77 WRK-WX-UTIL-PGM                        PIC X(08) VALUE
001520                                                    'PUWR0009'.
001530
001540*-----------------------------------------------------------------*
001550*    LINKAGE TO PUWR0009 - SAME PARAMETER AREA THE UTILITY        *
001560*    SUBPROGRAM DEFINES FOR ITSELF, SEE PUWR0009 LINKAGE SECTION. *
001570*-----------------------------------------------------------------*
001580 01 WK9-PARM-AREA.
001590     05 WK9-FUNCTION                       PIC X(04) VALUE 'CTOF'.
001600     05 WK9-WMO-CODE                       PIC 9(02) VALUE 0.
001610     05 WK9-WMO-TEXT                       PIC X(24) VALUE SPACES.
001620     05 WK9-CTOF-CELSIUS                   PIC S9(3)V9(1) VALUE 0.
001630     05 WK9-CTOF-FAHR                      PIC S9(3)V9(1) VALUE 0.
001640     05 WK9-ADV-FLAGS                      PIC X(26) VALUE SPACES.
001650     05 WK9-ADV-VISIBILITY                 PIC S9(3)V9(1) VALUE 0.
001660     05 WK9-ADV-WIND-SPEED                 PIC S9(3)V9(1) VALUE 0.
001670     05 WK9-RH-TEMP                        PIC S9(3)V9(1) VALUE 0.
001680     05 WK9-RH-DEWPT                       PIC S9(3)V9(1) VALUE 0.
001690     05 WK9-RH-RESULT                      PIC S9(3)      VALUE 0.
001700
001710*-----------------------------------------------------------------*
001720*    RECORD WORK AREAS (COPY MEMBERS)                              *
001730*-----------------------------------------------------------------*
001740 01 WRK-RAWHIST-REG.
001750     COPY PUWRH01.
001760
001770 01 WRK-HISTFLT-REG.
001780     COPY PUWHF01.
001790
001800*-----------------------------------------------------------------*
001810*    COUNTERS - ALL COMP PER SHOP STANDARD                        *
001820*-----------------------------------------------------------------*
001830 01 WRK-COUNTERS.
001840     05 WRK-RAW-READ-CTR                   PIC S9(8) COMP VALUE 0.
001850     05 WRK-IMPORTED-CTR                   PIC S9(8) COMP VALUE 0.
001860     05 WRK-SKIPPED-CTR                    PIC S9(8) COMP VALUE 0.
001870     05 DX                                 PIC S9(8) COMP VALUE 0.
001880
001890*-----------------------------------------------------------------*
001900*    IN-CORE DUPLICATE-KEY TABLE - ONE ENTRY PER FLIGHT WRITTEN   *
001910*    THIS RUN.  WO-1180 - ENLARGED FROM 2000 TO 10000 04/22/2004.*
001920*-----------------------------------------------------------------*
001930 01 WRK-DUP-COUNT                          PIC S9(8) COMP VALUE 0.
001940 01 DUP-KEY-TABLE.
001950     05 DUP-ENTRY OCCURS 10000 TIMES.
001960         10 DUP-FLIGHT-NUMBER           PIC X(8).
001970         10 DUP-FLIGHT-DATE             PIC X(10).
001980 01 WRK-DUP-FOUND                          PIC X(01) VALUE 'N'.
001990     88 WRK-DUP-WAS-FOUND                               VALUE 'Y'.
002000
002010*-----------------------------------------------------------------*
002020*    "TRUE" CANCEL-TEXT TABLE - REDEFINES A LITERAL CONSTANT       *
002030*    STRING, SAME HOUSE HABIT AS THE SEASONAL TABLE IN PUWR0001.  *
002040*    RH-IS-CANCELLED IS UPPERCASED FIRST, THEN SEARCHED HERE.     *
002050*-----------------------------------------------------------------*
002060 01 CANCEL-TEXT-LITERAL.
002070     05 FILLER                  PIC X(5) VALUE 'TRUE '.
002080     05 FILLER                  PIC X(5) VALUE 'YES  '.
002090     05 FILLER                  PIC X(5) VALUE '1    '.
002100 01 CANCEL-TEXT-TABLE REDEFINES CANCEL-TEXT-LITERAL.
002110     05 CANCEL-TRUE-ENTRY       OCCURS 3 TIMES
002120                                 INDEXED BY CX PIC X(5).
002130
002140 01 WRK-CANCEL-TEXT                        PIC X(05) VALUE SPACES.
002150 01 WRK-CANCEL-FOUND                       PIC X(01) VALUE 'N'.
002160     88 WRK-CANCEL-WAS-FOUND                            VALUE 'Y'.
002170 01 WRK-VISIBILITY-MI                      PIC S9(3)V9(1)
002180                                                       VALUE 0.
002190 01 WRK-WIND-KTS                           PIC S9(3)V9(1)
002200                                                       VALUE 0.
002210 01 WRK-SNOW-IN                            PIC S9(2)V9(1)
002220                                                       VALUE 0.
002230
002240*-----------------------------------------------------------------*
002250*    WORKING DATA FOR THE SYSTEM DATE AND TIME                    *
002260*-----------------------------------------------------------------*
002270 01 WRK-SYSTEM-DATE.
002280     05 YY                                 PIC 9(02) VALUE ZEROS.
002290     05 MM                                 PIC 9(02) VALUE ZEROS.
002300     05 DD                                 PIC 9(02) VALUE ZEROS.
002310
002320 01 WRK-DATE-FORMATTED.
002330     05 DD-FORMATTED                       PIC 9(02) VALUE ZEROS.
002340     05 FILLER                             PIC X(01) VALUE '-'.
002350     05 MM-FORMATTED                       PIC 9(02) VALUE ZEROS.
002360     05 FILLER                             PIC X(01) VALUE '-'.
002370     05 YYYY-FORMATTED                     PIC 9(04) VALUE ZEROS.
002380
002390 01 WRK-SYSTEM-TIME.
002400     05 HOUR                               PIC 9(02) VALUE ZEROS.
002410     05 MINUTE                             PIC 9(02) VALUE ZEROS.
002420     05 SECOND                             PIC 9(02) VALUE ZEROS.
002430     05 HUNDREDTH                          PIC 9(02) VALUE ZEROS.
002440
002450 01 WRK-TIME-FORMATTED.
002460     05 HOUR-FORMATTED                     PIC 9(02) VALUE ZEROS.
002470     05 FILLER                             PIC X(01) VALUE ':'.
002480     05 MINUTE-FORMATTED                   PIC 9(02) VALUE ZEROS.
002490     05 FILLER                             PIC X(01) VALUE ':'.
002500     05 SECOND-FORMATTED                   PIC 9(02) VALUE ZEROS.
002510
002520*================================================================*
002530*              P R O C E D U R E    D I V I S I O N              *
002540*================================================================*
002550 PROCEDURE DIVISION.
002560*----------------------------------------------------------------*
002570 0000-MAIN-PROCESS               SECTION.
002580*----------------------------------------------------------------*
002590     PERFORM 1000-INITIALIZE     THRU 1000-99-EXIT.
002600     PERFORM 2100-READ-RAWHIST   THRU 2100-99-EXIT.
002610     PERFORM 2000-PROCESS        THRU 2000-99-EXIT
002620             UNTIL WRK-RAWHIST-AT-EOF.
002630     PERFORM 3000-FINALIZE       THRU 3000-99-EXIT.
002640     STOP RUN.
002650*----------------------------------------------------------------*
002660 0000-99-EXIT.                   EXIT.
002670*----------------------------------------------------------------*
002680
002690*----------------------------------------------------------------*
002700 1000-INITIALIZE                 SECTION.
002710*----------------------------------------------------------------*
002720     OPEN INPUT  RAWHIST.
002730     PERFORM 8100-TEST-FS-RAWHIST THRU 8100-99-EXIT.
002740     OPEN EXTEND HISTFLT.
002750     PERFORM 8200-TEST-FS-HISTFLT THRU 8200-99-EXIT.
002760
002770     PERFORM 9000-GET-DATE-TIME  THRU 9000-99-EXIT.
002780*----------------------------------------------------------------*
002790 1000-99-EXIT.                   EXIT.
002800*----------------------------------------------------------------*
002810
002820*----------------------------------------------------------------*
002830 2000-PROCESS                    SECTION.
002840*    PER RAW-HIST-REC: CONVERT UNITS (U8), CHECK FOR A DUPLICATE *
002850*    FLIGHT-NUMBER/DATE ALREADY WRITTEN, WRITE OR SKIP.          *
002860*----------------------------------------------------------------*
002870     PERFORM 4100-CONVERT-UNITS  THRU 4100-99-EXIT.
002880     PERFORM 4200-CHECK-DUPLICATE THRU 4200-99-EXIT.
002890
002900     IF WRK-DUP-WAS-FOUND
002910         ADD 1 TO WRK-SKIPPED-CTR
002920     ELSE
002930         PERFORM 2300-WRITE-HISTFLT THRU 2300-99-EXIT
002940         PERFORM 4300-ADD-DUP-KEY   THRU 4300-99-EXIT
002950         ADD 1 TO WRK-IMPORTED-CTR
002960     END-IF.
002970
002980     PERFORM 2100-READ-RAWHIST   THRU 2100-99-EXIT.
002990*----------------------------------------------------------------*
003000 2000-99-EXIT.                   EXIT.
003010*----------------------------------------------------------------*
003020
003030*----------------------------------------------------------------*
003040 2100-READ-RAWHIST               SECTION.
003050*----------------------------------------------------------------*
003060     READ RAWHIST INTO WRK-RAWHIST-REG
003070         AT END MOVE 'YES' TO WRK-RAWHIST-EOF.
003080     PERFORM 8100-TEST-FS-RAWHIST THRU 8100-99-EXIT.
003090     IF NOT WRK-RAWHIST-AT-EOF
003100         ADD 1 TO WRK-RAW-READ-CTR
003110     END-IF.
003120*----------------------------------------------------------------*
003130 2100-99-EXIT.                   EXIT.
003140*----------------------------------------------------------------*
003150
003160*----------------------------------------------------------------*
003170 2300-WRITE-HISTFLT              SECTION.
003180*----------------------------------------------------------------*
003190     MOVE WRK-HISTFLT-REG TO FD-REG-HISTFLT.
003200     WRITE FD-REG-HISTFLT.
003210     PERFORM 8200-TEST-FS-HISTFLT THRU 8200-99-EXIT.
003220*----------------------------------------------------------------*
003230 2300-99-EXIT.                   EXIT.
003240*----------------------------------------------------------------*
003250
003260*----------------------------------------------------------------*
003270 3000-FINALIZE                   SECTION.
003280*----------------------------------------------------------------*
003290     CLOSE RAWHIST HISTFLT.
003300
003310     DISPLAY '****************************************'.
003320     DISPLAY '*  P U W R 0 0 0 3  -  N O R M A L  E O J *'.
003330     DISPLAY '****************************************'.
003340     DISPLAY '* RAW RECORDS READ.......: ' WRK-RAW-READ-CTR.
003350     DISPLAY '* RECORDS IMPORTED.......: ' WRK-IMPORTED-CTR.
003360     DISPLAY '* RECORDS SKIPPED (DUP)..: ' WRK-SKIPPED-CTR.
003370     DISPLAY '****************************************'.
003380*----------------------------------------------------------------*
003390 3000-99-EXIT.                   EXIT.
003400*----------------------------------------------------------------*
003410
003420*----------------------------------------------------------------*
003430 4100-CONVERT-UNITS              SECTION.
003440*    U8 UNIT CONVERSIONS - RAW-HIST-REC (METRIC) INTO THE        *
003450*    HIST-FLIGHT-REC LAYOUT (STATUTE/IMPERIAL).  ONLY THE LOCAL  *
003460*    (PUW) WEATHER GROUP IS OBSERVED BY THIS FEED - ORIGIN AND   *
003470*    DEST GROUPS ARE SET TO THEIR MISSING SENTINELS.             *
003480*----------------------------------------------------------------*
003490     INITIALIZE WRK-HISTFLT-REG.
003500     MOVE RH-FLIGHT-NUMBER TO HF-FLIGHT-NUMBER.
003510     MOVE RH-FLIGHT-DATE   TO HF-FLIGHT-DATE.
003520     MOVE SPACES           TO HF-ORIGIN-AIRPORT
003530                               HF-DEST-AIRPORT.
003540
003550     PERFORM 4110-FOLD-CANCEL-FLAG  THRU 4110-99-EXIT.
003560     PERFORM 4120-CONVERT-VISIBILITY THRU 4120-99-EXIT.
003570     PERFORM 4130-CONVERT-WIND       THRU 4130-99-EXIT.
003580     PERFORM 4140-CONVERT-TEMP       THRU 4140-99-EXIT.
003590     PERFORM 4150-CONVERT-SNOW       THRU 4150-99-EXIT.
003600
003610     MOVE RH-WEATHER-CODE  TO LOCAL-WEATHER-CODE.
003620     MOVE SPACES           TO LOCAL-CONDITIONS.
003630     MOVE 999              TO LOCAL-WIND-DIRECTION.
003640     MOVE 999.9            TO LOCAL-WIND-GUST-KNOTS.
003650     MOVE 99.99            TO LOCAL-PRECIP-IN.
003660     MOVE 999              TO LOCAL-CLOUD-COVER-PCT.
003670     MOVE 999              TO LOCAL-HUMIDITY-PCT.
003680
003690     PERFORM 4160-FILL-MISSING-STATIONS THRU 4160-99-EXIT.
003700*----------------------------------------------------------------*
003710 4100-99-EXIT.                   EXIT.
003720*----------------------------------------------------------------*
003730
003740*----------------------------------------------------------------*
003750 4110-FOLD-CANCEL-FLAG           SECTION.
003760*    TRUE/1/YES IN ANY CASE -> 1, ELSE 0 (U8).                   *
003770*----------------------------------------------------------------*
003780     MOVE RH-IS-CANCELLED TO WRK-CANCEL-TEXT.
003790     INSPECT WRK-CANCEL-TEXT
003800             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003810                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003820     MOVE 'N' TO WRK-CANCEL-FOUND.
003830     SEARCH CANCEL-TRUE-ENTRY
003840         AT END
003850             MOVE 'N' TO WRK-CANCEL-FOUND
003860         WHEN CANCEL-TRUE-ENTRY (CX) = WRK-CANCEL-TEXT
003870             MOVE 'Y' TO WRK-CANCEL-FOUND
003880     END-SEARCH.
003890     IF WRK-CANCEL-WAS-FOUND
003900         SET HF-FLIGHT-WAS-CANCELLED TO TRUE
003910     ELSE
003920         SET HF-FLIGHT-OPERATED      TO TRUE
003930     END-IF.
003940*----------------------------------------------------------------*
003950 4110-99-EXIT.                   EXIT.
003960*----------------------------------------------------------------*
003970
003980*----------------------------------------------------------------*
003990 4120-CONVERT-VISIBILITY         SECTION.
004000*    METRES -> STATUTE MILES, X 0.000621371 (U8).                *
004010*----------------------------------------------------------------*
004020     IF RH-VISIBILITY-M = 999999
004030         MOVE 999.9 TO LOCAL-VISIBILITY-MILES
004040     ELSE
004050         COMPUTE WRK-VISIBILITY-MI ROUNDED =
004060             RH-VISIBILITY-M * 0.000621371
004070         MOVE WRK-VISIBILITY-MI TO LOCAL-VISIBILITY-MILES
004080     END-IF.
004090*----------------------------------------------------------------*
004100 4120-99-EXIT.                   EXIT.
004110*----------------------------------------------------------------*
004120
004130*----------------------------------------------------------------*
004140 4130-CONVERT-WIND                SECTION.
004150*    KM/H -> KNOTS, X 0.539957 (U8).                             *
004160*----------------------------------------------------------------*
004170     IF RH-WIND-KMH = 999.9
004180         MOVE 999.9 TO LOCAL-WIND-SPEED-KNOTS
004190     ELSE
004200         COMPUTE WRK-WIND-KTS ROUNDED =
004210             RH-WIND-KMH * 0.539957
004220         MOVE WRK-WIND-KTS TO LOCAL-WIND-SPEED-KNOTS
004230     END-IF.
004240*----------------------------------------------------------------*
004250 4130-99-EXIT.                   EXIT.
004260*----------------------------------------------------------------*
004270
004280*----------------------------------------------------------------*
004290 4140-CONVERT-TEMP                SECTION.
004300*    °C -> °F VIA PUWR0009 (WO-0461, MOVED OUT OF THIS PROGRAM   *
004310*    SO THE MAIN RUN AND THIS ONE SHARE ONE PIECE OF MATH).      *
004320*----------------------------------------------------------------*
004330     IF RH-TEMP-C = 999.9
004340         MOVE 999.9 TO LOCAL-TEMP-F
004350     ELSE
004360         MOVE 'CTOF'      TO WK9-FUNCTION
004370         MOVE RH-TEMP-C   TO WK9-CTOF-CELSIUS
004380         CALL WRK-WX-UTIL-PGM USING WK9-FUNCTION WK9-WMO-CODE
004390                 WK9-WMO-TEXT WK9-CTOF-CELSIUS WK9-CTOF-FAHR
004400                 WK9-ADV-FLAGS WK9-ADV-VISIBILITY
004410                 WK9-ADV-WIND-SPEED WK9-RH-TEMP WK9-RH-DEWPT
004420                 WK9-RH-RESULT
004430         MOVE WK9-CTOF-FAHR TO LOCAL-TEMP-F
004440     END-IF.
004450*----------------------------------------------------------------*
004460 4140-99-EXIT.                   EXIT.
004470*----------------------------------------------------------------*
004480
004490*----------------------------------------------------------------*
004500 4150-CONVERT-SNOW                SECTION.
004510*    CM -> INCHES, / 2.54.  MISSING SNOWFALL -> 0.0 (U8, NOT     *
004520*    THE USUAL SENTINEL - SEE SPEC).                             *
004530*----------------------------------------------------------------*
004540     IF RH-SNOWFALL-CM = 99.9
004550         MOVE 0.0 TO LOCAL-SNOW-DEPTH-IN
004560     ELSE
004570         COMPUTE WRK-SNOW-IN ROUNDED =
004580             RH-SNOWFALL-CM / 2.54
004590         MOVE WRK-SNOW-IN TO LOCAL-SNOW-DEPTH-IN
004600     END-IF.
004610*----------------------------------------------------------------*
004620 4150-99-EXIT.                   EXIT.
004630*----------------------------------------------------------------*
004640
004650*----------------------------------------------------------------*
004660 4160-FILL-MISSING-STATIONS       SECTION.
004670*    RAWHIST HAS NO ORIGIN/DEST OBSERVATION - BOTH GROUPS ARE    *
004680*    LEFT AT THEIR MISSING SENTINELS FOR THIS IMPORTED ROW.      *
004690*----------------------------------------------------------------*
004700     MOVE 999.9 TO ORIGIN-VISIBILITY-MILES  DEST-VISIBILITY-MILES.
004710     MOVE 999.9 TO ORIGIN-WIND-SPEED-KNOTS   DEST-WIND-SPEED-KNOTS.
004720     MOVE 999   TO ORIGIN-WIND-DIRECTION     DEST-WIND-DIRECTION.
004730     MOVE 999.9 TO ORIGIN-WIND-GUST-KNOTS    DEST-WIND-GUST-KNOTS.
004740     MOVE 999.9 TO ORIGIN-TEMP-F             DEST-TEMP-F.
004750     MOVE 99.99 TO ORIGIN-PRECIP-IN          DEST-PRECIP-IN.
004760     MOVE 99.9  TO ORIGIN-SNOW-DEPTH-IN      DEST-SNOW-DEPTH-IN.
004770     MOVE 999   TO ORIGIN-CLOUD-COVER-PCT    DEST-CLOUD-COVER-PCT.
004780     MOVE 999   TO ORIGIN-HUMIDITY-PCT       DEST-HUMIDITY-PCT.
004790     MOVE 00    TO ORIGIN-WEATHER-CODE       DEST-WEATHER-CODE.
004800     MOVE SPACES TO ORIGIN-CONDITIONS        DEST-CONDITIONS.
004810*----------------------------------------------------------------*
004820 4160-99-EXIT.                   EXIT.
004830*----------------------------------------------------------------*
004840
004850*----------------------------------------------------------------*
004860 4200-CHECK-DUPLICATE             SECTION.
004870*    LINEAR SCAN OF THE KEYS WRITTEN SO FAR THIS RUN (WO-0288).  *
004880*----------------------------------------------------------------*
004890     MOVE 'N' TO WRK-DUP-FOUND.
004900     PERFORM 4210-SCAN-ONE-KEY THRU 4210-99-EXIT
004910             VARYING DX FROM 1 BY 1
004920             UNTIL DX > WRK-DUP-COUNT OR WRK-DUP-WAS-FOUND.
004930*----------------------------------------------------------------*
004940 4200-99-EXIT.                   EXIT.
004950*----------------------------------------------------------------*
004960
004970*----------------------------------------------------------------*
004980 4210-SCAN-ONE-KEY                SECTION.
004990*----------------------------------------------------------------*
005000     IF DUP-FLIGHT-NUMBER (DX) = HF-FLIGHT-NUMBER
005010        AND DUP-FLIGHT-DATE (DX) = HF-FLIGHT-DATE
005020         MOVE 'Y' TO WRK-DUP-FOUND
005030     END-IF.
005040*----------------------------------------------------------------*
005050 4210-99-EXIT.                   EXIT.
005060*----------------------------------------------------------------*
005070
005080*----------------------------------------------------------------*
005090 4300-ADD-DUP-KEY                 SECTION.
005100*----------------------------------------------------------------*
005110     ADD 1 TO WRK-DUP-COUNT.
005120     IF WRK-DUP-COUNT > 10000
005130         MOVE 'DUP-KEY-TABLE OVERFLOW' TO WRK-ERROR-MSG
005140         PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
005150     END-IF.
005160     MOVE HF-FLIGHT-NUMBER TO DUP-FLIGHT-NUMBER (WRK-DUP-COUNT).
005170     MOVE HF-FLIGHT-DATE   TO DUP-FLIGHT-DATE   (WRK-DUP-COUNT).
005180*----------------------------------------------------------------*
005190 4300-99-EXIT.                   EXIT.
005200*----------------------------------------------------------------*
005210
005220*----------------------------------------------------------------*
005230 8100-TEST-FS-RAWHIST             SECTION.
005240*----------------------------------------------------------------*
005250     IF WRK-FS-RAWHIST = 00 OR 10
005260         NEXT SENTENCE
005270     ELSE
005280         MOVE 'RAWHIST I/O ERROR' TO WRK-ERROR-MSG
005290         MOVE WRK-FS-RAWHIST      TO WRK-ERROR-CODE
005300         PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
005310     END-IF.
005320*----------------------------------------------------------------*
005330 8100-99-EXIT.                   EXIT.
005340*----------------------------------------------------------------*
005350
005360*----------------------------------------------------------------*
005370 8200-TEST-FS-HISTFLT             SECTION.
005380*----------------------------------------------------------------*
005390     IF WRK-FS-HISTFLT = 00
005400         NEXT SENTENCE
005410     ELSE
005420         MOVE 'HISTFLT I/O ERROR' TO WRK-ERROR-MSG
005430         MOVE WRK-FS-HISTFLT      TO WRK-ERROR-CODE
005440         PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
005450     END-IF.
005460*----------------------------------------------------------------*
005470 8200-99-EXIT.                   EXIT.
005480*----------------------------------------------------------------*
005490
005500*----------------------------------------------------------------*
005510 9000-GET-DATE-TIME               SECTION.
005520*----------------------------------------------------------------*
005530     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
005540     MOVE YY                     TO YYYY-FORMATTED.
005550     MOVE MM                     TO MM-FORMATTED.
005560     MOVE DD                     TO DD-FORMATTED.
005570     ADD  2000                   TO YYYY-FORMATTED.
005580
005590     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
005600     MOVE HOUR                   TO HOUR-FORMATTED.
005610     MOVE MINUTE                 TO MINUTE-FORMATTED.
005620     MOVE SECOND                 TO SECOND-FORMATTED.
005630*----------------------------------------------------------------*
005640 9000-99-EXIT.                   EXIT.
005650*----------------------------------------------------------------*
005660
005670*----------------------------------------------------------------*
005680 9999-CALL-ABEND-PGM              SECTION.
005690*----------------------------------------------------------------*
005700     MOVE WRK-DATE-FORMATTED  TO WRK-ERROR-DATE.
005710     MOVE WRK-TIME-FORMATTED  TO WRK-ERROR-TIME.
005720     CALL WRK-ABEND-PGM USING WRK-ERROR-LOG.
005730*----------------------------------------------------------------*
005740 9999-99-EXIT.                   EXIT.
005750*----------------------------------------------------------------*
005760
