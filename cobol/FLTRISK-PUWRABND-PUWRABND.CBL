000010*================================================================*
000020*        I D E N T I F I C A T I O N      D I V I S I O N        *
000030*================================================================*
000040 IDENTIFICATION  DIVISION.
000050 PROGRAM-ID.     PUWRABND.
000060 AUTHOR.         R T KIRISITS.
000070 INSTALLATION.   PULLMAN-MOSCOW REGIONAL AIRPORT - DATA PROC.
000080 DATE-WRITTEN.   04/14/1987.
000090 DATE-COMPILED.  WHEN-COMPILED.
000100 SECURITY.       AIRPORT OPERATIONS USE ONLY - NOT FOR RELEASE.
000110 REMARKS.
000120*----------------------------------------------------------------*
000130*                 R T KIRISITS  -  DATA PROCESSING                *
000140*----------------------------------------------------------------*
000150*    PROGRAM-ID..: PUWRABND.                                     *
000160*    ANALYST.....: R T KIRISITS                                  *
000170*    PROGRAMMER..: R T KIRISITS                                  *
000180*    DATE........: 04/14/1987                                    *
000190*----------------------------------------------------------------*
000200*    PROJECT.....: FLIGHT CANCELLATION RISK BATCH - FLTRISK      *
000210*----------------------------------------------------------------*
000220*    GOAL........: COMMON ABEND / ERROR LOGGING HANDLER FOR ALL  *
000230*                  FLTRISK BATCH STEPS.  CALLED WHENEVER A FILE  *
000240*                  STATUS OR SEQUENCE CHECK FAILS.               *
000250*----------------------------------------------------------------*
000260*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
000270*                   NONE - CONSOLE OUTPUT ONLY                   *
000280*----------------------------------------------------------------*
000290*    TABLE DB2...:  NONE.                                        *
000300*----------------------------------------------------------------*
000310*                                                                *
000320*    C H A N G E   L O G                                         *
000330*----------------------------------------------------------------*
000340*  DATE       BY   REQUEST   DESCRIPTION                         *
000350*----------------------------------------------------------------*
000360*  04/14/1987 RTK  N/A       ORIGINAL CODING - ONE STANDARD       *
000370*                            ABEND FORMAT FOR ALL BATCH STEPS.    *
000380*  11/02/1988 RTK  WO-0231   ADDED CALLER PROGRAM-ID TO DISPLAY   *
000390*                            BOX PER OPERATIONS REQUEST.          *
000400*  06/19/1991 DWH  WO-0507   WIDENED ERROR-CODE TO PIC X(30) -    *
000410*                            SQLCODE DISPLAYS WERE TRUNCATING.    *
000420*  02/03/1994 DWH  WO-0688   NO FUNCTIONAL CHANGE - RECOMPILE     *
000430*                            UNDER NEW COMPILER RELEASE.          *
000440*  09/26/1996 MJL  WO-0851   ADDED DATE/TIME STAMP TO CONSOLE     *
000450*                            BOX - OPS COULD NOT TIE ABENDS TO    *
000460*                            THE RUN LOG WITHOUT ONE.             *
000470*  01/08/1999 MJL  Y2K-0004  YEAR 2000 REVIEW - WRK-ERROR-DATE    *
000480*                            AND WRK-ERROR-TIME ARE PASSED AS     *
000490*                            TEXT FROM THE CALLER, 4-DIGIT YEAR   *
000500*                            ALREADY IN USE THERE.  NO CHANGE     *
000510*                            REQUIRED IN THIS MODULE.             *
000520*  07/14/2003 SLC  WO-1116   RENAMED FROM ABENDPGM TO PUWRABND    *
000530*                            WHEN THE CUSTOMER FILE SYSTEM WAS    *
000540*                            RETIRED AND THIS COPY WAS SPLIT OFF  *
000550*                            FOR THE WEATHER/RISK BATCH SUITE.    *
000560*  03/30/2009 SLC  WO-1402   COSMETIC - LINE UP THE DISPLAY BOX   *
000570*                            COLUMNS, OPS COMPLAINED THEY WERE    *
000580*                            RAGGED ON THE 3270 SCREEN.           *
000590*  05/18/2011 KAB  WO-1497   ADDED STEP-NAME AND SEVERITY LOOKUP  *
000600*                            TABLES SO THE BOX SHOWS A PLAIN-     *
000610*                            ENGLISH STEP NAME AND WHETHER THE    *
000620*                            TRIP WAS A FILE STATUS, A SORT       *
000630*                            OVERFLOW, OR A LOGIC CHECK - THIRD   *
000640*                            SHIFT KEPT PAGING THE WRONG ANALYST. *
000650*----------------------------------------------------------------*
000660*================================================================*
000670*           E N V I R O N M E N T      D I V I S I O N           *
000680*================================================================*
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720      C01 IS TOP-OF-FORM.
000730
000740 INPUT-OUTPUT SECTION.
000750 FILE-CONTROL.
000760
000770*================================================================*
000780*                  D A T A      D I V I S I O N                  *
000790*================================================================*
000800 DATA DIVISION.
000810 FILE SECTION.
000820*
000830*-----------------------------------------------------------------*
000840*                  WORKING-STORAGE SECTION                        *
000850*-----------------------------------------------------------------*
000860 WORKING-STORAGE SECTION.
000870
000880 77 WRK-DISPLAY-LINE-CTR                   PIC S9(4) COMP VALUE ZERO.
000890
000900*    STEP-NAME LOOKUP - OPS ASKED FOR A PLAIN-ENGLISH STEP NAME    WO-1497
000910*    IN THE ABEND BOX SO THEY DON'T HAVE TO KEEP A CHEAT SHEET     WO-1497
000920*    OF PROGRAM-IDS TAPED TO THE CONSOLE.                          WO-1497
000930 01  WRK-STEP-NAME-LITERAL.
000940     05 FILLER                        PIC X(20) VALUE
000950         'PUWR0001WIND/RISK SC'.
000960     05 FILLER                        PIC X(20) VALUE
000970         'PUWR0002CARRIER RPT '.
000980     05 FILLER                        PIC X(20) VALUE
000990         'PUWR0003HIST IMPORT '.
001000     05 FILLER                        PIC X(20) VALUE
001010         'PUWR0009WX UTILITY  '.
001020 01  WRK-STEP-NAME-TABLE REDEFINES WRK-STEP-NAME-LITERAL.
001030     05 WRK-STEP-ENTRY OCCURS 4 TIMES INDEXED BY SX.
001040         10 WRK-STEP-PGMID            PIC X(08).
001050         10 WRK-STEP-TEXT             PIC X(12).
001060 01  WRK-STEP-NAME-OUT                PIC X(12) VALUE SPACES.
001070 01  WRK-STEP-FOUND                   PIC X(01) VALUE 'N'.
001080     88 WRK-STEP-WAS-FOUND                        VALUE 'Y'.
001090
001100*    SEVERITY LOOKUP - FIRST TWO BYTES OF WRK-ERROR-CODE TELL US   WO-1497
001110*    WHETHER THIS WAS A FILE-STATUS TRIP OR A LOGIC/SEQUENCE       WO-1497
001120*    CHECK, SO THE BANNER CAN SAY WHICH ONE OPS IS LOOKING AT.     WO-1497
001130 01  WRK-SEVERITY-LITERAL.
001140     05 FILLER                        PIC X(10) VALUE 'FSFILE STS'.
001150     05 FILLER                        PIC X(10) VALUE 'SQOVERFLOW'.
001160     05 FILLER                        PIC X(10) VALUE 'PCLOGICERR'.
001170 01  WRK-SEVERITY-TABLE REDEFINES WRK-SEVERITY-LITERAL.
001180     05 WRK-SEV-ENTRY OCCURS 3 TIMES INDEXED BY VX.
001190         10 WRK-SEV-CODE              PIC X(02).
001200         10 WRK-SEV-TEXT              PIC X(08).
001210 01  WRK-SEVERITY-OUT                 PIC X(08) VALUE 'ABEND'.
001220 01  WRK-SEV-FOUND                    PIC X(01) VALUE 'N'.
001230     88 WRK-SEV-WAS-FOUND                         VALUE 'Y'.
001240
001250*    ALPHA/NUMERIC OVERLAY ON THE ERROR-CODE PEEK BYTES SO WE      WO-1497
001260*    CAN TELL A NUMERIC FILE STATUS FROM A TEXT REASON CODE        WO-1497
001270*    BEFORE WE LABEL THE CODE LINE OF THE BANNER.                  WO-1497
001280 01  WRK-CODE-PEEK                     PIC X(02).
001290 01  WRK-CODE-PEEK-NUM REDEFINES WRK-CODE-PEEK PIC 99.
001300 01  WRK-CODE-LABEL-OUT                PIC X(11) VALUE
001310         'CODE.......'.
001320
001330*-----------------------------------------------------------------*
001340*                      LINKAGE SECTION                            *
001350*-----------------------------------------------------------------*
001360 LINKAGE SECTION.
001370 01 WRK-ERROR-LOG.
001380     COPY PUWERR1.
001390*================================================================*
001400 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
001410*================================================================*
001420*----------------------------------------------------------------*
001430 0000-MAIN-PROCESS               SECTION.
001440*----------------------------------------------------------------*
001450     PERFORM 4100-LOOKUP-STEP-NAME THRU 4100-99-EXIT.
001460     PERFORM 4200-LOOKUP-SEVERITY  THRU 4200-99-EXIT.
001470     MOVE WRK-ERROR-CODE (1:2) TO WRK-CODE-PEEK.
001480     IF WRK-CODE-PEEK IS NUMERIC
001490         MOVE 'FILE STAT..' TO WRK-CODE-LABEL-OUT
001500     ELSE
001510         MOVE 'CODE.......' TO WRK-CODE-LABEL-OUT
001520     END-IF.
001530     DISPLAY '****************************************'.
001540     DISPLAY '*   F L T R I S K   A B E N D           *'.
001550     DISPLAY '*   BATCH STEP DID NOT COMPLETE NORMALLY*'.
001560     DISPLAY '****************************************'.
001570     DISPLAY '* RUN DATE..: ' WRK-ERROR-DATE.                      WO-0851
001580     DISPLAY '* RUN TIME..: ' WRK-ERROR-TIME.                      WO-0851
001590     DISPLAY '* PROGRAM...: ' WRK-PROGRAM.                         WO-0231
001600     DISPLAY '* STEP......: ' WRK-STEP-NAME-OUT.                   WO-1497
001610     DISPLAY '* SEVERITY..: ' WRK-SEVERITY-OUT.                    WO-1497
001620     DISPLAY '* MESSAGE...: ' WRK-ERROR-MSG.
001630     DISPLAY '* ' WRK-CODE-LABEL-OUT ': ' WRK-ERROR-CODE.          WO-0507
001640     DISPLAY '****************************************'.
001650
001660     STOP RUN.
001670*----------------------------------------------------------------*
001680 0000-99-EXIT.                   EXIT.
001690*----------------------------------------------------------------*
001700*    LOOK UP A PLAIN-ENGLISH NAME FOR THE CALLING BATCH STEP SO    WO-1497
001710*    OPERATIONS DOESN'T HAVE TO MEMORIZE PROGRAM-IDS.              WO-1497
001720 4100-LOOKUP-STEP-NAME           SECTION.
001730*----------------------------------------------------------------*
001740     MOVE 'N' TO WRK-STEP-FOUND.
001750     SET SX TO 1.
001760     SEARCH WRK-STEP-ENTRY
001770         AT END
001780             CONTINUE
001790         WHEN WRK-STEP-PGMID (SX) = WRK-PROGRAM
001800             MOVE 'Y' TO WRK-STEP-FOUND
001810             MOVE WRK-STEP-TEXT (SX) TO WRK-STEP-NAME-OUT
001820     END-SEARCH.
001830     IF NOT WRK-STEP-WAS-FOUND
001840         MOVE 'UNKNOWN STEP' TO WRK-STEP-NAME-OUT
001850     END-IF.
001860 4100-99-EXIT.                   EXIT.
001870*----------------------------------------------------------------*
001880*    LOOK UP WHETHER THE FIRST TWO BYTES OF THE ERROR CODE ARE A   WO-1497
001890*    KNOWN REASON PREFIX SO THE BANNER CAN SHOW A PLAIN SEVERITY   WO-1497
001900*    LABEL INSTEAD OF JUST THE RAW CODE.                           WO-1497
001910 4200-LOOKUP-SEVERITY            SECTION.
001920*----------------------------------------------------------------*
001930     MOVE 'N' TO WRK-SEV-FOUND.
001940     SET VX TO 1.
001950     SEARCH WRK-SEV-ENTRY
001960         AT END
001970             CONTINUE
001980         WHEN WRK-SEV-CODE (VX) = WRK-ERROR-CODE (1:2)
001990             MOVE 'Y' TO WRK-SEV-FOUND
002000             MOVE WRK-SEV-TEXT (VX) TO WRK-SEVERITY-OUT
002010     END-SEARCH.
002020     IF NOT WRK-SEV-WAS-FOUND
002030         MOVE 'ABEND' TO WRK-SEVERITY-OUT
002040     END-IF.
002050 4200-99-EXIT.                   EXIT.
002060*----------------------------------------------------------------*
002070
